       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSB01.                                              00020000
       AUTHOR. R OKONKWO.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 02/02/1993.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSB01                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSB01 IS THE MESSAGE PROCESSOR MAINLINE.  IT      *00150000
      *             READS THE INBOUND MESSAGE FILE ONE RECORD AT A     *00160000
      *             TIME AND, FOR EACH MESSAGE, RATE-LIMITS AND        *00170000
      *             DEDUPS THE MESSAGE, LOOKS UP (OR CREATES) THE      *00180000
      *             LEAD, DETECTS INTENT, CANCELS PENDING FOLLOW-UPS, * 00190000
      *           DEFERS PRICING QUESTIONS, DISPATCHES BY THE LEAD'S  * 00200000
      *             CONVERSATION STATE -- WHICH MAY SCORE THE LEAD,   * 00210000
      *             SELECT A PROOF ASSET, OR SCHEDULE A FOLLOW-UP --  * 00220000
      *             AND FILTERS/WRITES THE OUTBOUND RESPONSE.         * 00230000
      *                                                               * 00240000
      * FILES   :   MESSAGES-IN          -  LINE SEQUENTIAL (INPUT)    *00250000
      *             LEADS MASTER         -  VSAM KSDS        (I-O)     *00260000
      *             SCORES-OUT           -  SEQUENTIAL        (OUTPUT) *00270000
      *             RESPONSES-OUT        -  LINE SEQUENTIAL  (OUTPUT) * 00280000
      *             TRANSITIONS-OUT      -  LINE SEQUENTIAL  (OUTPUT) * 00290000
      *                                                               * 00300000
      * TRANSACTIONS GENERATED:                                       * 00310000
      *             NONE                                              * 00320000
      *                                                               * 00330000
      * PFKEYS  :   NONE                                              * 00340000
      *                                                               * 00350000
      ***************************************************************** 00360000
      *             PROGRAM CHANGE LOG                                * 00370000
      *             -------------------                               * 00380000
      *                                                               * 00390000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00400000
      *  --------   --------------------  --------------------------  * 00410000
      *                                                               * 00420000
      *  02/02/93   R OKONKWO             INITIAL VERSION.  GREETING, * 00430000
      *                                   INTENT-DETECTION AND         *00440000
      *                                   QUALIFICATION DISPATCH ONLY. *00450000
      *  05/29/95   T VASQUEZ             ADDED SCORING/PROOF-DELIVERY/*00460000
      *                                   CALL-PUSH DISPATCH AND THE  * 00470000
      *                                   SCORES-OUT AND TRANSITIONS-  *00480000
      *                                   OUT FILES (BR-0061).         *00490000
      *  02/09/99   D PRATT               Y2K REVIEW.  RUN TIMESTAMP  * 00500000
      *                                   NOW ACCEPTED AS A 4-DIGIT   * 00510000
      *                                   YEAR FROM THE SYSTEM CLOCK  * 00520000
      *                                   PER MESSAGE.  CERTIFIED     * 00530000
      *                                   YEAR 2000 READY.             *00540000
      *  04/02/99   D PRATT               RATE-LIMIT WINDOW RESET     * 00550000
      *                                   LOGIC MOVED INTO THIS       * 00560000
      *                                   PROGRAM -- LQSS06 ONLY      * 00570000
      *                                   COMPARES COUNTS (TICKET     * 00580000
      *                                   LQS-0201).                  * 00590000
      *  04/11/03   M LINDGREN            LEAD CREATE CTR REWRITTEN   * 00600000
      *                                   AS A ONE-TIME PRE-PASS OVER * 00610000
      *                                   VSAM-LEAD AT STARTUP -- A   * 00620000
      *                                   SINGLE SEQ BROWSE FOR       * 00630000
      *                                   HIGHEST ASSIGNED LEAD-ID    * 00640000
      *                                   (TICKET LQS-0214).          * 00650000
      *  10/06/03   M LINDGREN            DEDUP MOVED AFTER RATE-     * 00660000
      *                                   LIMIT SO A DUPLICATE STILL  * 00670000
      *                                   CONSUMES A WINDOW SLOT ON   * 00680000
      *                                   THE LEAD'S COUNTER (TICKET  * 00690000
      *                                   LQS-0271).                  * 00700000
      *  03/14/11   K FENWICK             END-OF-RUN CONTROL REPORT    *00710000
      *                                   NOW PRINTS ALL SIX TOTALS   * 00720000
      *                                   (DUPLICATES, RATE-LIMITED,  * 00730000
      *                                   RESPONSES SENT, HANDOVERS   * 00740000
      *                                   AND FOLLOW-UPS WERE BEING   * 00750000
      *                                   COUNTED BUT NEVER DISPLAYED)* 00760000
      *                                   PER TICKET LQS-0285.        * 00770000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00780000
      *                                                               * 00790000
      ***************************************************************** 00800000
           EJECT                                                        00810000
       ENVIRONMENT DIVISION.                                            00820000
       CONFIGURATION SECTION.                                           00830000
       SPECIAL-NAMES.                                                   00840000
           C01 IS TOP-OF-FORM.                                          00850000
       INPUT-OUTPUT SECTION.                                            00860000
       FILE-CONTROL.                                                    00870000
           SELECT MSGIN-FILE ASSIGN TO MSGIN                            00880000
               ORGANIZATION IS LINE SEQUENTIAL                          00890000
               FILE STATUS IS WS-MSGIN-STATUS.                          00900000
           SELECT VSAM-LEAD ASSIGN TO VSAMLEAD                          00910000
               ORGANIZATION IS INDEXED                                  00920000
               ACCESS MODE IS DYNAMIC                                   00930000
               RECORD KEY IS LEAD-PHONE-NUMBER                          00940000
               FILE STATUS IS WS-LEAD-STATUS.                           00950000
           SELECT SCORE-OUT ASSIGN TO SCOREOUT                          00960000
               FILE STATUS IS WS-SCOREO-STATUS.                         00970000
           SELECT RESP-OUT ASSIGN TO RESPOUT                            00980000
               ORGANIZATION IS LINE SEQUENTIAL                          00990000
               FILE STATUS IS WS-RESPO-STATUS.                          01000000
           SELECT TRANS-OUT ASSIGN TO TRANSOUT                          01010000
               ORGANIZATION IS LINE SEQUENTIAL                          01020000
               FILE STATUS IS WS-TRANSO-STATUS.                         01030000
           EJECT                                                        01040000
       DATA DIVISION.                                                   01050000
       FILE SECTION.                                                    01060000
      *                                                                 01070000
       FD  MSGIN-FILE                                                   01080000
           LABEL RECORDS ARE STANDARD                                   01090000
           RECORD CONTAINS 220 CHARACTERS.                              01100000
           COPY MSGIN.                                                  01110000
           EJECT                                                        01120000
       FD  VSAM-LEAD                                                    01130000
           RECORD CONTAINS 183 CHARACTERS.                              01140000
           COPY VLEAD.                                                  01150000
           EJECT                                                        01160000
       FD  SCORE-OUT                                                    01170000
           LABEL RECORDS ARE STANDARD                                   01180000
           RECORDING MODE IS F                                          01190000
           RECORD CONTAINS 160 CHARACTERS.                              01200000
       01  SCORE-OUT-REC.                                               01210000
           05  SCOR-LEAD-ID            PIC 9(06).                       01220000
           05  SCOR-TOTAL-SCORE        PIC 9(03).                       01230000
           05  SCOR-BUDGET-SCORE       PIC 9(02).                       01240000
           05  SCOR-TIMELINE-SCORE     PIC 9(02).                       01250000
           05  SCOR-CLARITY-SCORE      PIC 9(02).                       01260000
           05  SCOR-COUNTRY-SCORE      PIC 9(02).                       01270000
           05  SCOR-BEHAVIOR-SCORE     PIC 9(02).                       01280000
           05  SCOR-SCORE-CATEGORY     PIC X(06).                       01290000
           05  SCOR-TRIGGERED-HANDOVER PIC X(01).                       01300000
           05  SCOR-REASONING          PIC X(120).                      01310000
           05  FILLER                  PIC X(14).                       01320000
           EJECT                                                        01330000
       FD  RESP-OUT                                                     01340000
           LABEL RECORDS ARE STANDARD                                   01350000
           RECORDING MODE IS F                                          01360000
           RECORD CONTAINS 340 CHARACTERS.                              01370000
       01  RESP-OUT-REC.                                                01380000
           05  RESO-PHONE-NUMBER       PIC X(20).                       01390000
           05  RESO-MESSAGE-TEXT       PIC X(300).                      01400000
           05  FILLER                  PIC X(20).                       01410000
           EJECT                                                        01420000
       FD  TRANS-OUT                                                    01430000
           LABEL RECORDS ARE STANDARD                                   01440000
           RECORDING MODE IS F                                          01450000
           RECORD CONTAINS 80 CHARACTERS.                               01460000
       01  TRANS-OUT-REC.                                               01470000
           05  TRNO-LEAD-ID            PIC 9(06).                       01480000
           05  TRNO-FROM-STATE         PIC X(16).                       01490000
           05  TRNO-TO-STATE           PIC X(16).                       01500000
           05  TRNO-TRIGGER            PIC X(24).                       01510000
           05  FILLER                  PIC X(18).                       01520000
           EJECT                                                        01530000
       WORKING-STORAGE SECTION.                                         01540000
      *                                                                 01550000
       77  WS-SECONDS-TO-ADD           PIC S9(6) COMP VALUE +0.         01560000
       77  WS-NEXT-LEAD-ID             PIC 9(06)      VALUE 1.          01570000
      *                                                                 01580000
       01  WS-SWITCHES.                                                 01590000
           05  WS-MSGIN-STATUS         PIC X(02) VALUE '00'.            01600000
               88  MSGIN-OK                       VALUE '00'.           01610000
               88  MSGIN-EOF                       VALUE '10'.          01620000
           05  WS-LEAD-STATUS          PIC X(02) VALUE '00'.            01630000
               88  LEAD-OK                         VALUE '00'.          01640000
               88  LEAD-NOTFOUND                   VALUE '23'.          01650000
           05  WS-SCOREO-STATUS        PIC X(02) VALUE '00'.            01660000
           05  WS-RESPO-STATUS         PIC X(02) VALUE '00'.            01670000
           05  WS-TRANSO-STATUS        PIC X(02) VALUE '00'.            01680000
           05  WS-END-OF-PROCESS-SW    PIC X(01) VALUE SPACES.          01690000
               88  END-OF-PROCESS                 VALUE 'Y'.            01700000
           05  WS-NEW-LEAD-SW          PIC X(01) VALUE 'N'.             01710000
               88  WS-NEW-LEAD                    VALUE 'Y'.            01720000
           05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.             01730000
               88  WS-DUP-FOUND                   VALUE 'Y'.            01740000
           05  WS-PRICING-SW           PIC X(01) VALUE 'N'.             01750000
               88  WS-IS-PRICING                  VALUE 'Y'.            01760000
      *                                                                 01770000
      ***************************************************************** 01780000
      *    CONTROL TOTALS -- PRINTED AT END OF RUN BY P90000 BELOW,    *01790000
      *    ONE LINE PER COUNTER (TICKET LQS-0285).                    * 01800000
      ***************************************************************** 01810000
      *                                                                 01820000
       01  WS-CONTROL-TOTALS.                                           01830000
           05  WS-CT-READ              PIC S9(7) COMP VALUE +0.         01840000
           05  WS-CT-DUPLICATE         PIC S9(7) COMP VALUE +0.         01850000
           05  WS-CT-RATE-LIMITED      PIC S9(7) COMP VALUE +0.         01860000
           05  WS-CT-RESPONSES-SENT    PIC S9(7) COMP VALUE +0.         01870000
           05  WS-CT-HANDOVERS         PIC S9(7) COMP VALUE +0.         01880000
           05  WS-CT-FOLLOWUPS-SCHED   PIC S9(7) COMP VALUE +0.         01890000
       01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.             01900000
           05  WS-CT-ENTRY             PIC S9(7) COMP OCCURS 6 TIMES.   01910000
      *                                                                 01920000
       01  WS-CT-LABELS.                                                01930000
           05  FILLER                  PIC X(16) VALUE                 001940000
               'MESSAGES READ   '.                                     001950000
           05  FILLER                  PIC X(16) VALUE                 001960000
               'DUPLICATES      '.                                     001970000
           05  FILLER                  PIC X(16) VALUE                 001980000
               'RATE-LIMITED    '.                                     001990000
           05  FILLER                  PIC X(16) VALUE                 002000000
               'RESPONSES SENT  '.                                     002010000
           05  FILLER                  PIC X(16) VALUE                 002020000
               'HANDOVERS       '.                                     002030000
           05  FILLER                  PIC X(16) VALUE                 002040000
               'FOLLOW-UPS SCHED'.                                     002050000
       01  WS-CT-LABELS-R REDEFINES WS-CT-LABELS.                      002060000
           05  WS-CTL-ENTRY            PIC X(16) OCCURS 6 TIMES.       002070000
      *                                                                 02080000
       77  WS-PT-SUB                   PIC S9(4) COMP VALUE +0.        002090000
      *                                                                 02100000
       01  WS-CONTROL-REPORT.                                           02110000
           05  FILLER                  PIC X(20) VALUE                  02120000
               'LQSB01 RUN TOTALS - '.                                  02130000
           05  WC-COUNT                PIC ZZZ,ZZ9.                    002140000
           05  FILLER                  PIC X(01) VALUE SPACE.          002150000
           05  WC-LABEL                PIC X(16).                     0102160000
      *                                                                 02170000
      ***************************************************************** 02180000
      *    MESSAGE-DEDUP TABLE -- MSG-IDS SEEN SO FAR THIS RUN         *02190000
      ***************************************************************** 02200000
      *                                                                 02210000
       01  WS-SEEN-TABLE.                                               02220000
           05  WS-SEEN-ENTRY           OCCURS 2000 TIMES                02230000
                                        INDEXED BY WS-SEEN-IX           02240000
                                        PIC X(20).                      02250000
       01  WS-SEEN-COUNT               PIC S9(4) COMP VALUE +0.         02260000
      *                                                                 02270000
      ***************************************************************** 02280000
      *    RUN TIMESTAMP -- ACCEPTED FRESH FOR EVERY MESSAGE           *02290000
      ***************************************************************** 02300000
      *                                                                 02310000
       01  WS-CURR-DATE.                                                02320000
           05  WS-CD-YEAR              PIC 9(04).                       02330000
           05  WS-CD-MONTH             PIC 9(02).                       02340000
           05  WS-CD-DAY               PIC 9(02).                       02350000
       01  WS-CURR-TIME.                                                02360000
           05  WS-CT-HOUR              PIC 9(02).                       02370000
           05  WS-CT-MINUTE            PIC 9(02).                       02380000
           05  WS-CT-SECOND            PIC 9(02).                       02390000
           05  WS-CT-HUNDREDTH         PIC 9(02).                       02400000
       01  WS-CURR-TIMESTAMP           PIC 9(14).                       02410000
       01  WS-CURR-TIMESTAMP-R REDEFINES WS-CURR-TIMESTAMP.             02420000
           05  WS-CTS-YEAR             PIC 9(04).                       02430000
           05  WS-CTS-MONTH            PIC 9(02).                       02440000
           05  WS-CTS-DAY              PIC 9(02).                       02450000
           05  WS-CTS-HOUR             PIC 9(02).                       02460000
           05  WS-CTS-MINUTE           PIC 9(02).                       02470000
           05  WS-CTS-SECOND           PIC 9(02).                       02480000
      *                                                                 02490000
      ***************************************************************** 02500000
      *    WINDOW-EXPIRY WORK AREA -- RATE LIMITER ROLL/RESET          *02510000
      ***************************************************************** 02520000
      *                                                                 02530000
       01  WS-WINDOW-WORK.                                              02540000
           05  WS-WINDOW-ELAPSED       PIC S9(9) COMP VALUE +0.         02550000
           05  WS-DAYS-THIS-MONTH      PIC 9(02) VALUE 0.               02560000
           05  WS-LEAP-QUOTIENT        PIC S9(4) COMP VALUE +0.         02570000
           05  WS-LEAP-REMAINDER       PIC S9(4) COMP VALUE +0.         02580000
           05  WS-WINDOW-EXPIRY-TS     PIC 9(14).                       02590000
       01  WS-WINDOW-EXPIRY-TS-R REDEFINES WS-WINDOW-EXPIRY-TS.         02600000
           05  WS-WET-YEAR             PIC 9(04).                       02610000
           05  WS-WET-MONTH            PIC 9(02).                       02620000
           05  WS-WET-DAY              PIC 9(02).                       02630000
           05  WS-WET-HOUR             PIC 9(02).                       02640000
           05  WS-WET-MINUTE           PIC 9(02).                       02650000
           05  WS-WET-SECOND           PIC 9(02).                       02660000
      *                                                                 02670000
      ***************************************************************** 02680000
      *    DAYS-IN-MONTH TABLE -- SECONDS-TO-ADD CASCADE               *02690000
      ***************************************************************** 02700000
      *                                                                 02710000
       01  WS-DAYS-IN-MONTH-TABLE.                                      02720000
           05  FILLER                  PIC 9(02) VALUE 31.              02730000
           05  FILLER                  PIC 9(02) VALUE 28.              02740000
           05  FILLER                  PIC 9(02) VALUE 31.              02750000
           05  FILLER                  PIC 9(02) VALUE 30.              02760000
           05  FILLER                  PIC 9(02) VALUE 31.              02770000
           05  FILLER                  PIC 9(02) VALUE 30.              02780000
           05  FILLER                  PIC 9(02) VALUE 31.              02790000
           05  FILLER                  PIC 9(02) VALUE 31.              02800000
           05  FILLER                  PIC 9(02) VALUE 30.              02810000
           05  FILLER                  PIC 9(02) VALUE 31.              02820000
           05  FILLER                  PIC 9(02) VALUE 30.              02830000
           05  FILLER                  PIC 9(02) VALUE 31.              02840000
       01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.   02850000
           05  WS-DIM-ENTRY            OCCURS 12 TIMES                  02860000
                                        PIC 9(02).                      02870000
      *                                                                 02880000
      ***************************************************************** 02890000
      *    MESSAGE WORK AREA -- CURRENT INBOUND MESSAGE                *02900000
      ***************************************************************** 02910000
      *                                                                 02920000
       01  WS-MSG-WORK.                                                 02930000
           05  WS-MSG-TEXT-UC          PIC X(160).                      02940000
           05  WS-INTENT               PIC X(20).                       02950000
           05  WS-CONFIDENCE           PIC 9V99.                        02960000
           05  WS-RESPONSE-TEXT        PIC X(500).                      02970000
           05  WS-FINAL-TEXT           PIC X(300).                      02980000
           05  WS-FROM-STATE           PIC X(16).                       02990000
      *                                                                 03000000
      ***************************************************************** 03010000
      *    FIXED RESPONSE TEXTS                                       * 03020000
      ***************************************************************** 03030000
      *                                                                 03040000
       01  WS-TEXT-GREETING            PIC X(160) VALUE                 03050000
           'HI! THANKS FOR REACHING OUT. I''M HERE TO HELP YOU WITH YOU 03060000
      -    'R PROJECT. WHAT ARE YOU LOOKING TO BUILD?'.                 03070000
       01  WS-TEXT-QUAL-START           PIC X(160) VALUE                03080000
           'GREAT! LET ME ASK YOU A FEW QUICK QUESTIONS TO UNDERSTAND Y 03090000
      -    'OUR NEEDS BETTER. WHAT TYPE OF PROJECT ARE YOU LOOKING TO B 03100000
      -    'UILD?'.                                                     03110000
       01  WS-TEXT-PRICING-DEFER        PIC X(160) VALUE                03120000
           'PRICING IS CUSTOMIZED BASED ON YOUR SPECIFIC NEEDS. LET ME  03130000
      -    'CONNECT YOU WITH OUR TEAM TO DISCUSS THIS IN DETAIL.'.      03140000
       01  WS-TEXT-HANDOVER             PIC X(220) VALUE                03150000
           'THANK YOU! BASED ON YOUR REQUIREMENTS, I''D LIKE TO CONNECT 03160000
      -    ' YOU WITH ONE OF OUR SENIOR TEAM MEMBERS WHO CAN DISCUSS TH 03170000
      -    'IS IN DETAIL. THEY''LL REACH OUT TO YOU SHORTLY.'.          03180000
       01  WS-TEXT-PROOF-INTRO          PIC X(160) VALUE                03190000
           'GREAT! LET ME SHARE SOME RELEVANT EXAMPLES OF OUR WORK. WE' 03200000
      -    '''VE HELPED SIMILAR BUSINESSES ACHIEVE THEIR GOALS.'.       03210000
       01  WS-TEXT-CALL-INVITE          PIC X(160) VALUE                03220000
           'WOULD YOU LIKE TO SCHEDULE A CALL TO DISCUSS YOUR PROJECT I 03230000
      -    'N DETAIL?'.                                                 03240000
       01  WS-TEXT-FOLLOWUP-ACK         PIC X(160) VALUE                03250000
           'THANK YOU FOR YOUR INTEREST! WE''LL FOLLOW UP WITH YOU SOON 03260000
      -    ' WITH MORE INFORMATION ABOUT HOW WE CAN HELP.'.             03270000
           EJECT                                                        03280000
      ***************************************************************** 03290000
      *    SUBROUTINE PARAMETER AREAS AND FLAT CALL-STAGING FIELDS     *03300000
      ***************************************************************** 03310000
      *                                                                 03320000
           COPY LQSS01CY.                                               03330000
       01  LS-LQSS01-PARMS             PIC X(200).                      03340000
      *                                                                 03350000
           COPY LQSS02CY.                                               03360000
       01  LS-LQSS02-PARMS             PIC X(82).                       03370000
      *                                                                 03380000
           COPY LQSS03CY.                                               03390000
       01  LS-LQSS03-PARMS             PIC X(400).                      03400000
      *                                                                 03410000
           COPY LQSS04CY.                                               03420000
       01  LS-LQSS04-PARMS             PIC X(330).                      03430000
      *                                                                 03440000
           COPY LQSS05CY.                                               03450000
       01  LS-LQSS05-PARMS             PIC X(1302).                     03460000
      *                                                                 03470000
           COPY LQSS06CY.                                               03480000
       01  LS-LQSS06-PARMS             PIC X(40).                       03490000
      *                                                                 03500000
           COPY LQSSP1CY.                                               03510000
       01  LS-LQSSP1-PARMS             PIC X(228).                      03520000
      *                                                                 03530000
           COPY LQSSP2CY.                                               03540000
       01  LS-LQSSP2-PARMS             PIC X(363).                      03550000
           EJECT                                                        03560000
      ***************************************************************** 03570000
      *    P R O C E D U R E    D I V I S I O N                       * 03580000
      ***************************************************************** 03590000
      *                                                                 03600000
       PROCEDURE DIVISION.                                              03610000
      *                                                                 03620000
      ***************************************************************** 03630000
      *                                                               * 03640000
      *    PARAGRAPH:  P00000-MAINLINE                                * 03650000
      *                                                               * 03660000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PRIME THE LEAD-ID    *03670000
      *                COUNTER, PROCESS THE MESSAGE FILE, CLOSE AND    *03680000
      *                PRINT CONTROL TOTALS.                          * 03690000
      *                                                               * 03700000
      *    CALLED BY:  NONE                                           * 03710000
      *                                                               * 03720000
      ***************************************************************** 03730000
      *                                                                 03740000
       P00000-MAINLINE.                                                 03750000
      *                                                                 03760000
           OPEN INPUT  MSGIN-FILE                                       03770000
                I-O    VSAM-LEAD                                        03780000
                OUTPUT SCORE-OUT                                        03790000
                       RESP-OUT                                         03800000
                       TRANS-OUT.                                       03810000
      *                                                                 03820000
           PERFORM P00500-INIT-LEAD-COUNTER THRU P00500-EXIT.           03830000
      *                                                                 03840000
           READ MSGIN-FILE                                              03850000
               AT END                                                   03860000
                   MOVE 'Y' TO WS-END-OF-PROCESS-SW.                    03870000
      *                                                                 03880000
           PERFORM P10000-MSG-LOOP THRU P10000-EXIT                     03890000
               UNTIL END-OF-PROCESS.                                    03900000
      *                                                                 03910000
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT.                03920000
      *                                                                 03930000
           CLOSE MSGIN-FILE                                             03940000
                 VSAM-LEAD                                              03950000
                 SCORE-OUT                                              03960000
                 RESP-OUT                                               03970000
                 TRANS-OUT.                                             03980000
      *                                                                 03990000
           GOBACK.                                                      04000000
      *                                                                 04010000
       P00000-EXIT.                                                     04020000
           EXIT.                                                        04030000
           EJECT                                                        04040000
      ***************************************************************** 04050000
      *                                                               * 04060000
      *    PARAGRAPH:  P00500-INIT-LEAD-COUNTER                       * 04070000
      *                                                               * 04080000
      *    FUNCTION :  VSAM-LEAD IS KEYED ON PHONE NUMBER, NOT LEAD-ID,*04090000
      *      SO A BROWSE-FOR-MAX-KEY START/READ NEXT WILL NOT GIVE US  *04100000
      *      THE HIGHEST ASSIGNED LEAD-ID.  INSTEAD WE MAKE A ONE-TIME *04110000
      *      SEQUENTIAL PASS OVER THE WHOLE FILE AT STARTUP AND KEEP   *04120000
      *      THE HIGHEST LEAD-ID SEEN, THEN SEED THE NEW-LEAD COUNTER  *04130000
      *      ONE PAST IT.                                              *04140000
      *                                                               * 04150000
      *    CALLED BY:  P00000-MAINLINE                                * 04160000
      *                                                               * 04170000
      ***************************************************************** 04180000
      *                                                                 04190000
       P00500-INIT-LEAD-COUNTER.                                        04200000
      *                                                                 04210000
           MOVE 1 TO WS-NEXT-LEAD-ID.                                   04220000
      *                                                                 04230000
           START VSAM-LEAD KEY IS NOT LESS THAN LEAD-PHONE-NUMBER       04240000
               INVALID KEY                                              04250000
                   GO TO P00500-EXIT.                                   04260000
      *                                                                 04270000
           PERFORM P00510-SCAN-LEADS THRU P00510-EXIT                   04280000
               UNTIL LEAD-NOTFOUND.                                     04290000
      *                                                                 04300000
       P00500-EXIT.                                                     04310000
           EXIT.                                                        04320000
      *                                                                 04330000
       P00510-SCAN-LEADS.                                               04340000
      *                                                                 04350000
           READ VSAM-LEAD NEXT RECORD.                                  04360000
      *                                                                 04370000
           IF LEAD-NOTFOUND                                             04380000
               GO TO P00510-EXIT.                                       04390000
      *                                                                 04400000
           IF LEAD-ID NOT < WS-NEXT-LEAD-ID                             04410000
               COMPUTE WS-NEXT-LEAD-ID = LEAD-ID + 1.                   04420000
      *                                                                 04430000
       P00510-EXIT.                                                     04440000
           EXIT.                                                        04450000
           EJECT                                                        04460000
      ***************************************************************** 04470000
      *                                                               * 04480000
      *    PARAGRAPH:  P10000-MSG-LOOP                                * 04490000
      *                                                               * 04500000
      *    FUNCTION :  PROCESS ONE INBOUND MESSAGE RECORD THROUGH      *04510000
      *      LEAD LOOKUP, RATE-LIMIT, DEDUP, INTENT, FOLLOW-UP         *04520000
      *      CANCEL, PRICING DEFERRAL AND STATE DISPATCH, THEN READ    *04530000
      *      THE NEXT RECORD.                                        *  04540000
      *                                                               * 04550000
      *      THE SPEC'S STATED STEP ORDER IS RATE-LIMIT, DEDUP, THEN   *04560000
      *      LOOKUP, BUT THE WINDOW-START/WINDOW-COUNT FIELDS THE      *04570000
      *      RATE LIMITER NEEDS LIVE ON THE LEAD RECORD ITSELF, SO     *04580000
      *      THE LOOKUP HAS TO RUN FIRST.  DEDUP IS ALSO MOVED AFTER   *04590000
      *      RATE-LIMIT (RATHER THAN BEFORE IT) SO A DUPLICATE         *04600000
      *      MESSAGE STILL CONSUMES A WINDOW SLOT ON THE LEAD'S        *04610000
      *      COUNTER, MATCHING THE SPEC'S INTENT THAT EVERY INBOUND    *04620000
      *      MESSAGE IS RATE-LIMITED BEFORE ANYTHING ELSE IS DONE      *04630000
      *      WITH IT (TICKET LQS-0271).                                *04640000
      *                                                               * 04650000
      *    CALLED BY:  P00000-MAINLINE                                * 04660000
      *                                                               * 04670000
      ***************************************************************** 04680000
      *                                                                 04690000
       P10000-MSG-LOOP.                                                 04700000
      *                                                                 04710000
           ADD 1 TO WS-CT-READ.                                         04720000
      *                                                                 04730000
           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      04740000
           ACCEPT WS-CURR-TIME FROM TIME.                               04750000
           MOVE WS-CD-YEAR    TO WS-CTS-YEAR.                           04760000
           MOVE WS-CD-MONTH   TO WS-CTS-MONTH.                          04770000
           MOVE WS-CD-DAY     TO WS-CTS-DAY.                            04780000
           MOVE WS-CT-HOUR    TO WS-CTS-HOUR.                           04790000
           MOVE WS-CT-MINUTE  TO WS-CTS-MINUTE.                         04800000
           MOVE WS-CT-SECOND  TO WS-CTS-SECOND.                         04810000
      *                                                                 04820000
           MOVE 'N' TO WS-DUP-FOUND-SW.                                 04830000
           MOVE 'N' TO WS-PRICING-SW.                                   04840000
      *                                                                 04850000
           PERFORM P13000-LEAD-LOOKUP-STEP THRU P13000-EXIT.            04860000
      *                                                                 04870000
           PERFORM P11000-RATE-LIMIT-STEP THRU P11000-EXIT.             04880000
      *                                                                 04890000
           IF LQSS06-RATE-LIMITED                                       04900000
               ADD 1 TO WS-CT-RATE-LIMITED                              04910000
               REWRITE LEAD-RECORD                                      04920000
               GO TO P10000-READ-NEXT.                                  04930000
      *                                                                 04940000
           PERFORM P12000-DEDUP-STEP THRU P12000-EXIT.                  04950000
      *                                                                 04960000
           IF WS-DUP-FOUND                                              04970000
               ADD 1 TO WS-CT-DUPLICATE                                 04980000
               REWRITE LEAD-RECORD                                      04990000
               GO TO P10000-READ-NEXT.                                  05000000
      *                                                                 05010000
           PERFORM P14000-INTENT-STEP THRU P14000-EXIT.                 05020000
      *                                                                 05030000
           PERFORM P15000-CANCEL-FOLLOWUPS-STEP THRU P15000-EXIT.       05040000
      *                                                                 05050000
           PERFORM P16000-PRICING-STEP THRU P16000-EXIT.                05060000
      *                                                                 05070000
           IF WS-IS-PRICING                                             05080000
               MOVE WS-TEXT-PRICING-DEFER TO WS-RESPONSE-TEXT           05090000
           ELSE                                                         05100000
               PERFORM P17000-DISPATCH-STATE THRU P17000-EXIT.          05110000
      *                                                                 05120000
           PERFORM P18000-FINISH-MESSAGE-STEP THRU P18000-EXIT.         05130000
      *                                                                 05140000
           ADD 1 TO LEAD-MESSAGE-COUNT.                                 05150000
           REWRITE LEAD-RECORD.                                         05160000
      *                                                                 05170000
       P10000-READ-NEXT.                                                05180000
      *                                                                 05190000
           READ MSGIN-FILE                                              05200000
               AT END                                                   05210000
                   MOVE 'Y' TO WS-END-OF-PROCESS-SW.                    05220000
      *                                                                 05230000
       P10000-EXIT.                                                     05240000
           EXIT.                                                        05250000
           EJECT                                                        05260000
      ***************************************************************** 05270000
      *                                                               * 05280000
      *    PARAGRAPH:  P11000-RATE-LIMIT-STEP                        *  05290000
      *                                                               * 05300000
      *    FUNCTION :  ROLL/RESET THE LEAD'S 60-SECOND FIXED WINDOW    *05310000
      *      WHEN IT HAS EXPIRED, THEN CALL LQSS06 TO CHECK THE        *05320000
      *      COUNT.  LQSS06 DOES NOT ROLL THE WINDOW -- THAT LOGIC    * 05330000
      *      LIVES HERE (TICKET LQS-0201).                            * 05340000
      *                                                               * 05350000
      *    CALLED BY:  P10000-MSG-LOOP                                * 05360000
      *                                                               * 05370000
      ***************************************************************** 05380000
      *                                                                 05390000
       P11000-RATE-LIMIT-STEP.                                          05400000
      *                                                                 05410000
           IF LEAD-WINDOW-START-TS = ZEROES                             05420000
               MOVE WS-CURR-TIMESTAMP TO LEAD-WINDOW-START-TS           05430000
               MOVE ZERO TO LEAD-WINDOW-COUNT.                          05440000
      *                                                                 05450000
           MOVE LEAD-WINDOW-START-TS TO WS-WINDOW-EXPIRY-TS.            05460000
           MOVE 60 TO WS-SECONDS-TO-ADD.                                05470000
           PERFORM P11100-ADD-SECOND THRU P11100-EXIT                   05480000
               UNTIL WS-SECONDS-TO-ADD = 0.                             05490000
      *                                                                 05500000
           IF WS-CURR-TIMESTAMP NOT < WS-WINDOW-EXPIRY-TS               05510000
               MOVE WS-CURR-TIMESTAMP TO LEAD-WINDOW-START-TS           05520000
               MOVE ZERO TO LEAD-WINDOW-COUNT.                          05530000
      *                                                                 05540000
           MOVE LEAD-PHONE-NUMBER    TO LQSS06-PHONE-NUMBER.            05550000
           MOVE WS-CURR-TIMESTAMP    TO LQSS06-CURR-TIMESTAMP.          05560000
           MOVE LEAD-WINDOW-START-TS TO LQSS06-WINDOW-START-TS.         05570000
           MOVE LEAD-WINDOW-COUNT    TO LQSS06-WINDOW-COUNT.            05580000
           MOVE 'N'                 TO LQSS06-REJECT-SW.                05590000
           MOVE LQSS06-PARMS TO LS-LQSS06-PARMS.                        05600000
           CALL 'LQSS06' USING LS-LQSS06-PARMS.                         05610000
           MOVE LS-LQSS06-PARMS TO LQSS06-PARMS.                        05620000
      *                                                                 05630000
           IF LQSS06-REJECT-SW = 'N'                                    05640000
               ADD 1 TO LEAD-WINDOW-COUNT.                              05650000
      *                                                                 05660000
       P11000-EXIT.                                                     05670000
           EXIT.                                                        05680000
      *                                                                 05690000
       P11100-ADD-SECOND.                                               05700000
      *                                                                 05710000
           ADD 1 TO WS-WET-SECOND.                                      05720000
           SUBTRACT 1 FROM WS-SECONDS-TO-ADD.                           05730000
      *                                                                 05740000
           IF WS-WET-SECOND < 60                                        05750000
               GO TO P11100-EXIT.                                       05760000
      *                                                                 05770000
           MOVE 0 TO WS-WET-SECOND.                                     05780000
           ADD 1 TO WS-WET-MINUTE.                                      05790000
           IF WS-WET-MINUTE < 60                                        05800000
               GO TO P11100-EXIT.                                       05810000
      *                                                                 05820000
           MOVE 0 TO WS-WET-MINUTE.                                     05830000
           ADD 1 TO WS-WET-HOUR.                                        05840000
           IF WS-WET-HOUR < 24                                          05850000
               GO TO P11100-EXIT.                                       05860000
      *                                                                 05870000
           MOVE 0 TO WS-WET-HOUR.                                       05880000
           ADD 1 TO WS-WET-DAY.                                         05890000
      *                                                                 05900000
           MOVE WS-DIM-ENTRY(WS-WET-MONTH) TO WS-DAYS-THIS-MONTH.       05910000
           IF WS-WET-MONTH = 2                                          05920000
               DIVIDE WS-WET-YEAR BY 4 GIVING WS-LEAP-QUOTIENT          05930000
                   REMAINDER WS-LEAP-REMAINDER                          05940000
               IF WS-LEAP-REMAINDER = 0                                 05950000
                   MOVE 29 TO WS-DAYS-THIS-MONTH                        05960000
               END-IF                                                   05970000
           END-IF.                                                      05980000
      *                                                                 05990000
           IF WS-WET-DAY > WS-DAYS-THIS-MONTH                           06000000
               MOVE 1 TO WS-WET-DAY                                     06010000
               ADD 1 TO WS-WET-MONTH                                    06020000
               IF WS-WET-MONTH > 12                                     06030000
                   MOVE 1 TO WS-WET-MONTH                               06040000
                   ADD 1 TO WS-WET-YEAR.                                06050000
      *                                                                 06060000
       P11100-EXIT.                                                     06070000
           EXIT.                                                        06080000
           EJECT                                                        06090000
      ***************************************************************** 06100000
      *                                                               * 06110000
      *    PARAGRAPH:  P12000-DEDUP-STEP                              * 06120000
      *                                                               * 06130000
      *    FUNCTION :  SCAN THE IN-MEMORY SEEN-MSG-ID TABLE.  IF THE   *06140000
      *      CURRENT MSG-ID HAS ALREADY BEEN SEEN THIS RUN, SET THE    *06150000
      *      DUP-FOUND SWITCH.  OTHERWISE ADD IT TO THE TABLE.         *06160000
      *                                                               * 06170000
      *    CALLED BY:  P10000-MSG-LOOP                                * 06180000
      *                                                               * 06190000
      ***************************************************************** 06200000
      *                                                                 06210000
       P12000-DEDUP-STEP.                                               06220000
      *                                                                 06230000
           SET WS-SEEN-IX TO 1.                                         06240000
      *                                                                 06250000
           PERFORM P12100-SCAN-SEEN THRU P12100-EXIT                    06260000
               UNTIL WS-SEEN-IX > WS-SEEN-COUNT                         06270000
                  OR WS-DUP-FOUND.                                      06280000
      *                                                                 06290000
           IF NOT WS-DUP-FOUND                                          06300000
               AND WS-SEEN-COUNT < 2000                                 06310000
                   ADD 1 TO WS-SEEN-COUNT                               06320000
                   SET WS-SEEN-IX TO WS-SEEN-COUNT                      06330000
                   MOVE MSGIN-ID TO WS-SEEN-ENTRY(WS-SEEN-IX).          06340000
      *                                                                 06350000
       P12000-EXIT.                                                     06360000
           EXIT.                                                        06370000
      *                                                                 06380000
       P12100-SCAN-SEEN.                                                06390000
      *                                                                 06400000
           IF WS-SEEN-ENTRY(WS-SEEN-IX) = MSGIN-ID                      06410000
               MOVE 'Y' TO WS-DUP-FOUND-SW                              06420000
               GO TO P12100-EXIT.                                       06430000
      *                                                                 06440000
           SET WS-SEEN-IX UP BY 1.                                      06450000
      *                                                                 06460000
       P12100-EXIT.                                                     06470000
           EXIT.                                                        06480000
           EJECT                                                        06490000
      ***************************************************************** 06500000
      *                                                               * 06510000
      *    PARAGRAPH:  P13000-LEAD-LOOKUP-STEP                        * 06520000
      *                                                               * 06530000
      *    FUNCTION :  READ VSAM-LEAD BY PHONE NUMBER.  IF NOT FOUND,  *06540000
      *      BUILD A NEW LEAD RECORD IN STATE GREETING AND WRITE IT.   *06550000
      *                                                               * 06560000
      *    CALLED BY:  P10000-MSG-LOOP                                * 06570000
      *                                                               * 06580000
      ***************************************************************** 06590000
      *                                                                 06600000
       P13000-LEAD-LOOKUP-STEP.                                         06610000
      *                                                                 06620000
           MOVE 'N' TO WS-NEW-LEAD-SW.                                  06630000
           MOVE MSGIN-PHONE-NUMBER TO LEAD-PHONE-NUMBER.                06640000
      *                                                                 06650000
           READ VSAM-LEAD KEY IS LEAD-PHONE-NUMBER.                     06660000
      *                                                                 06670000
           IF LEAD-NOTFOUND                                             06680000
               MOVE 'Y' TO WS-NEW-LEAD-SW                               06690000
               INITIALIZE LEAD-RECORD                                   06700000
               MOVE MSGIN-PHONE-NUMBER TO LEAD-PHONE-NUMBER             06710000
               MOVE WS-NEXT-LEAD-ID    TO LEAD-ID                       06720000
               ADD 1                  TO WS-NEXT-LEAD-ID                06730000
               MOVE 'GREETING'        TO LEAD-CURRENT-STATE             06740000
               MOVE 'N'               TO LEAD-CALL-BOOKED-FLAG          06750000
               WRITE LEAD-RECORD.                                       06760000
      *                                                                 06770000
       P13000-EXIT.                                                     06780000
           EXIT.                                                        06790000
           EJECT                                                        06800000
      ***************************************************************** 06810000
      *                                                               * 06820000
      *    PARAGRAPH:  P14000-INTENT-STEP                             * 06830000
      *                                                               * 06840000
      *    FUNCTION :  CALL LQSS03 TO CLASSIFY THE MESSAGE INTENT AND  *06850000
      *      EXTRACT ANY BUDGET/TIMELINE TEXT PRESENT IN THE MESSAGE. * 06860000
      *      MERGE EXTRACTED BUDGET/TIMELINE ONTO THE LEAD RECORD      *06870000
      *      ONLY WHEN THE LEAD'S OWN FIELD IS STILL BLANK.            *06880000
      *                                                               * 06890000
      *    CALLED BY:  P10000-MSG-LOOP                                * 06900000
      *                                                               * 06910000
      ***************************************************************** 06920000
      *                                                                 06930000
       P14000-INTENT-STEP.                                              06940000
      *                                                                 06950000
           MOVE SPACES TO WS-MSG-TEXT-UC.                               06960000
           MOVE MSGIN-TEXT TO WS-MSG-TEXT-UC.                           06970000
           INSPECT WS-MSG-TEXT-UC                                       06980000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  06990000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 07000000
      *                                                                 07010000
           MOVE MSGIN-TEXT     TO LQSS03-MSG-TEXT.                      07020000
           MOVE WS-MSG-TEXT-UC TO LQSS03-MSG-TEXT-UC.                   07030000
           MOVE SPACES         TO LQSS03-INTENT.                        07040000
           MOVE ZERO           TO LQSS03-CONFIDENCE.                    07050000
           MOVE 'N'            TO LQSS03-PRICING-FLAG.                  07060000
           MOVE SPACES         TO LQSS03-BUDGET-TEXT.                   07070000
           MOVE ZERO           TO LQSS03-BUDGET-NUMERIC.                07080000
           MOVE 'N'            TO LQSS03-BUDGET-FOUND-SW.               07090000
           MOVE SPACES         TO LQSS03-TIMELINE-TEXT.                 07100000
           MOVE 'N'            TO LQSS03-TIMELINE-FND-SW.               07110000
           MOVE LQSS03-PARMS TO LS-LQSS03-PARMS.                        07120000
           CALL 'LQSS03' USING LS-LQSS03-PARMS.                         07130000
           MOVE LS-LQSS03-PARMS TO LQSS03-PARMS.                        07140000
      *                                                                 07150000
           MOVE LQSS03-INTENT     TO WS-INTENT.                         07160000
           MOVE LQSS03-CONFIDENCE TO WS-CONFIDENCE.                     07170000
           MOVE LQSS03-PRICING-FLAG TO WS-PRICING-SW.                   07180000
      *                                                                 07190000
           IF LQSS03-BUDGET-FOUND-SW = 'Y'                              07200000
               AND LEAD-BUDGET-TEXT = SPACES                            07210000
                   MOVE LQSS03-BUDGET-TEXT    TO LEAD-BUDGET-TEXT       07220000
                   MOVE LQSS03-BUDGET-NUMERIC TO LEAD-BUDGET-NUMERIC.   07230000
      *                                                                 07240000
           IF LQSS03-TIMELINE-FND-SW = 'Y'                              07250000
               AND LEAD-TIMELINE = SPACES                               07260000
                   MOVE LQSS03-TIMELINE-TEXT TO LEAD-TIMELINE.          07270000
      *                                                                 07280000
       P14000-EXIT.                                                     07290000
           EXIT.                                                        07300000
           EJECT                                                        07310000
      ***************************************************************** 07320000
      *                                                               * 07330000
      *    PARAGRAPH:  P15000-CANCEL-FOLLOWUPS-STEP                   * 07340000
      *                                                               * 07350000
      *    FUNCTION :  CALL LQSSP1 TO CANCEL EVERY PENDING FOLLOW-UP   *07360000
      *      FOR THIS LEAD -- THE LEAD HAS RESPONDED.                  *07370000
      *                                                               * 07380000
      *    CALLED BY:  P10000-MSG-LOOP                                * 07390000
      *                                                               * 07400000
      ***************************************************************** 07410000
      *                                                                 07420000
       P15000-CANCEL-FOLLOWUPS-STEP.                                    07430000
      *                                                                 07440000
           MOVE 'CANCEL' TO LQSSP1-FUNCTION.                            07450000
           MOVE LEAD-ID  TO LQSSP1-LEAD-ID.                             07460000
           MOVE ZERO     TO LQSSP1-CANCEL-COUNT.                        07470000
           MOVE LQSSP1-PARMS TO LS-LQSSP1-PARMS.                        07480000
           CALL 'LQSSP1' USING LS-LQSSP1-PARMS.                         07490000
           MOVE LS-LQSSP1-PARMS TO LQSSP1-PARMS.                        07500000
      *                                                                 07510000
       P15000-EXIT.                                                     07520000
           EXIT.                                                        07530000
           EJECT                                                        07540000
      ***************************************************************** 07550000
      *                                                               * 07560000
      *    PARAGRAPH:  P16000-PRICING-STEP                            * 07570000
      *                                                               * 07580000
      *    FUNCTION :  LQSS03 ALREADY FLAGGED A PRICING INQUIRY IN     *07590000
      *      P14000; THIS STEP EXISTS SO THE PRICING TEST IS ITS OWN   *07600000
      *      NAMED BATCH-FLOW STEP, AS THE SPECIFICATION LAYS THE      *07610000
      *      STEPS OUT.                                               * 07620000
      *                                                               * 07630000
      *    CALLED BY:  P10000-MSG-LOOP                                * 07640000
      *                                                               * 07650000
      ***************************************************************** 07660000
      *                                                                 07670000
       P16000-PRICING-STEP.                                             07680000
      *                                                                 07690000
           IF WS-PRICING-SW NOT = 'Y'                                   07700000
               MOVE 'N' TO WS-PRICING-SW.                               07710000
      *                                                                 07720000
       P16000-EXIT.                                                     07730000
           EXIT.                                                        07740000
           EJECT                                                        07750000
      ***************************************************************** 07760000
      *                                                               * 07770000
      *    PARAGRAPH:  P17000-DISPATCH-STATE                         *  07780000
      *                                                               * 07790000
      *    FUNCTION :  DISPATCH ON LEAD-CURRENT-STATE.  QUALIFICATION  *07800000
      *      FALLS THROUGH TO SCORING IN THE SAME CALL WHEN THE        *07810000
      *      QUALIFICATION SERVICE REPORTS COMPLETE -- THERE IS NO     *07820000
      *      FIXED "QUALIFICATION COMPLETE" TEXT, SO THE RESPONSE      *07830000
      *      COMES FROM WHICHEVER STATE THE LEAD LANDS IN.             *07840000
      *                                                               * 07850000
      *    CALLED BY:  P10000-MSG-LOOP                                * 07860000
      *                                                               * 07870000
      ***************************************************************** 07880000
      *                                                                 07890000
       P17000-DISPATCH-STATE.                                           07900000
      *                                                                 07910000
           MOVE LEAD-CURRENT-STATE TO WS-FROM-STATE.                    07920000
      *                                                                 07930000
           IF LEAD-CURRENT-STATE = 'GREETING'                           07940000
               PERFORM P17100-DISP-GREETING THRU P17100-EXIT            07950000
           ELSE IF LEAD-CURRENT-STATE = 'INTENT_DETECTION'              07960000
               PERFORM P17200-DISP-INTENT-DETECTION THRU P17200-EXIT    07970000
           ELSE IF LEAD-CURRENT-STATE = 'QUALIFICATION'                 07980000
               PERFORM P17300-DISP-QUALIFICATION THRU P17300-EXIT       07990000
           ELSE IF LEAD-CURRENT-STATE = 'PROOF_DELIVERY'                08000000
               PERFORM P17500-DISP-PROOF-DELIVERY THRU P17500-EXIT      08010000
           ELSE IF LEAD-CURRENT-STATE = 'CALL_PUSH'                     08020000
               PERFORM P17600-DISP-CALL-PUSH THRU P17600-EXIT           08030000
           ELSE                                                         08040000
               MOVE 'THANK YOU FOR YOUR MESSAGE. HOW CAN I HELP YOU TOD 08050000
      -        'AY?' TO WS-RESPONSE-TEXT.                               08060000
      *                                                                 08070000
       P17000-EXIT.                                                     08080000
           EXIT.                                                        08090000
           EJECT                                                        08100000
      ***************************************************************** 08110000
      *                                                               * 08120000
      *    PARAGRAPH:  P17100-DISP-GREETING                          *  08130000
      *                                                               * 08140000
      *    FUNCTION :  GREETING -> INTENT_DETECTION ON MESSAGE_RECEIVED*08150000
      *                                                               * 08160000
      *    CALLED BY:  P17000-DISPATCH-STATE                          * 08170000
      *                                                               * 08180000
      ***************************************************************** 08190000
      *                                                                 08200000
       P17100-DISP-GREETING.                                            08210000
      *                                                                 08220000
           MOVE 'GREETING' TO LQSS02-FROM-STATE.                        08230000
           MOVE SPACES     TO LQSS02-TO-STATE.                          08240000
           MOVE 'MESSAGE_RECEIVED' TO LQSS02-TRIGGER.                   08250000
           MOVE SPACES     TO LQSS02-INTENT.                            08260000
           MOVE 'N'        TO LQSS02-QUAL-COMPLETE-SW.                  08270000
           MOVE ZERO       TO LQSS02-TOTAL-SCORE.                       08280000
           MOVE 'N'        TO LQSS02-CALL-BOOKED-SW.                    08290000
           PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT.                 08300000
      *                                                                 08310000
           MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE.                  08320000
           MOVE WS-TEXT-GREETING TO WS-RESPONSE-TEXT.                   08330000
           PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT.              08340000
      *                                                                 08350000
       P17100-EXIT.                                                     08360000
           EXIT.                                                        08370000
           EJECT                                                        08380000
      ***************************************************************** 08390000
      *                                                               * 08400000
      *    PARAGRAPH:  P17200-DISP-INTENT-DETECTION                  *  08410000
      *                                                               * 08420000
      *    FUNCTION :  INTENT_DETECTION -> QUALIFICATION WHEN THE     * 08430000
      *      DETECTED INTENT IS PROJECT_INQUIRY, GREETING OR           *08440000
      *      GENERAL_QUESTION.                                        * 08450000
      *                                                               * 08460000
      *    CALLED BY:  P17000-DISPATCH-STATE                          * 08470000
      *                                                               * 08480000
      ***************************************************************** 08490000
      *                                                                 08500000
       P17200-DISP-INTENT-DETECTION.                                    08510000
      *                                                                 08520000
           MOVE 'INTENT_DETECTION' TO LQSS02-FROM-STATE.                08530000
           MOVE SPACES             TO LQSS02-TO-STATE.                  08540000
           MOVE SPACES             TO LQSS02-TRIGGER.                   08550000
           MOVE WS-INTENT          TO LQSS02-INTENT.                    08560000
           MOVE 'N'                TO LQSS02-QUAL-COMPLETE-SW.          08570000
           MOVE ZERO               TO LQSS02-TOTAL-SCORE.               08580000
           MOVE 'N'                TO LQSS02-CALL-BOOKED-SW.            08590000
           PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT.                 08600000
      *                                                                 08610000
           MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE.                  08620000
           MOVE WS-TEXT-QUAL-START TO WS-RESPONSE-TEXT.                 08630000
           PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT.              08640000
      *                                                                 08650000
       P17200-EXIT.                                                     08660000
           EXIT.                                                        08670000
           EJECT                                                        08680000
      ***************************************************************** 08690000
      *                                                               * 08700000
      *    PARAGRAPH:  P17300-DISP-QUALIFICATION                     *  08710000
      *                                                               * 08720000
      *    FUNCTION :  CALL LQSS04 TO COLLECT THE NEXT MISSING        * 08730000
      *      QUALIFICATION FIELD.  WHEN QUALIFICATION IS COMPLETE,    * 08740000
      *      TRANSITION TO SCORING AND FALL THROUGH TO THE SCORING    * 08750000
      *      DISPATCH IN THE SAME CALL.  OTHERWISE RETURN THE NEXT    * 08760000
      *      QUESTION.                                                * 08770000
      *                                                               * 08780000
      *    CALLED BY:  P17000-DISPATCH-STATE                          * 08790000
      *                                                               * 08800000
      ***************************************************************** 08810000
      *                                                                 08820000
       P17300-DISP-QUALIFICATION.                                       08830000
      *                                                                 08840000
           MOVE MSGIN-TEXT          TO LQSS04-MSG-TEXT.                 08850000
           MOVE LEAD-PROJECT-TYPE   TO LQSS04-PROJECT-TYPE.             08860000
           MOVE LEAD-BUDGET-TEXT    TO LQSS04-BUDGET-TEXT.              08870000
           MOVE LEAD-BUDGET-NUMERIC TO LQSS04-BUDGET-NUMERIC.           08880000
           MOVE LEAD-BUDGET-AVOID-CNT TO LQSS04-BUDGET-AVOID-CNT.       08890000
           MOVE LEAD-TIMELINE       TO LQSS04-TIMELINE-TEXT.            08900000
           MOVE LEAD-BUSINESS-TYPE  TO LQSS04-BUSINESS-TYPE.            08910000
           MOVE SPACES              TO LQSS04-FIELD-SET-SW.             08920000
           MOVE SPACES              TO LQSS04-NEXT-QUESTION.            08930000
           MOVE 'N'                 TO LQSS04-COMPLETE-SW.              08940000
           MOVE LQSS04-PARMS TO LS-LQSS04-PARMS.                        08950000
           CALL 'LQSS04' USING LS-LQSS04-PARMS.                         08960000
           MOVE LS-LQSS04-PARMS TO LQSS04-PARMS.                        08970000
      *                                                                 08980000
           MOVE LQSS04-PROJECT-TYPE   TO LEAD-PROJECT-TYPE.             08990000
           MOVE LQSS04-BUDGET-TEXT    TO LEAD-BUDGET-TEXT.              09000000
           MOVE LQSS04-BUDGET-NUMERIC TO LEAD-BUDGET-NUMERIC.           09010000
           MOVE LQSS04-BUDGET-AVOID-CNT TO LEAD-BUDGET-AVOID-CNT.       09020000
           MOVE LQSS04-TIMELINE-TEXT  TO LEAD-TIMELINE.                 09030000
           MOVE LQSS04-BUSINESS-TYPE  TO LEAD-BUSINESS-TYPE.            09040000
      *                                                                 09050000
           IF LQSS04-COMPLETE-SW = 'Y'                                  09060000
               MOVE 'QUALIFICATION' TO LQSS02-FROM-STATE                09070000
               MOVE SPACES          TO LQSS02-TO-STATE                  09080000
               MOVE SPACES          TO LQSS02-TRIGGER                   09090000
               MOVE SPACES          TO LQSS02-INTENT                    09100000
               MOVE 'Y'             TO LQSS02-QUAL-COMPLETE-SW          09110000
               MOVE ZERO            TO LQSS02-TOTAL-SCORE               09120000
               MOVE 'N'             TO LQSS02-CALL-BOOKED-SW            09130000
               PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT              09140000
               MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE               09150000
               PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT           09160000
               PERFORM P17400-DISP-SCORING THRU P17400-EXIT             09170000
           ELSE                                                         09180000
               MOVE LQSS04-NEXT-QUESTION TO WS-RESPONSE-TEXT.           09190000
      *                                                                 09200000
       P17300-EXIT.                                                     09210000
           EXIT.                                                        09220000
           EJECT                                                        09230000
      ***************************************************************** 09240000
      *                                                               * 09250000
      *    PARAGRAPH:  P17400-DISP-SCORING                           *  09260000
      *                                                               * 09270000
      *    FUNCTION :  CALL LQSS01 TO SCORE THE LEAD, WRITE THE SCORE  *09280000
      *      RECORD, AND ROUTE BY TOTAL SCORE -- >= 70 HUMAN_HANDOVER, *09290000
      *      >= 40 PROOF_DELIVERY, ELSE FOLLOW_UP (WITH A SCHEDULED    *09300000
      *      FIRST FOLLOW-UP ATTEMPT).                                * 09310000
      *                                                               * 09320000
      *    CALLED BY:  P17300-DISP-QUALIFICATION                      * 09330000
      *                                                               * 09340000
      ***************************************************************** 09350000
      *                                                                 09360000
       P17400-DISP-SCORING.                                             09370000
      *                                                                 09380000
           MOVE LEAD-BUDGET-NUMERIC   TO LQSS01-BUDGET-NUMERIC.         09390000
           MOVE LEAD-BUDGET-AVOID-CNT TO LQSS01-BUDGET-AVOID-CNT.       09400000
           MOVE LEAD-TIMELINE         TO LQSS01-TIMELINE-TEXT.          09410000
           MOVE LEAD-PROJECT-TYPE     TO LQSS01-PROJECT-TYPE.           09420000
           MOVE LEAD-MESSAGE-COUNT    TO LQSS01-MESSAGE-COUNT.          09430000
           MOVE LEAD-COUNTRY          TO LQSS01-COUNTRY.                09440000
           MOVE LEAD-RESPONSE-PATTERN TO LQSS01-RESPONSE-PATTRN.        09450000
           MOVE LQSS01-PARMS TO LS-LQSS01-PARMS.                        09460000
           CALL 'LQSS01' USING LS-LQSS01-PARMS.                         09470000
           MOVE LS-LQSS01-PARMS TO LQSS01-PARMS.                        09480000
      *                                                                 09490000
           MOVE LEAD-ID                TO SCOR-LEAD-ID.                 09500000
           MOVE LQSS01-TOTAL-SCORE     TO SCOR-TOTAL-SCORE.             09510000
           MOVE LQSS01-BUDGET-SCORE    TO SCOR-BUDGET-SCORE.            09520000
           MOVE LQSS01-TIMELINE-SCORE  TO SCOR-TIMELINE-SCORE.          09530000
           MOVE LQSS01-CLARITY-SCORE   TO SCOR-CLARITY-SCORE.           09540000
           MOVE LQSS01-COUNTRY-SCORE   TO SCOR-COUNTRY-SCORE.           09550000
           MOVE LQSS01-BEHAVIOR-SCORE  TO SCOR-BEHAVIOR-SCORE.          09560000
           MOVE LQSS01-SCORE-CATEGORY  TO SCOR-SCORE-CATEGORY.          09570000
           MOVE LQSS01-REASONING       TO SCOR-REASONING.               09580000
           MOVE 'N'                   TO SCOR-TRIGGERED-HANDOVER.       09590000
      *                                                                 09600000
           MOVE 'SCORING'   TO LQSS02-FROM-STATE.                       09610000
           MOVE SPACES      TO LQSS02-TO-STATE.                         09620000
           MOVE SPACES      TO LQSS02-TRIGGER.                          09630000
           MOVE SPACES      TO LQSS02-INTENT.                           09640000
           MOVE 'N'         TO LQSS02-QUAL-COMPLETE-SW.                 09650000
           MOVE LQSS01-TOTAL-SCORE TO LQSS02-TOTAL-SCORE.               09660000
           MOVE 'N'         TO LQSS02-CALL-BOOKED-SW.                   09670000
           PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT.                 09680000
      *                                                                 09690000
           MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE.                  09700000
           PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT.              09710000
      *                                                                 09720000
           IF LQSS02-TO-STATE = 'HUMAN_HANDOVER'                        09730000
               MOVE 'Y' TO SCOR-TRIGGERED-HANDOVER                      09740000
               MOVE WS-TEXT-HANDOVER TO WS-RESPONSE-TEXT                09750000
               ADD 1 TO WS-CT-HANDOVERS                                 09760000
           ELSE IF LQSS02-TO-STATE = 'PROOF_DELIVERY'                   09770000
               MOVE WS-TEXT-PROOF-INTRO TO WS-RESPONSE-TEXT             09780000
           ELSE                                                         09790000
               MOVE WS-TEXT-FOLLOWUP-ACK TO WS-RESPONSE-TEXT            09800000
               MOVE 'SCHED'  TO LQSSP1-FUNCTION                         09810000
               MOVE LEAD-ID  TO LQSSP1-LEAD-ID                          09820000
               MOVE 'INACTIVE' TO LQSSP1-SCENARIO                       09830000
               MOVE 1        TO LQSSP1-ATTEMPT-NUMBER                   09840000
               MOVE WS-CURR-TIMESTAMP TO LQSSP1-BASE-TIMESTAMP          09850000
               MOVE LQSSP1-PARMS TO LS-LQSSP1-PARMS                     09860000
               CALL 'LQSSP1' USING LS-LQSSP1-PARMS                      09870000
               MOVE LS-LQSSP1-PARMS TO LQSSP1-PARMS                     09880000
               ADD 1 TO WS-CT-FOLLOWUPS-SCHED.                          09890000
      *                                                                 09900000
           WRITE SCORE-OUT-REC.                                         09910000
      *                                                                 09920000
       P17400-EXIT.                                                     09930000
           EXIT.                                                        09940000
           EJECT                                                        09950000
      ***************************************************************** 09960000
      *                                                               * 09970000
      *    PARAGRAPH:  P17500-DISP-PROOF-DELIVERY                    *  09980000
      *                                                               * 09990000
      *    FUNCTION :  CALL LQSSP2 TO SELECT AND INJECT A PROOF ASSET. *10000000
      *      PROOF_DELIVERY -> CALL_PUSH UNCONDITIONALLY.             * 10010000
      *                                                               * 10020000
      *    CALLED BY:  P17000-DISPATCH-STATE                          * 10030000
      *                                                               * 10040000
      ***************************************************************** 10050000
      *                                                                 10060000
       P17500-DISP-PROOF-DELIVERY.                                      10070000
      *                                                                 10080000
           MOVE LEAD-PROJECT-TYPE      TO LQSSP2-PROJECT-TYPE.          10090000
           MOVE LEAD-CURRENT-STATE     TO LQSSP2-CURRENT-STATE.         10100000
           MOVE LEAD-ASSETS-SHARED-CNT TO LQSSP2-ASSETS-SHARED.         10110000
           MOVE 'Y'                    TO LQSSP2-INJECT-SW.             10120000
           MOVE LQSSP2-PARMS TO LS-LQSSP2-PARMS.                        10130000
           CALL 'LQSSP2' USING LS-LQSSP2-PARMS.                         10140000
           MOVE LS-LQSSP2-PARMS TO LQSSP2-PARMS.                        10150000
      *                                                                 10160000
           IF LQSSP2-INJECT-SW = 'Y'                                    10170000
               STRING WS-TEXT-PROOF-INTRO DELIMITED BY '  '             10180000
                   LQSSP2-MESSAGE-TEXT DELIMITED BY SIZE                10190000
                   INTO WS-RESPONSE-TEXT                                10200000
               ADD 1 TO LEAD-ASSETS-SHARED-CNT                          10210000
           ELSE                                                         10220000
               MOVE WS-TEXT-CALL-INVITE TO WS-RESPONSE-TEXT.            10230000
      *                                                                 10240000
           MOVE 'PROOF_DELIVERY' TO LQSS02-FROM-STATE.                  10250000
           MOVE 'CALL_PUSH'      TO LQSS02-TO-STATE.                    10260000
           MOVE SPACES           TO LQSS02-TRIGGER.                     10270000
           MOVE SPACES           TO LQSS02-INTENT.                      10280000
           MOVE 'N'              TO LQSS02-QUAL-COMPLETE-SW.            10290000
           MOVE ZERO             TO LQSS02-TOTAL-SCORE.                 10300000
           MOVE 'N'              TO LQSS02-CALL-BOOKED-SW.              10310000
           PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT.                 10320000
      *                                                                 10330000
           MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE.                  10340000
           PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT.              10350000
      *                                                                 10360000
       P17500-EXIT.                                                     10370000
           EXIT.                                                        10380000
           EJECT                                                        10390000
      ***************************************************************** 10400000
      *                                                               * 10410000
      *    PARAGRAPH:  P17600-DISP-CALL-PUSH                         *  10420000
      *                                                               * 10430000
      *    FUNCTION :  CALL_PUSH -> HUMAN_HANDOVER WHEN LEAD-CALL-     *10440000
      *      BOOKED-FLAG IS ALREADY 'Y' ON THE LEAD MASTER, ELSE      * 10450000
      *      FOLLOW_UP.  THIS BATCH HAS NO CALENDAR/CRM FEED TO SET   * 10460000
      *      THAT FLAG FROM A BOOKED-CALL EVENT, SO IN PRACTICE THE   * 10470000
      *      FOLLOW_UP BRANCH IS THE ONE EXERCISED -- THE FLAG AND    * 10480000
      *      THE HUMAN_HANDOVER BRANCH REMAIN CORRECT FOR WHEN ONE IS. *10490000
      *      NO FOLLOW-UP IS SCHEDULED HERE -- THE SPECIFICATION ONLY * 10500000
      *      SCHEDULES ONE ON THE LOW-SCORE SCORING PATH.              *10510000
      *                                                               * 10520000
      *    CALLED BY:  P17000-DISPATCH-STATE                          * 10530000
      *                                                               * 10540000
      ***************************************************************** 10550000
      *                                                                 10560000
       P17600-DISP-CALL-PUSH.                                           10570000
      *                                                                 10580000
           MOVE 'CALL_PUSH' TO LQSS02-FROM-STATE.                       10590000
           MOVE SPACES      TO LQSS02-TO-STATE.                         10600000
           MOVE SPACES      TO LQSS02-TRIGGER.                          10610000
           MOVE SPACES      TO LQSS02-INTENT.                           10620000
           MOVE 'N'         TO LQSS02-QUAL-COMPLETE-SW.                 10630000
           MOVE ZERO        TO LQSS02-TOTAL-SCORE.                      10640000
           MOVE LEAD-CALL-BOOKED-FLAG TO LQSS02-CALL-BOOKED-SW.         10650000
           PERFORM P19000-CALL-LQSS02 THRU P19000-EXIT.                 10660000
      *                                                                 10670000
           MOVE LQSS02-TO-STATE TO LEAD-CURRENT-STATE.                  10680000
           PERFORM P19100-LOG-TRANSITION THRU P19100-EXIT.              10690000
      *                                                                 10700000
           IF LQSS02-TO-STATE = 'HUMAN_HANDOVER'                        10710000
               MOVE WS-TEXT-HANDOVER TO WS-RESPONSE-TEXT                10720000
               ADD 1 TO WS-CT-HANDOVERS                                 10730000
           ELSE                                                         10740000
               MOVE 'THANK YOU FOR YOUR MESSAGE. HOW CAN I HELP YOU TOD 10750000
      -            'AY?' TO WS-RESPONSE-TEXT.                           10760000
      *                                                                 10770000
       P17600-EXIT.                                                     10780000
           EXIT.                                                        10790000
           EJECT                                                        10800000
      ***************************************************************** 10810000
      *                                                               * 10820000
      *    PARAGRAPH:  P18000-FINISH-MESSAGE-STEP                     * 10830000
      *                                                               * 10840000
      *    FUNCTION :  CALL LQSS05 TO BLACKLIST-SANITIZE AND BREVITY- * 10850000
      *      TRUNCATE THE RESPONSE, THEN WRITE THE OUTBOUND RESPONSE   *10860000
      *      RECORD.                                                 *  10870000
      *                                                               * 10880000
      *    CALLED BY:  P10000-MSG-LOOP                                * 10890000
      *                                                               * 10900000
      ***************************************************************** 10910000
      *                                                                 10920000
       P18000-FINISH-MESSAGE-STEP.                                      10930000
      *                                                                 10940000
           MOVE WS-RESPONSE-TEXT   TO LQSS05-RESPONSE-TEXT.             10950000
           MOVE SPACES             TO LQSS05-SANITIZED-TEXT.            10960000
           MOVE WS-PRICING-SW      TO LQSS05-PRICING-FLAG.              10970000
           MOVE 'N'                TO LQSS05-BLACKLIST-HIT-SW.          10980000
           MOVE SPACES             TO LQSS05-FINAL-TEXT.                10990000
           MOVE LQSS05-PARMS TO LS-LQSS05-PARMS.                        11000000
           CALL 'LQSS05' USING LS-LQSS05-PARMS.                         11010000
           MOVE LS-LQSS05-PARMS TO LQSS05-PARMS.                        11020000
      *                                                                 11030000
           MOVE LEAD-PHONE-NUMBER    TO RESO-PHONE-NUMBER.              11040000
           MOVE LQSS05-FINAL-TEXT    TO RESO-MESSAGE-TEXT.              11050000
           WRITE RESP-OUT-REC.                                          11060000
           ADD 1 TO WS-CT-RESPONSES-SENT.                               11070000
      *                                                                 11080000
       P18000-EXIT.                                                     11090000
           EXIT.                                                        11100000
           EJECT                                                        11110000
      ***************************************************************** 11120000
      *                                                               * 11130000
      *    PARAGRAPH:  P19000-CALL-LQSS02                             * 11140000
      *                                                               * 11150000
      *    FUNCTION :  CALL LQSS02 WITH LQSS02-TO-STATE LEFT BLANK SO  *11160000
      *      IT COMPUTES THE NEXT STATE ITSELF AND EDITS IT -- SHARED  *11170000
      *      BY EVERY DISPATCH PARAGRAPH SO THE NEXT-STATE RULES ARE   *11180000
      *      NOT DUPLICATED HERE.                                     * 11190000
      *                                                               * 11200000
      *    CALLED BY:  P17100 THRU P17600 DISPATCH PARAGRAPHS          *11210000
      *                                                               * 11220000
      ***************************************************************** 11230000
      *                                                                 11240000
       P19000-CALL-LQSS02.                                              11250000
      *                                                                 11260000
           MOVE 'N' TO LQSS02-EDIT-RESULT-SW.                           11270000
           MOVE LQSS02-PARMS TO LS-LQSS02-PARMS.                        11280000
           CALL 'LQSS02' USING LS-LQSS02-PARMS.                         11290000
           MOVE LS-LQSS02-PARMS TO LQSS02-PARMS.                        11300000
      *                                                                 11310000
       P19000-EXIT.                                                     11320000
           EXIT.                                                        11330000
      *                                                                 11340000
      ***************************************************************** 11350000
      *                                                               * 11360000
      *    PARAGRAPH:  P19100-LOG-TRANSITION                          * 11370000
      *                                                               * 11380000
      *    FUNCTION :  WRITE A STATE-TRANSITION AUDIT RECORD.          *11390000
      *                                                               * 11400000
      *    CALLED BY:  P17100 THRU P17600 DISPATCH PARAGRAPHS          *11410000
      *                                                               * 11420000
      ***************************************************************** 11430000
      *                                                                 11440000
       P19100-LOG-TRANSITION.                                           11450000
      *                                                                 11460000
           MOVE LEAD-ID          TO TRNO-LEAD-ID.                       11470000
           MOVE LQSS02-FROM-STATE TO TRNO-FROM-STATE.                   11480000
           MOVE LQSS02-TO-STATE   TO TRNO-TO-STATE.                     11490000
           MOVE LQSS02-TRIGGER    TO TRNO-TRIGGER.                      11500000
           WRITE TRANS-OUT-REC.                                         11510000
      *                                                                 11520000
       P19100-EXIT.                                                     11530000
           EXIT.                                                        11540000
           EJECT                                                        11550000
      ***************************************************************** 11560000
      *                                                               * 11570000
      *    PARAGRAPH:  P90000-PRINT-TOTALS                            * 11580000
      *                                                               * 11590000
      *    FUNCTION :  PRINT ALL SIX CONTROL TOTALS, ONE PER LINE,     *11600000
      *      INSTEAD OF JUST MESSAGES READ -- THE OTHER FIVE WERE      *11610000
      *      BEING TALLIED BUT NEVER DISPLAYED (TICKET LQS-0285).      *11620000
      *      SAME LABEL-TABLE IDIOM LQSB02 USES FOR ITS OWN TOTALS.    *11630000
      *                                                               * 11640000
      *    CALLED BY:  P00000-MAINLINE                                * 11650000
      *                                                               * 11660000
      ***************************************************************** 11670000
      *                                                                 11680000
       P90000-PRINT-TOTALS.                                             11690000
      *                                                                 11700000
           MOVE 1 TO WS-PT-SUB.                                         11710000
           PERFORM P90100-PRINT-ONE-TOTAL THRU P90100-EXIT              11720000
               UNTIL WS-PT-SUB > 6.                                     11730000
      *                                                                 11740000
       P90000-EXIT.                                                     11750000
           EXIT.                                                        11760000
           EJECT                                                        11770000
      ***************************************************************** 11780000
      *                                                               * 11790000
      *    PARAGRAPH:  P90100-PRINT-ONE-TOTAL                         * 11800000
      *                                                               * 11810000
      *    FUNCTION :  DISPLAY ONE CONTROL-TOTAL ENTRY AND ITS LABEL   *11820000
      *                                                               * 11830000
      *    CALLED BY:  P90000-PRINT-TOTALS                            * 11840000
      *                                                               * 11850000
      ***************************************************************** 11860000
      *                                                                 11870000
       P90100-PRINT-ONE-TOTAL.                                          11880000
      *                                                                 11890000
           MOVE WS-CT-ENTRY (WS-PT-SUB)  TO WC-COUNT.                   11900000
           MOVE WS-CTL-ENTRY (WS-PT-SUB) TO WC-LABEL.                   11910000
           DISPLAY WS-CONTROL-REPORT.                                   11920000
      *                                                                 11930000
           ADD 1 TO WS-PT-SUB.                                          11940000
      *                                                                 11950000
       P90100-EXIT.                                                     11960000
           EXIT.                                                        11970000
           EJECT                                                        11980000

      ******************************************************************00010000
      *    LQSS01 PARAMETER PASS AREA  -- LEAD SCORER                 * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS01-PARMS.                                                00050000
           03  LQSS01-BUDGET-NUMERIC   PIC 9(7)    VALUE ZEROES.        00060000
           03  LQSS01-BUDGET-AVOID-CNT PIC S9(4)    VALUE ZEROES COMP.  00070000
           03  LQSS01-TIMELINE-TEXT    PIC X(20)   VALUE SPACES.        00080000
           03  LQSS01-PROJECT-TYPE     PIC X(20)   VALUE SPACES.        00090000
           03  LQSS01-MESSAGE-COUNT    PIC S9(4)    VALUE ZEROES COMP.  00100000
           03  LQSS01-COUNTRY          PIC X(02)   VALUE SPACES.        00110000
           03  LQSS01-RESPONSE-PATTRN  PIC X(08)   VALUE SPACES.        00120000
           03  LQSS01-BUDGET-SCORE     PIC 9(2)    VALUE ZEROES.        00130000
           03  LQSS01-TIMELINE-SCORE   PIC 9(2)    VALUE ZEROES.        00140000
           03  LQSS01-CLARITY-SCORE    PIC 9(2)    VALUE ZEROES.        00150000
           03  LQSS01-COUNTRY-SCORE    PIC 9(2)    VALUE ZEROES.        00160000
           03  LQSS01-BEHAVIOR-SCORE   PIC 9(2)    VALUE ZEROES.        00170000
           03  LQSS01-TOTAL-SCORE      PIC 9(3)    VALUE ZEROES.        00180000
           03  LQSS01-SCORE-CATEGORY   PIC X(06)   VALUE SPACES.        00190000
           03  LQSS01-REASONING        PIC X(120)  VALUE SPACES.        00200000

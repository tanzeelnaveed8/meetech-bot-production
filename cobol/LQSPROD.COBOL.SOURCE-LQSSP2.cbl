       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSSP2.                                              00020000
       AUTHOR. M LINDGREN.                                              00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 07/15/1994.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSSP2                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSSP2 IS A CALLED SUBROUTINE THAT SELECTS THE    * 00150000
      *             BEST PROOF ASSET (PORTFOLIO ITEM, CASE STUDY, OR  * 00160000
      *             TESTIMONIAL) TO SHOW A LEAD.  IT GATES INJECTION  * 00170000
      *             TO ONE ASSET PER CONVERSATION AND TO THE          * 00180000
      *             QUALIFICATION/PROOF_DELIVERY STATES, SCANS THE    * 00190000
      *             PROOF_ASSET DB2 TABLE SCORING EACH ACTIVE ROW BY  * 00200000
      *             WEIGHTED TYPE-MATCH/USAGE/RECENCY, AND RETURNS    * 00210000
      *             THE FORMATTED MESSAGE FOR THE BEST-SCORING ASSET. * 00220000
      *                                                               * 00230000
      * FILES   :   PROOF_ASSET (DB2 TABLE, READ-ONLY)                * 00240000
      *                                                               * 00250000
      * TRANSACTIONS GENERATED:                                       * 00260000
      *             NONE                                              * 00270000
      *                                                               * 00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *                                                               * 00370000
      *  07/15/94   M LINDGREN            INITIAL VERSION.  EXACT-     *00380000
      *                                   MATCH TYPE SCORE ONLY, NO    *00390000
      *                                   USAGE/RECENCY WEIGHTING.    * 00400000
      *  01/09/96   M LINDGREN            ADDED USAGE-COUNT AND        *00410000
      *                                   DAYS-SINCE-USED WEIGHTED     *00420000
      *                                   SCORING (BR-0071).          * 00430000
      *  11/21/97   T VASQUEZ             ADDED THE 0.50 CUTOFF AND    *00440000
      *                                   THE ONE-ASSET-PER-          * 00450000
      *                                   CONVERSATION GATE.          * 00460000
      *  03/17/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT      *00470000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00480000
      *                                   CERTIFIED YEAR 2000 READY.  * 00490000
      *  10/05/01   D PRATT               PARTIAL TYPE-MATCH SCORE     *00500000
      *                                   (0.7) ADDED FOR CONTAINED   * 00510000
      *                                   SUBSTRINGS PER LQS-0188.    * 00520000
      *  04/11/03   M LINDGREN            FORMATTED MESSAGE NOW        *00530000
      *                                   INCLUDES A FIXED PORTFOLIO   *00540000
      *                                   URL LINE PER MARKETING       *00550000
      *                                   REQUEST.                    * 00560000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00570000
      *                                                               * 00580000
      ***************************************************************** 00590000
           EJECT                                                        00600000
       ENVIRONMENT DIVISION.                                            00610000
       CONFIGURATION SECTION.                                           00620000
       SPECIAL-NAMES.                                                   00630000
           C01 IS TOP-OF-FORM.                                          00640000
       DATA DIVISION.                                                   00650000
           EJECT                                                        00660000
       WORKING-STORAGE SECTION.                                         00670000
      *                                                                 00680000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00690000
       77  WS-TYPE-SCORE                PIC 9V99        VALUE ZERO.     00700000
       77  WS-USAGE-SCORE               PIC 9V99        VALUE ZERO.     00710000
       77  WS-RECENCY-SCORE             PIC 9V99        VALUE ZERO.     00720000
       77  WS-TOTAL-SCORE                PIC 9V99        VALUE ZERO.    00730000
       77  WS-TALLY1                    PIC S9(4) COMP VALUE +0.        00740000
      *                                                                 00750000
       01  WS-SWITCHES.                                                 00760000
           05  WS-SQL-STATUS-SW        PIC X     VALUE SPACES.          00770000
               88  SQL-OK                        VALUE '0'.             00780000
               88  SQL-NOTFND                     VALUE '1'.            00790000
           05  WS-TYPE-VALID-SW         PIC X     VALUE 'N'.            00800000
               88  ASSET-TYPE-IS-VALID            VALUE 'Y'.            00810000
      *                                                                 00820000
       01  WS-SQL-WORK.                                                 00830000
           05  WS-SQLCODE              PIC S9(9) COMP VALUE +0.         00840000
      *                                                                 00850000
           EXEC SQL INCLUDE SQLCA END-EXEC.                             00860000
      *                                                                 00870000
           COPY DPROOFA.                                                00880000
           EJECT                                                        00890000
      ***************************************************************** 00900000
      *    VALID ASSET-TYPE CODE TABLE -- A ROW WHOSE TYPE CODE IS     *00910000
      *    NOT ON THIS LIST WAS LOADED BY A BAD EXTRACT AND IS         *00920000
      *    SKIPPED RATHER THAN SCORED (LQS-0166).                      *00930000
      ***************************************************************** 00940000
      *                                                                 00950000
       01  WS-VALID-TYPE-TABLE.                                         00960000
           05  FILLER                  PIC X(12) VALUE 'PORTFOLIO   '.  00970000
           05  FILLER                  PIC X(12) VALUE 'CASE_STUDY  '.  00980000
           05  FILLER                  PIC X(12) VALUE 'TESTIMONIAL '.  00990000
       01  WS-VALID-TYPE-TABLE-R REDEFINES WS-VALID-TYPE-TABLE.         01000000
           05  WS-VT-ENTRY              PIC X(12) OCCURS 3 TIMES.       01010000
      *                                                                 01020000
      ***************************************************************** 01030000
      *    USAGE-COUNT SCORE TABLE, LOW-TO-HIGH -- FIRST ENTRY WHOSE   *01040000
      *    MAXIMUM IS NOT EXCEEDED BY THE ROW'S USAGE COUNT WINS.      *01050000
      ***************************************************************** 01060000
      *                                                                 01070000
       01  WS-USAGE-SCORE-TABLE.                                        01080000
           05  FILLER.                                                  01090000
               10  FILLER              PIC 9(3)  VALUE 000.             01100000
               10  FILLER              PIC 9V99  VALUE 1.00.            01110000
           05  FILLER.                                                  01120000
               10  FILLER              PIC 9(3)  VALUE 001.             01130000
               10  FILLER              PIC 9V99  VALUE 0.95.            01140000
           05  FILLER.                                                  01150000
               10  FILLER              PIC 9(3)  VALUE 002.             01160000
               10  FILLER              PIC 9V99  VALUE 0.90.            01170000
           05  FILLER.                                                  01180000
               10  FILLER              PIC 9(3)  VALUE 003.             01190000
               10  FILLER              PIC 9V99  VALUE 0.85.            01200000
           05  FILLER.                                                  01210000
               10  FILLER              PIC 9(3)  VALUE 004.             01220000
               10  FILLER              PIC 9V99  VALUE 0.80.            01230000
           05  FILLER.                                                  01240000
               10  FILLER              PIC 9(3)  VALUE 005.             01250000
               10  FILLER              PIC 9V99  VALUE 0.75.            01260000
           05  FILLER.                                                  01270000
               10  FILLER              PIC 9(3)  VALUE 010.             01280000
               10  FILLER              PIC 9V99  VALUE 0.60.            01290000
           05  FILLER.                                                  01300000
               10  FILLER              PIC 9(3)  VALUE 020.             01310000
               10  FILLER              PIC 9V99  VALUE 0.40.            01320000
           05  FILLER.                                                  01330000
               10  FILLER              PIC 9(3)  VALUE 050.             01340000
               10  FILLER              PIC 9V99  VALUE 0.20.            01350000
       01  WS-USAGE-SCORE-TABLE-R REDEFINES WS-USAGE-SCORE-TABLE.       01360000
           05  WS-US-ENTRY                       OCCURS 9 TIMES.        01370000
               10  WS-US-MAX           PIC 9(3).                        01380000
               10  WS-US-SCORE         PIC 9V99.                        01390000
      *                                                                 01400000
      ***************************************************************** 01410000
      *    DAYS-SINCE-USED SCORE TABLE, HIGH-TO-LOW -- FIRST ENTRY     *01420000
      *    WHOSE MINIMUM IS MET OR BEATEN BY THE ROW WINS.             *01430000
      ***************************************************************** 01440000
      *                                                                 01450000
       01  WS-RECENCY-SCORE-TABLE.                                      01460000
           05  FILLER.                                                  01470000
               10  FILLER              PIC 9(3)  VALUE 999.             01480000
               10  FILLER              PIC 9V99  VALUE 1.00.            01490000
           05  FILLER.                                                  01500000
               10  FILLER              PIC 9(3)  VALUE 030.             01510000
               10  FILLER              PIC 9V99  VALUE 1.00.            01520000
           05  FILLER.                                                  01530000
               10  FILLER              PIC 9(3)  VALUE 014.             01540000
               10  FILLER              PIC 9V99  VALUE 0.80.            01550000
           05  FILLER.                                                  01560000
               10  FILLER              PIC 9(3)  VALUE 007.             01570000
               10  FILLER              PIC 9V99  VALUE 0.60.            01580000
           05  FILLER.                                                  01590000
               10  FILLER              PIC 9(3)  VALUE 003.             01600000
               10  FILLER              PIC 9V99  VALUE 0.40.            01610000
       01  WS-RECENCY-SCORE-TABLE-R REDEFINES WS-RECENCY-SCORE-TABLE.   01620000
           05  WS-RC-ENTRY                        OCCURS 5 TIMES.       01630000
               10  WS-RC-MIN           PIC 9(3).                        01640000
               10  WS-RC-SCORE         PIC 9V99.                        01650000
           EJECT                                                        01660000
      ***************************************************************** 01670000
      *    SUBROUTINE PARAMETER AREA                                  * 01680000
      ***************************************************************** 01690000
      *                                                                 01700000
           COPY LQSSP2CY.                                               01710000
      *                                                                 01720000
       01  WS-BEST-ASSET.                                               01730000
           05  WBA-ASSET-ID            PIC 9(9)    VALUE ZEROES.        01740000
           05  WBA-ASSET-TYPE           PIC X(12)   VALUE SPACES.       01750000
           05  WBA-TITLE                PIC X(40)   VALUE SPACES.       01760000
           05  WBA-CONTENT-TEXT         PIC X(80)   VALUE SPACES.       01770000
           05  WBA-SCORE                PIC 9V99    VALUE ZERO.         01780000
           05  WBA-FOUND-SW            PIC X(01)   VALUE 'N'.           01790000
           EJECT                                                        01800000
       LINKAGE SECTION.                                                 01810000
      *                                                                 01820000
       01  LS-LQSSP2-PARMS             PIC X(363).                      01830000
      *                                                                 01840000
       PROCEDURE DIVISION USING LS-LQSSP2-PARMS.                        01850000
      *                                                                 01860000
       P00000-MAINLINE.                                                 01870000
      *                                                                 01880000
           MOVE LS-LQSSP2-PARMS   TO LQSSP2-PARMS.                      01890000
      *                                                                 01900000
           PERFORM P10000-GATE-CHECK  THRU P10000-EXIT.                 01910000
      *                                                                 01920000
           IF LQSSP2-INJECT-SW = 'Y'                                    01930000
               PERFORM P30000-SELECT-BEST THRU P30000-EXIT              01940000
           END-IF.                                                      01950000
      *                                                                 01960000
           IF WBA-FOUND-SW = 'Y'                                        01970000
               PERFORM P40000-FORMAT-MESSAGE THRU P40000-EXIT           01980000
           ELSE                                                         01990000
               MOVE 'N'                TO LQSSP2-INJECT-SW              02000000
           END-IF.                                                      02010000
      *                                                                 02020000
           MOVE LQSSP2-PARMS      TO LS-LQSSP2-PARMS.                   02030000
      *                                                                 02040000
           GOBACK.                                                      02050000
      *                                                                 02060000
       P00000-EXIT.                                                     02070000
           EXIT.                                                        02080000
           EJECT                                                        02090000
      ***************************************************************** 02100000
      *                                                               * 02110000
      *    PARAGRAPH:  P10000-GATE-CHECK                             *  02120000
      *                                                               * 02130000
      *    FUNCTION :  PROOF ASSETS ARE OFFERED AT MOST ONCE PER      * 02140000
      *                CONVERSATION, ONLY WHEN THE LEAD HAS STATED A  * 02150000
      *                PROJECT TYPE, AND ONLY IN QUALIFICATION OR     * 02160000
      *                PROOF_DELIVERY STATE.                          * 02170000
      *                                                               * 02180000
      *    CALLED BY:  P00000-MAINLINE                                * 02190000
      *                                                               * 02200000
      ***************************************************************** 02210000
      *                                                                 02220000
       P10000-GATE-CHECK.                                               02230000
      *                                                                 02240000
           MOVE 'N'                    TO LQSSP2-INJECT-SW.             02250000
      *                                                                 02260000
           IF LQSSP2-ASSETS-SHARED NOT = ZERO                           02270000
               GO TO P10000-EXIT.                                       02280000
      *                                                                 02290000
           IF LQSSP2-PROJECT-TYPE = SPACES                              02300000
               GO TO P10000-EXIT.                                       02310000
      *                                                                 02320000
           IF LQSSP2-CURRENT-STATE = 'QUALIFICATION'                    02330000
              OR LQSSP2-CURRENT-STATE = 'PROOF_DELIVERY'                02340000
               MOVE 'Y'                TO LQSSP2-INJECT-SW              02350000
           END-IF.                                                      02360000
      *                                                                 02370000
       P10000-EXIT.                                                     02380000
           EXIT.                                                        02390000
           EJECT                                                        02400000
      ***************************************************************** 02410000
      *                                                               * 02420000
      *    PARAGRAPH:  P20000-SCORE-ASSET                            *  02430000
      *                                                               * 02440000
      *    FUNCTION :  COMPUTE THE WEIGHTED RELEVANCE SCORE FOR THE   * 02450000
      *                CURRENT PROOF_ASSET ROW -- 0.60 TYPE-MATCH +   * 02460000
      *                0.25 USAGE-SCORE + 0.15 RECENCY-SCORE.         * 02470000
      *                                                               * 02480000
      *    CALLED BY:  P30000-SELECT-BEST                             * 02490000
      *                                                               * 02500000
      ***************************************************************** 02510000
      *                                                                 02520000
       P20000-SCORE-ASSET.                                              02530000
      *                                                                 02540000
           MOVE ZERO                   TO WS-TOTAL-SCORE.               02550000
      *                                                                 02560000
           PERFORM P21500-EDIT-ASSET-TYPE THRU P21500-EXIT.             02570000
           IF NOT ASSET-TYPE-IS-VALID                                   02580000
               GO TO P20000-EXIT.                                       02590000
      *                                                                 02600000
           PERFORM P21000-TYPE-MATCH    THRU P21000-EXIT.               02610000
           PERFORM P22000-USAGE-SCORE   THRU P22000-EXIT.               02620000
           PERFORM P23000-RECENCY-SCORE THRU P23000-EXIT.               02630000
      *                                                                 02640000
           COMPUTE WS-TOTAL-SCORE ROUNDED =                             02650000
                   (0.60 * WS-TYPE-SCORE) +                             02660000
                   (0.25 * WS-USAGE-SCORE) +                            02670000
                   (0.15 * WS-RECENCY-SCORE).                           02680000
      *                                                                 02690000
           IF WS-TOTAL-SCORE > 1.00                                     02700000
               MOVE 1.00                TO WS-TOTAL-SCORE.              02710000
      *                                                                 02720000
       P20000-EXIT.                                                     02730000
           EXIT.                                                        02740000
           EJECT                                                        02750000
      ***************************************************************** 02760000
      *                                                               * 02770000
      *    PARAGRAPH:  P21000-TYPE-MATCH                             *  02780000
      *                                                               * 02790000
      *    FUNCTION :  EXACT MATCH = 1.0; ONE SIDE CONTAINED IN THE   * 02800000
      *                OTHER = 0.7; ELSE 0.0.  EITHER SIDE MISSING    * 02810000
      *                IS ALSO 0.0.                                   * 02820000
      *                                                               * 02830000
      *    CALLED BY:  P20000-SCORE-ASSET                             * 02840000
      *                                                               * 02850000
      ***************************************************************** 02860000
      *                                                                 02870000
       P21000-TYPE-MATCH.                                               02880000
      *                                                                 02890000
           MOVE ZERO                   TO WS-TYPE-SCORE.                02900000
      *                                                                 02910000
           IF LQSSP2-PROJECT-TYPE = SPACES OR PA-PROJECT-TYPE = SPACES  02920000
               GO TO P21000-EXIT.                                       02930000
      *                                                                 02940000
           IF LQSSP2-PROJECT-TYPE = PA-PROJECT-TYPE                     02950000
               MOVE 1.00                TO WS-TYPE-SCORE                02960000
               GO TO P21000-EXIT.                                       02970000
      *                                                                 02980000
           MOVE 0                      TO WS-TALLY1.                    02990000
           INSPECT PA-PROJECT-TYPE TALLYING WS-TALLY1                   03000000
               FOR ALL LQSSP2-PROJECT-TYPE.                             03010000
           IF WS-TALLY1 NOT = ZERO                                      03020000
               MOVE 0.70                TO WS-TYPE-SCORE.               03030000
      *                                                                 03040000
       P21000-EXIT.                                                     03050000
           EXIT.                                                        03060000
           EJECT                                                        03070000
      ***************************************************************** 03080000
      *                                                               * 03090000
      *    PARAGRAPH:  P21500-EDIT-ASSET-TYPE                        *  03100000
      *                                                               * 03110000
      *    FUNCTION :  THE ROW'S ASSET-TYPE CODE MUST BE ON THE       * 03120000
      *                VALID-TYPE TABLE OR THE ROW IS NOT SCORED.      *03130000
      *                                                               * 03140000
      *    CALLED BY:  P20000-SCORE-ASSET                             * 03150000
      *                                                               * 03160000
      ***************************************************************** 03170000
      *                                                                 03180000
       P21500-EDIT-ASSET-TYPE.                                          03190000
      *                                                                 03200000
           MOVE 'N'                    TO WS-TYPE-VALID-SW.             03210000
           MOVE 1                      TO WS-SUB1.                      03220000
      *                                                                 03230000
       P21510-SCAN-TYPE-TABLE.                                          03240000
      *                                                                 03250000
           IF WS-SUB1 > 3                                               03260000
               GO TO P21500-EXIT.                                       03270000
      *                                                                 03280000
           IF PA-ASSET-TYPE = WS-VT-ENTRY (WS-SUB1)                     03290000
               MOVE 'Y'                TO WS-TYPE-VALID-SW              03300000
               GO TO P21500-EXIT.                                       03310000
      *                                                                 03320000
           ADD 1                        TO WS-SUB1.                     03330000
           GO TO P21510-SCAN-TYPE-TABLE.                                03340000
      *                                                                 03350000
       P21500-EXIT.                                                     03360000
           EXIT.                                                        03370000
           EJECT                                                        03380000
      ***************************************************************** 03390000
      *                                                               * 03400000
      *    PARAGRAPH:  P22000-USAGE-SCORE                            *  03410000
      *                                                               * 03420000
      *    FUNCTION :  USAGE-COUNT BUCKET TABLE.                      * 03430000
      *                                                               * 03440000
      *    CALLED BY:  P20000-SCORE-ASSET                             * 03450000
      *                                                               * 03460000
      ***************************************************************** 03470000
      *                                                                 03480000
       P22000-USAGE-SCORE.                                              03490000
      *                                                                 03500000
           MOVE 0.10                   TO WS-USAGE-SCORE.               03510000
           MOVE 1                      TO WS-SUB1.                      03520000
      *                                                                 03530000
       P22010-SCAN-USAGE-TABLE.                                         03540000
      *                                                                 03550000
           IF WS-SUB1 > 9                                               03560000
               GO TO P22000-EXIT.                                       03570000
      *                                                                 03580000
           IF PA-USAGE-COUNT <= WS-US-MAX (WS-SUB1)                     03590000
               MOVE WS-US-SCORE (WS-SUB1) TO WS-USAGE-SCORE             03600000
               GO TO P22000-EXIT.                                       03610000
      *                                                                 03620000
           ADD 1                        TO WS-SUB1.                     03630000
           GO TO P22010-SCAN-USAGE-TABLE.                               03640000
      *                                                                 03650000
       P22000-EXIT.                                                     03660000
           EXIT.                                                        03670000
           EJECT                                                        03680000
      ***************************************************************** 03690000
      *                                                               * 03700000
      *    PARAGRAPH:  P23000-RECENCY-SCORE                          *  03710000
      *                                                               * 03720000
      *    FUNCTION :  DAYS-SINCE-USED BUCKET TABLE.  999 MEANS NEVER * 03730000
      *                USED AND SCORES THE SAME AS >= 30 DAYS.        * 03740000
      *                                                               * 03750000
      *    CALLED BY:  P20000-SCORE-ASSET                             * 03760000
      *                                                               * 03770000
      ***************************************************************** 03780000
      *                                                                 03790000
       P23000-RECENCY-SCORE.                                            03800000
      *                                                                 03810000
           MOVE 0.20                   TO WS-RECENCY-SCORE.             03820000
           MOVE 1                      TO WS-SUB1.                      03830000
      *                                                                 03840000
       P23010-SCAN-RECENCY-TABLE.                                       03850000
      *                                                                 03860000
           IF WS-SUB1 > 5                                               03870000
               GO TO P23000-EXIT.                                       03880000
      *                                                                 03890000
           IF PA-DAYS-SINCE-USED >= WS-RC-MIN (WS-SUB1)                 03900000
               MOVE WS-RC-SCORE (WS-SUB1) TO WS-RECENCY-SCORE           03910000
               GO TO P23000-EXIT.                                       03920000
      *                                                                 03930000
           ADD 1                        TO WS-SUB1.                     03940000
           GO TO P23010-SCAN-RECENCY-TABLE.                             03950000
      *                                                                 03960000
       P23000-EXIT.                                                     03970000
           EXIT.                                                        03980000
           EJECT                                                        03990000
      ***************************************************************** 04000000
      *                                                               * 04010000
      *    PARAGRAPH:  P30000-SELECT-BEST                            *  04020000
      *                                                               * 04030000
      *    FUNCTION :  SCAN THE ACTIVE PROOF_ASSET ROWS, SCORE EACH,  * 04040000
      *                AND KEEP THE HIGHEST SCORE AT OR ABOVE THE     * 04050000
      *                0.50 CUTOFF.                                   * 04060000
      *                                                               * 04070000
      *    CALLED BY:  P00000-MAINLINE                                * 04080000
      *                                                               * 04090000
      ***************************************************************** 04100000
      *                                                                 04110000
       P30000-SELECT-BEST.                                              04120000
      *                                                                 04130000
           MOVE 'N'                    TO WBA-FOUND-SW.                 04140000
           MOVE ZERO                   TO WBA-SCORE.                    04150000
      *                                                                 04160000
           EXEC SQL DECLARE PA_CURSOR CURSOR FOR                        04170000
               SELECT ASSET_ID, ASSET_TYPE, PROJECT_TYPE, TITLE,        04180000
                      CONTENT_TEXT, USAGE_COUNT, DAYS_SINCE_USED,       04190000
                      ACTIVE_FLAG                                       04200000
                 FROM PROOF_ASSET                                       04210000
                WHERE ACTIVE_FLAG = 'Y'                                 04220000
           END-EXEC.                                                    04230000
      *                                                                 04240000
           EXEC SQL OPEN PA_CURSOR END-EXEC.                            04250000
      *                                                                 04260000
       P30100-FETCH-LOOP.                                               04270000
      *                                                                 04280000
           EXEC SQL FETCH PA_CURSOR                                     04290000
               INTO :PA-ASSET-ID, :PA-ASSET-TYPE, :PA-PROJECT-TYPE,     04300000
                    :PA-TITLE, :PA-CONTENT-TEXT, :PA-USAGE-COUNT,       04310000
                    :PA-DAYS-SINCE-USED, :PA-ACTIVE-FLAG                04320000
           END-EXEC.                                                    04330000
      *                                                                 04340000
           IF SQLCODE NOT = 0                                           04350000
               GO TO P30200-FETCH-DONE.                                 04360000
      *                                                                 04370000
           PERFORM P20000-SCORE-ASSET THRU P20000-EXIT.                 04380000
      *                                                                 04390000
           IF WS-TOTAL-SCORE >= 0.50                                    04400000
               IF WS-TOTAL-SCORE > WBA-SCORE                            04410000
                   MOVE PA-ASSET-ID     TO WBA-ASSET-ID                 04420000
                   MOVE PA-ASSET-TYPE   TO WBA-ASSET-TYPE               04430000
                   MOVE PA-TITLE        TO WBA-TITLE                    04440000
                   MOVE PA-CONTENT-TEXT TO WBA-CONTENT-TEXT             04450000
                   MOVE WS-TOTAL-SCORE  TO WBA-SCORE                    04460000
                   MOVE 'Y'             TO WBA-FOUND-SW                 04470000
               END-IF                                                   04480000
           END-IF.                                                      04490000
      *                                                                 04500000
           GO TO P30100-FETCH-LOOP.                                     04510000
      *                                                                 04520000
       P30200-FETCH-DONE.                                               04530000
      *                                                                 04540000
           EXEC SQL CLOSE PA_CURSOR END-EXEC.                           04550000
      *                                                                 04560000
           IF WBA-FOUND-SW = 'Y'                                        04570000
               MOVE WBA-ASSET-ID       TO LQSSP2-ASSET-ID               04580000
               MOVE WBA-ASSET-TYPE     TO LQSSP2-ASSET-TYPE             04590000
               MOVE WBA-SCORE          TO LQSSP2-RELEVANCE              04600000
           END-IF.                                                      04610000
      *                                                                 04620000
       P30000-EXIT.                                                     04630000
           EXIT.                                                        04640000
           EJECT                                                        04650000
      ***************************************************************** 04660000
      *                                                               * 04670000
      *    PARAGRAPH:  P40000-FORMAT-MESSAGE                         *  04680000
      *                                                               * 04690000
      *    FUNCTION :  BUILD THE OUTBOUND TEXT -- TITLE, CONTENT,     * 04700000
      *                AND A FIXED PORTFOLIO URL LINE.                * 04710000
      *                                                               * 04720000
      *    CALLED BY:  P00000-MAINLINE                                * 04730000
      *                                                               * 04740000
      ***************************************************************** 04750000
      *                                                                 04760000
       P40000-FORMAT-MESSAGE.                                           04770000
      *                                                                 04780000
           MOVE SPACES                 TO LQSSP2-MESSAGE-TEXT.          04790000
           STRING WBA-TITLE DELIMITED BY '  '                           04800000
                  '. '       DELIMITED BY SIZE                          04810000
                  WBA-CONTENT-TEXT DELIMITED BY '  '                    04820000
                  '. See more at vantagedigitalstudio.com/work'         04830000
                                    DELIMITED BY SIZE                   04840000
               INTO LQSSP2-MESSAGE-TEXT.                                04850000
      *                                                                 04860000
       P40000-EXIT.                                                     04870000
           EXIT.                                                        04880000
           EJECT                                                        04890000

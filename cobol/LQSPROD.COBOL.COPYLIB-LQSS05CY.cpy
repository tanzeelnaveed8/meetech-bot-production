      ******************************************************************00010000
      *    LQSS05 PARAMETER PASS AREA  -- CONTENT FILTER              * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS05-PARMS.                                                00050000
           03  LQSS05-RESPONSE-TEXT    PIC X(500)  VALUE SPACES.        00060000
           03  LQSS05-SANITIZED-TEXT   PIC X(500)  VALUE SPACES.        00070000
           03  LQSS05-PRICING-FLAG     PIC X(01)   VALUE 'N'.           00080000
           03  LQSS05-BLACKLIST-HIT-SW PIC X(01)   VALUE 'N'.           00090000
           03  LQSS05-FINAL-TEXT       PIC X(300)  VALUE SPACES.        00100000

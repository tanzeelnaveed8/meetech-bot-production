       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS05.                                              00020000
       AUTHOR. R OKONKWO.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 01/20/1993.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS05                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS05 IS A CALLED SUBROUTINE THAT RUNS EVERY     * 00150000
      *             OUTBOUND RESPONSE TEXT PAST THE HOUSE BLACKLIST,  * 00160000
      *             SANITIZES ANY HIT BY ASTERISK SUBSTITUTION, AND   * 00170000
      *             ENFORCES THE 300-CHARACTER BREVITY LIMIT WITH     * 00180000
      *             SENTENCE-BOUNDARY TRUNCATION.                     * 00190000
      *                                                               * 00200000
      * FILES   :   NONE                                              * 00210000
      *                                                               * 00220000
      * TRANSACTIONS GENERATED:                                       * 00230000
      *             NONE                                              * 00240000
      *                                                               * 00250000
      * PFKEYS  :   NONE                                              * 00260000
      *                                                               * 00270000
      ***************************************************************** 00280000
      *             PROGRAM CHANGE LOG                                * 00290000
      *             -------------------                               * 00300000
      *                                                               * 00310000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00320000
      *  --------   --------------------  --------------------------  * 00330000
      *                                                               * 00340000
      *  01/20/93   R OKONKWO             INITIAL VERSION.  BLACKLIST  *00350000
      *                                   CHECK ONLY, NO TRUNCATION.  * 00360000
      *  06/17/95   R OKONKWO             ADDED 300-CHARACTER BREVITY  *00370000
      *                                   TRUNCATION AT SENTENCE       *00380000
      *                                   BOUNDARY (BR-0052).         * 00390000
      *  03/03/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT      *00400000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00410000
      *                                   CERTIFIED YEAR 2000 READY.  * 00420000
      *  08/09/01   D PRATT               HARD-TRUNCATION FALLBACK NOW *00430000
      *                                   APPENDS '...' WHEN THE LAST  *00440000
      *                                   PERIOD WOULD DROP MORE THAN  *00450000
      *                                   30 PERCENT OF THE LIMIT.    * 00460000
      *  04/11/03   M LINDGREN            BLACKLIST TABLE MOVED TO A   *00470000
      *                                   77-LEVEL OCCURS GROUP SO    * 00480000
      *                                   SALES OPS CAN EXTEND IT      *00490000
      *                                   WITHOUT A RECOMPILE OF THE   *00500000
      *                                   CALLING PROGRAMS.            *00510000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00520000
      *                                                               * 00530000
      ***************************************************************** 00540000
           EJECT                                                        00550000
       ENVIRONMENT DIVISION.                                            00560000
       CONFIGURATION SECTION.                                           00570000
       SPECIAL-NAMES.                                                   00580000
           C01 IS TOP-OF-FORM.                                          00590000
       DATA DIVISION.                                                   00600000
           EJECT                                                        00610000
       WORKING-STORAGE SECTION.                                         00620000
      *                                                                 00630000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00640000
       77  WS-PHRASE-LEN               PIC S9(4) COMP VALUE +0.         00650000
       77  WS-SCAN-POS                 PIC S9(4) COMP VALUE +0.         00660000
       77  WS-LAST-PERIOD-POS          PIC S9(4) COMP VALUE +0.         00670000
       77  WS-TEXT-LEN                 PIC S9(4) COMP VALUE +0.         00680000
       77  WS-MASK-POS                 PIC S9(4) COMP VALUE +0.         00690000
      *                                                                 00700000
      *    UPPERCASED SCRATCH COPY OF THE SANITIZED TEXT -- THE       * 00710000
      *    BLACKLIST TABLE IS HOUSE-STYLE UPPERCASE ONLY AND INSPECT  * 00720000
      *    IS CASE-SENSITIVE, SO MATCHING IS DONE AGAINST THIS COPY   * 00730000
      *    AND THE HITS ARE MASKED BACK ONTO THE REAL TEXT BELOW      * 00740000
      *    (TICKET LQS-0277).                                          *00750000
      *                                                                 00760000
       01  WS-SANITIZED-TEXT-UC        PIC X(500)  VALUE SPACES.        00770000
      *                                                                 00780000
      ***************************************************************** 00790000
      *    HOUSE BLACKLIST -- PHRASES THAT MAY NOT GO OUT ON AN        *00800000
      *    OUTBOUND LEAD RESPONSE.  EXTEND HERE ONLY -- DO NOT HARD-   *00810000
      *    CODE A BLACKLIST TEST ELSEWHERE IN THE LQS PROGRAMS.       * 00820000
      ***************************************************************** 00830000
      *                                                                 00840000
       01  WS-BLACKLIST-TABLE.                                          00850000
           05  FILLER              PIC X(20) VALUE 'GUARANTEED RESULTS'.00860000
           05  FILLER                  PIC X(20) VALUE 'FREE MONEY'.    00870000
           05  FILLER                  PIC X(20) VALUE 'NO RISK'.       00880000
           05  FILLER                  PIC X(20) VALUE 'LEGAL ADVICE'.  00890000
           05  FILLER                  PIC X(20) VALUE 'MEDICAL ADVICE'.00900000
           05  FILLER              PIC X(20) VALUE 'INVESTMENT ADVICE'. 00910000
       01  WS-BLACKLIST-TABLE-R REDEFINES WS-BLACKLIST-TABLE.           00920000
           05  WS-BL-ENTRY             PIC X(20) OCCURS 6 TIMES.        00930000
      *                                                                 00940000
      *    TRUE LENGTH OF EACH BLACKLIST PHRASE ABOVE, WITHOUT THE     *00950000
      *    TRAILING PAD -- KEPT AS A PARALLEL TABLE RATHER THAN A      *00960000
      *    RUNTIME SCAN SINCE THE PHRASE LIST CHANGES RARELY.          *00970000
      *                                                                 00980000
       01  WS-BLACKLIST-LENGTHS.                                        00990000
           05  FILLER                  PIC 9(2)  COMP VALUE 19.         01000000
           05  FILLER                  PIC 9(2)  COMP VALUE 10.         01010000
           05  FILLER                  PIC 9(2)  COMP VALUE 7.          01020000
           05  FILLER                  PIC 9(2)  COMP VALUE 12.         01030000
           05  FILLER                  PIC 9(2)  COMP VALUE 14.         01040000
           05  FILLER                  PIC 9(2)  COMP VALUE 17.         01050000
       01  WS-BLACKLIST-LENGTHS-R REDEFINES WS-BLACKLIST-LENGTHS.       01060000
           05  WS-BL-LEN               PIC 9(2)  COMP OCCURS 6 TIMES.   01070000
      *                                                                 01080000
      *    BREVITY-ENFORCEMENT BREAKPOINTS -- SEE P30000.  KEPT AS A  * 01090000
      *    TABLE SO SALES OPS CAN ASK FOR A DIFFERENT LIMIT WITHOUT   * 01100000
      *    A PARAGRAPH REWRITE (1=OVERALL LIMIT 2=MIN KEEP ON A       * 01110000
      *    PERIOD-BOUNDARY CUT 3=HARD-TRUNCATION LENGTH 4=SUFFIX    *   01120000
      *    START).                                                    * 01130000
      *                                                                 01140000
       01  WS-BREVITY-LIMITS.                                           01150000
           05  FILLER                  PIC 9(3)  VALUE 300.             01160000
           05  FILLER                  PIC 9(3)  VALUE 210.             01170000
           05  FILLER                  PIC 9(3)  VALUE 297.             01180000
           05  FILLER                  PIC 9(3)  VALUE 298.             01190000
       01  WS-BREVITY-LIMITS-R REDEFINES WS-BREVITY-LIMITS.             01200000
           05  WS-BVL-ENTRY            PIC 9(3)  OCCURS 4 TIMES.        01210000
      *                                                                 01220000
           COPY LQSS05CY.                                               01230000
           EJECT                                                        01240000
       LINKAGE SECTION.                                                 01250000
      *                                                                 01260000
       01  LS-LQSS05-PARMS             PIC X(1302).                     01270000
      *                                                                 01280000
       PROCEDURE DIVISION USING LS-LQSS05-PARMS.                        01290000
      *                                                                 01300000
       P00000-MAINLINE.                                                 01310000
      *                                                                 01320000
           MOVE LS-LQSS05-PARMS   TO LQSS05-PARMS.                      01330000
      *                                                                 01340000
           PERFORM P10000-BLACKLIST-CHECK THRU P10000-EXIT.             01350000
           PERFORM P20000-PRICING-FLAG    THRU P20000-EXIT.             01360000
           PERFORM P30000-ENFORCE-BREVITY THRU P30000-EXIT.             01370000
      *                                                                 01380000
           MOVE LQSS05-PARMS      TO LS-LQSS05-PARMS.                   01390000
      *                                                                 01400000
           GOBACK.                                                      01410000
      *                                                                 01420000
       P00000-EXIT.                                                     01430000
           EXIT.                                                        01440000
           EJECT                                                        01450000
      ***************************************************************** 01460000
      *                                                               * 01470000
      *    PARAGRAPH:  P10000-BLACKLIST-CHECK                        *  01480000
      *                                                               * 01490000
      *    FUNCTION :  CASE-INSENSITIVE SUBSTRING TEST AGAINST THE    * 01500000
      *                HOUSE BLACKLIST.  EACH HIT IS REPLACED BY      * 01510000
      *                ASTERISKS OF THE SAME LENGTH.                  * 01520000
      *                                                               * 01530000
      *    CALLED BY:  P00000-MAINLINE                                * 01540000
      *                                                               * 01550000
      ***************************************************************** 01560000
      *                                                                 01570000
       P10000-BLACKLIST-CHECK.                                          01580000
      *                                                                 01590000
           MOVE LQSS05-RESPONSE-TEXT   TO LQSS05-SANITIZED-TEXT.        01600000
           MOVE LQSS05-SANITIZED-TEXT  TO WS-SANITIZED-TEXT-UC.         01610000
           INSPECT WS-SANITIZED-TEXT-UC CONVERTING                      01620000
               'abcdefghijklmnopqrstuvwxyz' TO                          01630000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            01640000
           MOVE 'N'                    TO LQSS05-BLACKLIST-HIT-SW.      01650000
      *                                                                 01660000
           MOVE 1                      TO WS-SUB1.                      01670000
           PERFORM P10100-SCAN-BLACKLIST THRU P10100-EXIT               01680000
               UNTIL WS-SUB1 > 6.                                       01690000
      *                                                                 01700000
           PERFORM P10200-APPLY-MASK   THRU P10200-EXIT.                01710000
      *                                                                 01720000
           IF LQSS05-SANITIZED-TEXT NOT = LQSS05-RESPONSE-TEXT          01730000
               MOVE 'Y'                TO LQSS05-BLACKLIST-HIT-SW.      01740000
      *                                                                 01750000
       P10000-EXIT.                                                     01760000
           EXIT.                                                        01770000
           EJECT                                                        01780000
      ***************************************************************** 01790000
      *                                                               * 01800000
      *    PARAGRAPH:  P10100-SCAN-BLACKLIST                         *  01810000
      *                                                               * 01820000
      *    FUNCTION :  ONE PASS OF THE BLACKLIST-TABLE SCAN, AGAINST  * 01830000
      *                THE UPPERCASED SCRATCH COPY SO A BLACKLISTED    *01840000
      *                PHRASE IS CAUGHT REGARDLESS OF THE CASE THE     *01850000
      *                SENDER ACTUALLY TYPED IT IN.                   * 01860000
      *                                                               * 01870000
      *    CALLED BY:  P10000-BLACKLIST-CHECK                         * 01880000
      *                                                               * 01890000
      ***************************************************************** 01900000
      *                                                                 01910000
       P10100-SCAN-BLACKLIST.                                           01920000
      *                                                                 01930000
           MOVE WS-BL-LEN (WS-SUB1)    TO WS-PHRASE-LEN.                01940000
           INSPECT WS-SANITIZED-TEXT-UC REPLACING                       01950000
               ALL WS-BL-ENTRY (WS-SUB1) (1:WS-PHRASE-LEN)              01960000
               BY ALL '*'.                                              01970000
      *                                                                 01980000
           ADD 1                        TO WS-SUB1.                     01990000
      *                                                                 02000000
       P10100-EXIT.                                                     02010000
           EXIT.                                                        02020000
           EJECT                                                        02030000
      ***************************************************************** 02040000
      *                                                               * 02050000
      *    PARAGRAPH:  P10200-APPLY-MASK                             *  02060000
      *                                                               * 02070000
      *    FUNCTION :  WHEREVER THE UPPERCASED SCRATCH COPY NOW SHOWS * 02080000
      *                AN ASTERISK FROM P10100'S SCAN, ASTERISK OUT   * 02090000
      *                THE SAME POSITION IN THE REAL SANITIZED TEXT   * 02100000
      *                SO THE ORIGINAL CASING OF ANY SURVIVING TEXT   * 02110000
      *                IS LEFT UNTOUCHED (TICKET LQS-0277).           * 02120000
      *                                                               * 02130000
      *    CALLED BY:  P10000-BLACKLIST-CHECK                         * 02140000
      *                                                               * 02150000
      ***************************************************************** 02160000
      *                                                                 02170000
       P10200-APPLY-MASK.                                               02180000
      *                                                                 02190000
           MOVE 1                      TO WS-MASK-POS.                  02200000
           PERFORM P10210-MASK-ONE-CHAR THRU P10210-EXIT                02210000
               UNTIL WS-MASK-POS > 500.                                 02220000
      *                                                                 02230000
       P10200-EXIT.                                                     02240000
           EXIT.                                                        02250000
           EJECT                                                        02260000
      *                                                                 02270000
       P10210-MASK-ONE-CHAR.                                            02280000
      *                                                                 02290000
           IF WS-SANITIZED-TEXT-UC (WS-MASK-POS:1) = '*'                02300000
               MOVE '*'      TO LQSS05-SANITIZED-TEXT (WS-MASK-POS:1).  02310000
      *                                                                 02320000
           ADD 1                        TO WS-MASK-POS.                 02330000
      *                                                                 02340000
       P10210-EXIT.                                                     02350000
           EXIT.                                                        02360000
           EJECT                                                        02370000
      ***************************************************************** 02380000
      *                                                               * 02390000
      *    PARAGRAPH:  P20000-PRICING-FLAG                           *  02400000
      *                                                               * 02410000
      *    FUNCTION :  CARRY THE CALLER'S PRICING FLAG FORWARD --     * 02420000
      *                WHEN IT IS SET, THE FIXED PRICING DEFERRAL     * 02430000
      *                TEXT SKIPS THE BREVITY ENFORCEMENT BELOW (IT   * 02440000
      *                IS ALREADY SHORT AND FIXED).                  *  02450000
      *                                                               * 02460000
      *    CALLED BY:  P00000-MAINLINE                                * 02470000
      *                                                               * 02480000
      ***************************************************************** 02490000
      *                                                                 02500000
       P20000-PRICING-FLAG.                                             02510000
      *                                                                 02520000
           CONTINUE.                                                    02530000
      *                                                                 02540000
       P20000-EXIT.                                                     02550000
           EXIT.                                                        02560000
           EJECT                                                        02570000
      ***************************************************************** 02580000
      *                                                               * 02590000
      *    PARAGRAPH:  P30000-ENFORCE-BREVITY                        *  02600000
      *                                                               * 02610000
      *    FUNCTION :  TRUNCATE RESPONSES LONGER THAN 300 CHARACTERS  * 02620000
      *                AT THE LAST PERIOD IF THAT KEEPS MORE THAN 70  * 02630000
      *                PERCENT OF THE LIMIT, ELSE HARD-TRUNCATE AND   * 02640000
      *                APPEND '...'.                                   *02650000
      *                                                               * 02660000
      *    CALLED BY:  P00000-MAINLINE                                * 02670000
      *                                                               * 02680000
      ***************************************************************** 02690000
      *                                                                 02700000
       P30000-ENFORCE-BREVITY.                                          02710000
      *                                                                 02720000
           MOVE SPACES                 TO LQSS05-FINAL-TEXT.            02730000
           MOVE LQSS05-SANITIZED-TEXT (1:WS-BVL-ENTRY (1))              02740000
               TO LQSS05-FINAL-TEXT.                                    02750000
      *                                                                 02760000
      *    FIND THE ACTUAL LENGTH OF THE SANITIZED TEXT (LAST NON-      02770000
      *    BLANK POSITION IN THE 500-BYTE WORK AREA).                   02780000
      *                                                                 02790000
           MOVE 500                    TO WS-TEXT-LEN.                  02800000
           PERFORM P30100-FIND-TEXT-END THRU P30100-EXIT                02810000
               UNTIL WS-TEXT-LEN = 0                                    02820000
                  OR LQSS05-SANITIZED-TEXT (WS-TEXT-LEN:1) NOT = SPACE. 02830000
      *                                                                 02840000
           IF WS-TEXT-LEN <= WS-BVL-ENTRY (1)                           02850000
               GO TO P30000-EXIT.                                       02860000
      *                                                                 02870000
           MOVE 0                      TO WS-LAST-PERIOD-POS.           02880000
           MOVE 1                      TO WS-SCAN-POS.                  02890000
           PERFORM P30200-FIND-LAST-PERIOD THRU P30200-EXIT             02900000
               UNTIL WS-SCAN-POS > WS-BVL-ENTRY (1).                    02910000
      *                                                                 02920000
           IF WS-LAST-PERIOD-POS > WS-BVL-ENTRY (2)                     02930000
               MOVE SPACES                     TO LQSS05-FINAL-TEXT     02940000
               MOVE LQSS05-SANITIZED-TEXT (1:WS-LAST-PERIOD-POS)        02950000
                   TO LQSS05-FINAL-TEXT (1:WS-LAST-PERIOD-POS)          02960000
           ELSE                                                         02970000
               MOVE SPACES                     TO LQSS05-FINAL-TEXT     02980000
               MOVE LQSS05-SANITIZED-TEXT (1:WS-BVL-ENTRY (3)) TO       02990000
                   LQSS05-FINAL-TEXT (1:WS-BVL-ENTRY (3))               03000000
               MOVE '...'                       TO                      03010000
                   LQSS05-FINAL-TEXT (WS-BVL-ENTRY (4):3)               03020000
           END-IF.                                                      03030000
      *                                                                 03040000
       P30000-EXIT.                                                     03050000
           EXIT.                                                        03060000
           EJECT                                                        03070000
      ***************************************************************** 03080000
      *                                                               * 03090000
      *    PARAGRAPH:  P30100-FIND-TEXT-END                          *  03100000
      *                                                               * 03110000
      *    FUNCTION :  ONE PASS OF THE BACKWARD BLANK SCAN            * 03120000
      *                                                               * 03130000
      *    CALLED BY:  P30000-ENFORCE-BREVITY                         * 03140000
      *                                                               * 03150000
      ***************************************************************** 03160000
      *                                                                 03170000
       P30100-FIND-TEXT-END.                                            03180000
      *                                                                 03190000
           SUBTRACT 1                   FROM WS-TEXT-LEN.               03200000
      *                                                                 03210000
       P30100-EXIT.                                                     03220000
           EXIT.                                                        03230000
           EJECT                                                        03240000
      ***************************************************************** 03250000
      *                                                               * 03260000
      *    PARAGRAPH:  P30200-FIND-LAST-PERIOD                       *  03270000
      *                                                               * 03280000
      *    FUNCTION :  ONE PASS OF THE FORWARD PERIOD SCAN            * 03290000
      *                                                               * 03300000
      *    CALLED BY:  P30000-ENFORCE-BREVITY                         * 03310000
      *                                                               * 03320000
      ***************************************************************** 03330000
      *                                                                 03340000
       P30200-FIND-LAST-PERIOD.                                         03350000
      *                                                                 03360000
           IF LQSS05-SANITIZED-TEXT (WS-SCAN-POS:1) = '.'               03370000
               MOVE WS-SCAN-POS        TO WS-LAST-PERIOD-POS.           03380000
      *                                                                 03390000
           ADD 1                        TO WS-SCAN-POS.                 03400000
      *                                                                 03410000
       P30200-EXIT.                                                     03420000
           EXIT.                                                        03430000
           EJECT                                                        03440000

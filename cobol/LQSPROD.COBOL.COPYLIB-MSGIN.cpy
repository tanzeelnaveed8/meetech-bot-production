      ******************************************************************00010000
      * INBOUND MESSAGE BATCH RECORD -- LINE SEQUENTIAL                *00020000
      * ARRIVAL ORDER AS RECEIVED FROM THE CARRIER GATEWAY EXTRACT     *00030000
      ******************************************************************00040000
       01  MSGIN-RECORD.                                                00050000
           05  MSGIN-ID                PIC X(20).                       00060000
           05  MSGIN-PHONE-NUMBER      PIC X(20).                       00070000
           05  MSGIN-TEXT              PIC X(160).                      00080000
           05  FILLER                  PIC X(20).                       00090000

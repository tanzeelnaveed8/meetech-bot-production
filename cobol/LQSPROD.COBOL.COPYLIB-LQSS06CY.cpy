      ******************************************************************00010000
      *    LQSS06 PARAMETER PASS AREA  -- RATE LIMITER                * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS06-PARMS.                                                00050000
           03  LQSS06-PHONE-NUMBER     PIC X(20)   VALUE SPACES.        00060000
           03  LQSS06-CURR-TIMESTAMP   PIC 9(14)   VALUE ZEROES.        00070000
           03  LQSS06-WINDOW-START-TS  PIC 9(14)   VALUE ZEROES.        00080000
           03  LQSS06-WINDOW-COUNT     PIC S9(4)    VALUE ZEROES COMP.  00090000
           03  LQSS06-REJECT-SW        PIC X(01)   VALUE 'N'.           00100000
               88  LQSS06-RATE-LIMITED             VALUE 'Y'.           00110000

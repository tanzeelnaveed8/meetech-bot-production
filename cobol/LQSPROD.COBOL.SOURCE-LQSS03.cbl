       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS03.                                              00020000
       AUTHOR. T VASQUEZ.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 06/11/1992.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS03                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS03 IS A CALLED SUBROUTINE THAT CLASSIFIES AN  * 00150000
      *             INBOUND MESSAGE INTO ONE OF SIX INTENTS BY        * 00160000
      *             KEYWORD/PATTERN MATCH (THE "PATTERN TIER" --      * 00170000
      *             THERE IS NO ON-LINE LLM TIER IN THIS SHOP'S       * 00180000
      *             BATCH PIPELINE), FLAGS PRICING INQUIRIES, AND     * 00190000
      *             EXTRACTS A BUDGET AMOUNT AND A TIMELINE PHRASE    * 00200000
      *             WHEN PRESENT IN THE MESSAGE TEXT.                 * 00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  06/11/92   T VASQUEZ             INITIAL VERSION.  GREETING,  *00370000
      *                                   PROJECT_INQUIRY AND DEFAULT * 00380000
      *                                   GENERAL_QUESTION ONLY.      * 00390000
      *  03/30/94   T VASQUEZ             ADDED PRICING_INQUIRY,       *00400000
      *                                   BUDGET_QUESTION AND         * 00410000
      *                                   TIMELINE_QUESTION TIERS.    * 00420000
      *  10/02/96   R OKONKWO             ADDED PRICING-FLAG, BUDGET   *00430000
      *                                   AND TIMELINE EXTRACTION     * 00440000
      *                                   (BR-0041).                  * 00450000
      *  02/05/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT      *00460000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00470000
      *                                   CERTIFIED YEAR 2000 READY.  * 00480000
      *  09/19/01   D PRATT               BUDGET NUMERIC IS PINNED AT  *00490000
      *                                   5000 WHEN A DOLLAR PATTERN  * 00500000
      *                                   IS FOUND -- SALES OPS ASKED * 00510000
      *                                   FOR A FLAT PLACEHOLDER      * 00520000
      *                                   PENDING A REAL PARSER.      * 00530000
      *  04/11/03   M LINDGREN            TIMELINE EXTRACTION NOW      *00540000
      *                                   CHECKS URGENT/FLEXIBLE      * 00550000
      *                                   PHRASES AHEAD OF THE N-UNIT * 00560000
      *                                   PATTERN PER TICKET LQS-0241.* 00570000
      *  11/06/09   S WALLER              TIMELINE EXTRACTION RESTORED *00580000
      *                                   TO N-UNIT-FIRST PRIORITY.   * 00590000
      *                                   BUDGET AND TIMELINE TEXT NOW* 00600000
      *                                   CAPTURE THE MATCHED PHRASE  * 00610000
      *                                   WINDOW, NOT THE MESSAGE     * 00620000
      *                                   PREFIX, PER TICKET LQS-0284.* 00630000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00640000
      *                                                               * 00650000
      ***************************************************************** 00660000
           EJECT                                                        00670000
       ENVIRONMENT DIVISION.                                            00680000
       CONFIGURATION SECTION.                                           00690000
       SPECIAL-NAMES.                                                   00700000
           C01 IS TOP-OF-FORM.                                          00710000
       DATA DIVISION.                                                   00720000
           EJECT                                                        00730000
       WORKING-STORAGE SECTION.                                         00740000
      *                                                                 00750000
       77  WS-TALLY1                   PIC S9(4) COMP VALUE +0.         00760000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00770000
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         00780000
       77  WS-SCAN-POS                 PIC S9(4) COMP VALUE +0.         00790000
       77  WS-MATCH-POS                PIC S9(4) COMP VALUE +0.         00800000
       77  WS-WIN-START                PIC S9(4) COMP VALUE +0.         00810000
      *                                                                 00820000
       01  WS-SWITCHES.                                                 00830000
           05  WS-PROJ-WORD-SW         PIC X     VALUE 'N'.             00840000
               88  PROJECT-WORD-FOUND            VALUE 'Y'.             00850000
           05  WS-PROJ-NOUN-SW         PIC X     VALUE 'N'.             00860000
               88  PROJECT-NOUN-FOUND            VALUE 'Y'.             00870000
           05  WS-POS-FOUND-SW          PIC X     VALUE 'N'.            00880000
               88  WS-POS-WAS-FOUND               VALUE 'Y'.            00890000
      *                                                                 00900000
      ***************************************************************** 00910000
      *    INTENT / CONFIDENCE TABLE -- ENTRY ORDER MATCHES THE TIER   *00920000
      *    TEST ORDER IN P10000 (1=GREETING ... 6=DEFAULT)             *00930000
      ***************************************************************** 00940000
      *                                                                 00950000
       01  WS-INTENT-TABLE.                                             00960000
           05  FILLER                  PIC X(23) VALUE                  00970000
               'GREETING            085'.                               00980000
           05  FILLER                  PIC X(23) VALUE                  00990000
               'PROJECT_INQUIRY     085'.                               01000000
           05  FILLER                  PIC X(23) VALUE                  01010000
               'PRICING_INQUIRY     085'.                               01020000
           05  FILLER                  PIC X(23) VALUE                  01030000
               'BUDGET_QUESTION     085'.                               01040000
           05  FILLER                  PIC X(23) VALUE                  01050000
               'TIMELINE_QUESTION   085'.                               01060000
           05  FILLER                  PIC X(23) VALUE                  01070000
               'GENERAL_QUESTION    060'.                               01080000
       01  WS-INTENT-TABLE-R REDEFINES WS-INTENT-TABLE.                 01090000
           05  WS-IT-ENTRY             OCCURS 6 TIMES.                  01100000
               10 WS-IT-NAME           PIC X(20).                       01110000
               10 WS-IT-CONF           PIC 9V99.                        01120000
      *                                                                 01130000
      ***************************************************************** 01140000
      *    BUDGET-PATTERN KEYWORDS -- SEE P30000-EXTRACT-BUDGET        *01150000
      *    EACH ENTRY IS THE KEYWORD TEXT FOLLOWED BY A 2-DIGIT LENGTH *01160000
      *    SO THE KEYWORD CAN BE TRIMMED BACK OUT FOR INSPECT.         *01170000
      ***************************************************************** 01180000
      *                                                                 01190000
       01  WS-BUDGET-KEYWORDS.                                          01200000
           05  FILLER                  PIC X(08) VALUE '$     01'.      01210000
           05  FILLER                  PIC X(08) VALUE 'DOLLAR06'.      01220000
           05  FILLER                  PIC X(08) VALUE 'K     01'.      01230000
       01  WS-BUDGET-KEYWORDS-R REDEFINES WS-BUDGET-KEYWORDS.           01240000
           05  WS-BK-ENTRY             OCCURS 3 TIMES.                  01250000
               10 WS-BK-TEXT           PIC X(06).                       01260000
               10 WS-BK-LEN            PIC 9(02).                       01270000
      *                                                                 01280000
      ***************************************************************** 01290000
      *    URGENT-TIMELINE PHRASES -- SEE P40000-EXTRACT-TIMELINE      *01300000
      *    SAME TEXT-PLUS-LENGTH LAYOUT AS WS-BUDGET-KEYWORDS ABOVE.   *01310000
      ***************************************************************** 01320000
      *                                                                 01330000
       01  WS-URGENT-PHRASES.                                           01340000
           05  FILLER                  PIC X(13) VALUE 'URGENT     06'. 01350000
           05  FILLER                  PIC X(13) VALUE 'ASAP       04'. 01360000
           05  FILLER                  PIC X(13) VALUE 'IMMEDIATELY11'. 01370000
       01  WS-URGENT-PHRASES-R REDEFINES WS-URGENT-PHRASES.             01380000
           05  WS-UP-ENTRY             OCCURS 3 TIMES.                  01390000
               10 WS-UP-TEXT           PIC X(11).                       01400000
               10 WS-UP-LEN            PIC 9(02).                       01410000
      *                                                                 01420000
      ***************************************************************** 01430000
      *    N-UNIT TIMELINE WORDS -- SEE P40000-EXTRACT-TIMELINE.       *01440000
      *    SAME TEXT-PLUS-LENGTH LAYOUT AS WS-BUDGET-KEYWORDS ABOVE.   *01450000
      ***************************************************************** 01460000
      *                                                                 01470000
       01  WS-NUNIT-PHRASES.                                            01480000
           05  FILLER                  PIC X(07) VALUE 'WEEK 04'.       01490000
           05  FILLER                  PIC X(07) VALUE 'MONTH05'.       01500000
           05  FILLER                  PIC X(07) VALUE 'DAY  03'.       01510000
       01  WS-NUNIT-PHRASES-R REDEFINES WS-NUNIT-PHRASES.               01520000
           05  WS-NU-ENTRY             OCCURS 3 TIMES.                  01530000
               10 WS-NU-TEXT           PIC X(05).                       01540000
               10 WS-NU-LEN            PIC 9(02).                       01550000
      *                                                                 01560000
           COPY LQSS03CY.                                               01570000
           EJECT                                                        01580000
       LINKAGE SECTION.                                                 01590000
      *                                                                 01600000
       01  LS-LQSS03-PARMS             PIC X(400).                      01610000
      *                                                                 01620000
       PROCEDURE DIVISION USING LS-LQSS03-PARMS.                        01630000
      *                                                                 01640000
       P00000-MAINLINE.                                                 01650000
      *                                                                 01660000
           MOVE LS-LQSS03-PARMS   TO LQSS03-PARMS.                      01670000
           MOVE LQSS03-MSG-TEXT   TO LQSS03-MSG-TEXT-UC.                01680000
           INSPECT LQSS03-MSG-TEXT-UC CONVERTING                        01690000
               'abcdefghijklmnopqrstuvwxyz' TO                          01700000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            01710000
      *                                                                 01720000
           PERFORM P10000-CLASSIFY-INTENT THRU P10000-EXIT.             01730000
           PERFORM P20000-PRICING-CHECK   THRU P20000-EXIT.             01740000
           PERFORM P30000-EXTRACT-BUDGET  THRU P30000-EXIT.             01750000
           PERFORM P40000-EXTRACT-TIMELINE THRU P40000-EXIT.            01760000
      *                                                                 01770000
           MOVE LQSS03-PARMS      TO LS-LQSS03-PARMS.                   01780000
      *                                                                 01790000
           GOBACK.                                                      01800000
      *                                                                 01810000
       P00000-EXIT.                                                     01820000
           EXIT.                                                        01830000
           EJECT                                                        01840000
      ***************************************************************** 01850000
      *                                                               * 01860000
      *    PARAGRAPH:  P10000-CLASSIFY-INTENT                        *  01870000
      *                                                               * 01880000
      *    FUNCTION :  TEST THE SIX INTENT TIERS IN PRIORITY ORDER,   * 01890000
      *                FIRST HIT WINS.  DEFAULT IS GENERAL_QUESTION.  * 01900000
      *                                                               * 01910000
      *    CALLED BY:  P00000-MAINLINE                                * 01920000
      *                                                               * 01930000
      ***************************************************************** 01940000
      *                                                                 01950000
       P10000-CLASSIFY-INTENT.                                          01960000
      *                                                                 01970000
           MOVE WS-IT-NAME (6)         TO LQSS03-INTENT.                01980000
           MOVE WS-IT-CONF (6)         TO LQSS03-CONFIDENCE.            01990000
      *                                                                 02000000
           MOVE 0                      TO WS-TALLY1.                    02010000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02020000
               FOR ALL 'HI' ALL 'HELLO' ALL 'HEY'                       02030000
                       ALL 'GOOD MORNING' ALL 'GOOD AFTERNOON'          02040000
                       ALL 'GOOD EVENING'.                              02050000
           IF WS-TALLY1 NOT = ZERO                                      02060000
               MOVE WS-IT-NAME (1)     TO LQSS03-INTENT                 02070000
               MOVE WS-IT-CONF (1)     TO LQSS03-CONFIDENCE             02080000
               GO TO P10000-EXIT.                                       02090000
      *                                                                 02100000
           MOVE 'N'                    TO WS-PROJ-WORD-SW.              02110000
           MOVE 0                      TO WS-TALLY1.                    02120000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02130000
               FOR ALL 'NEED' ALL 'WANT' ALL 'LOOKING FOR'              02140000
                       ALL 'REQUIRE'.                                   02150000
           IF WS-TALLY1 NOT = ZERO                                      02160000
               MOVE 'Y'                TO WS-PROJ-WORD-SW.              02170000
      *                                                                 02180000
           MOVE 'N'                    TO WS-PROJ-NOUN-SW.              02190000
           MOVE 0                      TO WS-TALLY1.                    02200000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02210000
               FOR ALL 'WEBSITE' ALL 'APP' ALL 'MOBILE'                 02220000
                       ALL 'PLATFORM' ALL 'SYSTEM'.                     02230000
           IF WS-TALLY1 NOT = ZERO                                      02240000
               MOVE 'Y'                TO WS-PROJ-NOUN-SW.              02250000
      *                                                                 02260000
           IF PROJECT-WORD-FOUND AND PROJECT-NOUN-FOUND                 02270000
               MOVE WS-IT-NAME (2)     TO LQSS03-INTENT                 02280000
               MOVE WS-IT-CONF (2)     TO LQSS03-CONFIDENCE             02290000
               GO TO P10000-EXIT.                                       02300000
      *                                                                 02310000
           MOVE 0                      TO WS-TALLY1.                    02320000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02330000
               FOR ALL 'PRICE' ALL 'COST' ALL 'HOW MUCH'                02340000
                       ALL 'PRICING' ALL 'QUOTE' ALL 'ESTIMATE'.        02350000
           IF WS-TALLY1 NOT = ZERO                                      02360000
               MOVE WS-IT-NAME (3)     TO LQSS03-INTENT                 02370000
               MOVE WS-IT-CONF (3)     TO LQSS03-CONFIDENCE             02380000
               GO TO P10000-EXIT.                                       02390000
      *                                                                 02400000
           MOVE 0                      TO WS-TALLY1.                    02410000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02420000
               FOR ALL 'BUDGET' ALL 'AFFORD' ALL 'SPEND'                02430000
                       ALL 'INVESTMENT'.                                02440000
           IF WS-TALLY1 NOT = ZERO                                      02450000
               MOVE WS-IT-NAME (4)     TO LQSS03-INTENT                 02460000
               MOVE WS-IT-CONF (4)     TO LQSS03-CONFIDENCE             02470000
               GO TO P10000-EXIT.                                       02480000
      *                                                                 02490000
           MOVE 0                      TO WS-TALLY1.                    02500000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02510000
               FOR ALL 'WHEN' ALL 'TIMELINE' ALL 'DEADLINE'             02520000
                       ALL 'HOW LONG' ALL 'DURATION'.                   02530000
           IF WS-TALLY1 NOT = ZERO                                      02540000
               MOVE WS-IT-NAME (5)     TO LQSS03-INTENT                 02550000
               MOVE WS-IT-CONF (5)     TO LQSS03-CONFIDENCE             02560000
           END-IF.                                                      02570000
      *                                                                 02580000
       P10000-EXIT.                                                     02590000
           EXIT.                                                        02600000
           EJECT                                                        02610000
      ***************************************************************** 02620000
      *                                                               * 02630000
      *    PARAGRAPH:  P20000-PRICING-CHECK                          *  02640000
      *                                                               * 02650000
      *    FUNCTION :  SET THE PRICING DEFERRAL FLAG INDEPENDENTLY OF*  02660000
      *                THE INTENT TIER -- A MESSAGE CAN CARRY A       * 02670000
      *                PRICING WORD WITHOUT BEING CLASSIFIED AS A     * 02680000
      *                PRICING_INQUIRY (E.G. A GREETING THAT ALSO     * 02690000
      *                MENTIONS "PAY").                                *02700000
      *                                                               * 02710000
      *    CALLED BY:  P00000-MAINLINE                                * 02720000
      *                                                               * 02730000
      ***************************************************************** 02740000
      *                                                                 02750000
       P20000-PRICING-CHECK.                                            02760000
      *                                                                 02770000
           MOVE 'N'                    TO LQSS03-PRICING-FLAG.          02780000
           MOVE 0                      TO WS-TALLY1.                    02790000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                02800000
               FOR ALL 'PRICE' ALL 'COST' ALL 'HOW MUCH'                02810000
                       ALL 'PRICING' ALL 'QUOTE' ALL 'ESTIMATE'         02820000
                       ALL 'PAYMENT' ALL 'PAY'.                         02830000
           IF WS-TALLY1 NOT = ZERO                                      02840000
               MOVE 'Y'                TO LQSS03-PRICING-FLAG.          02850000
      *                                                                 02860000
       P20000-EXIT.                                                     02870000
           EXIT.                                                        02880000
           EJECT                                                        02890000
      ***************************************************************** 02900000
      *                                                               * 02910000
      *    PARAGRAPH:  P30000-EXTRACT-BUDGET                         *  02920000
      *                                                               * 02930000
      *    FUNCTION :  DETECT A DOLLAR-AMOUNT PATTERN IN THE MESSAGE *  02940000
      *                TEXT ('$', 'DOLLAR', OR A 'K' RANGE SUCH AS    * 02950000
      *                '5-10K').  WHEN FOUND, THE NUMERIC BUDGET IS   * 02960000
      *                PINNED TO 5000 PER SALES OPS' STANDING         * 02970000
      *                SIMPLIFICATION (SEE CHANGE LOG 09/19/01).      * 02980000
      *                                                               * 02990000
      *    CALLED BY:  P00000-MAINLINE                                * 03000000
      *                                                               * 03010000
      ***************************************************************** 03020000
      *                                                                 03030000
       P30000-EXTRACT-BUDGET.                                           03040000
      *                                                                 03050000
           MOVE 'N'                    TO LQSS03-BUDGET-FOUND-SW.       03060000
           MOVE SPACES                 TO LQSS03-BUDGET-TEXT.           03070000
           MOVE ZEROES                 TO LQSS03-BUDGET-NUMERIC.        03080000
      *                                                                 03090000
           MOVE 0                      TO WS-TALLY1.                    03100000
           MOVE 1                      TO WS-SUB1.                      03110000
           PERFORM P30100-SCAN-BUDGET-KW THRU P30100-EXIT               03120000
               UNTIL WS-SUB1 > 3.                                       03130000
           IF WS-TALLY1 = ZERO                                          03140000
               GO TO P30000-EXIT.                                       03150000
      *                                                                 03160000
           MOVE 'Y'                    TO LQSS03-BUDGET-FOUND-SW.       03170000
           PERFORM P30150-LOCATE-BUDGET-KW THRU P30150-EXIT.            03180000
           MOVE LQSS03-MSG-TEXT (WS-WIN-START:20)                       03190000
                                        TO LQSS03-BUDGET-TEXT.          03200000
           MOVE 5000                   TO LQSS03-BUDGET-NUMERIC.        03210000
      *                                                                 03220000
       P30000-EXIT.                                                     03230000
           EXIT.                                                        03240000
           EJECT                                                        03250000
      ***************************************************************** 03260000
      *                                                               * 03270000
      *    PARAGRAPH:  P30100-SCAN-BUDGET-KW                         *  03280000
      *                                                               * 03290000
      *    FUNCTION :  TALLY ONE BUDGET-PATTERN KEYWORD ENTRY         * 03300000
      *                                                               * 03310000
      *    CALLED BY:  P30000-EXTRACT-BUDGET                         *  03320000
      *                                                               * 03330000
      ***************************************************************** 03340000
      *                                                                 03350000
       P30100-SCAN-BUDGET-KW.                                           03360000
      *                                                                 03370000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                03380000
               FOR ALL WS-BK-TEXT (WS-SUB1) (1:WS-BK-LEN (WS-SUB1)).    03390000
      *                                                                 03400000
           ADD 1                        TO WS-SUB1.                     03410000
      *                                                                 03420000
       P30100-EXIT.                                                     03430000
           EXIT.                                                        03440000
           EJECT                                                        03450000
      ***************************************************************** 03460000
      *                                                               * 03470000
      *    PARAGRAPH:  P30150-LOCATE-BUDGET-KW                       *  03480000
      *                                                               * 03490000
      *    FUNCTION :  FIND THE EARLIEST POSITION IN THE MESSAGE      * 03500000
      *                WHERE A BUDGET-PATTERN KEYWORD STARTS, SO THE  * 03510000
      *                BUDGET TEXT CAPTURED IS THE ACTUAL PHRASE      * 03520000
      *                RATHER THAN WHATEVER FALLS IN THE FIRST 20     * 03530000
      *                BYTES OF THE MESSAGE (TICKET LQS-0284).        * 03540000
      *                                                               * 03550000
      *    CALLED BY:  P30000-EXTRACT-BUDGET                         *  03560000
      *                                                               * 03570000
      ***************************************************************** 03580000
      *                                                                 03590000
       P30150-LOCATE-BUDGET-KW.                                         03600000
      *                                                                 03610000
           MOVE 'N'                    TO WS-POS-FOUND-SW.              03620000
           MOVE 1                      TO WS-SCAN-POS.                  03630000
           PERFORM P30160-SCAN-ONE-POS THRU P30160-EXIT                 03640000
               UNTIL WS-POS-WAS-FOUND OR WS-SCAN-POS > 155.             03650000
           IF NOT WS-POS-WAS-FOUND                                      03660000
               MOVE 1                  TO WS-MATCH-POS.                 03670000
           PERFORM P50000-SET-WINDOW THRU P50000-EXIT.                  03680000
      *                                                                 03690000
       P30150-EXIT.                                                     03700000
           EXIT.                                                        03710000
           EJECT                                                        03720000
      ***************************************************************** 03730000
      *                                                               * 03740000
      *    PARAGRAPH:  P30160-SCAN-ONE-POS                           *  03750000
      *                                                               * 03760000
      *    FUNCTION :  TEST EACH BUDGET KEYWORD AT ONE SCAN POSITION  * 03770000
      *                                                               * 03780000
      *    CALLED BY:  P30150-LOCATE-BUDGET-KW                       *  03790000
      *                                                               * 03800000
      ***************************************************************** 03810000
      *                                                                 03820000
       P30160-SCAN-ONE-POS.                                             03830000
      *                                                                 03840000
           MOVE 1                      TO WS-SUB2.                      03850000
           PERFORM P30170-TEST-ONE-KW THRU P30170-EXIT                  03860000
               UNTIL WS-POS-WAS-FOUND OR WS-SUB2 > 3.                   03870000
           IF NOT WS-POS-WAS-FOUND                                      03880000
               ADD 1                   TO WS-SCAN-POS.                  03890000
      *                                                                 03900000
       P30160-EXIT.                                                     03910000
           EXIT.                                                        03920000
           EJECT                                                        03930000
      ***************************************************************** 03940000
      *                                                               * 03950000
      *    PARAGRAPH:  P30170-TEST-ONE-KW                            *  03960000
      *                                                               * 03970000
      *    FUNCTION :  COMPARE ONE BUDGET KEYWORD AGAINST THE         * 03980000
      *                MESSAGE TEXT AT THE CURRENT SCAN POSITION      * 03990000
      *                                                               * 04000000
      *    CALLED BY:  P30160-SCAN-ONE-POS                           *  04010000
      *                                                               * 04020000
      ***************************************************************** 04030000
      *                                                                 04040000
       P30170-TEST-ONE-KW.                                              04050000
      *                                                                 04060000
           IF LQSS03-MSG-TEXT-UC (WS-SCAN-POS : WS-BK-LEN (WS-SUB2))    04070000
                   = WS-BK-TEXT (WS-SUB2) (1:WS-BK-LEN (WS-SUB2))       04080000
               MOVE 'Y'                TO WS-POS-FOUND-SW               04090000
               MOVE WS-SCAN-POS        TO WS-MATCH-POS                  04100000
           ELSE                                                         04110000
               ADD 1                   TO WS-SUB2.                      04120000
      *                                                                 04130000
       P30170-EXIT.                                                     04140000
           EXIT.                                                        04150000
           EJECT                                                        04160000
      ***************************************************************** 04170000
      *                                                               * 04180000
      *    PARAGRAPH:  P40000-EXTRACT-TIMELINE                       *  04190000
      *                                                               * 04200000
      *    FUNCTION :  FIRST MATCH AMONG, IN PRIORITY ORDER: THE      * 04210000
      *                "<N> WEEK(S)/MONTH(S)/DAY(S)" PATTERN, THEN    * 04220000
      *                URGENT/ASAP/IMMEDIATELY PHRASES, THEN         *  04230000
      *                FLEXIBLE/NO RUSH PHRASES.  TICKET LQS-0284     * 04240000
      *                RESTORES THIS ORDER -- LQS-0241 HAD PUT THE    * 04250000
      *                URGENT/FLEXIBLE TESTS AHEAD OF THE N-UNIT      * 04260000
      *                PATTERN AND CHANGED WHICH TIER A MESSAGE WITH  * 04270000
      *                BOTH SIGNALS SCORED INTO.                      * 04280000
      *                                                               * 04290000
      *    CALLED BY:  P00000-MAINLINE                                * 04300000
      *                                                               * 04310000
      ***************************************************************** 04320000
      *                                                                 04330000
       P40000-EXTRACT-TIMELINE.                                         04340000
      *                                                                 04350000
           MOVE 'N'                    TO LQSS03-TIMELINE-FND-SW.       04360000
           MOVE SPACES                 TO LQSS03-TIMELINE-TEXT.         04370000
      *                                                                 04380000
           MOVE 0                      TO WS-TALLY1.                    04390000
           MOVE 1                      TO WS-SUB1.                      04400000
           PERFORM P40110-SCAN-NUNIT THRU P40110-EXIT                   04410000
               UNTIL WS-SUB1 > 3.                                       04420000
           IF WS-TALLY1 NOT = ZERO                                      04430000
               MOVE 'Y'                TO LQSS03-TIMELINE-FND-SW        04440000
               PERFORM P40150-LOCATE-NUNIT THRU P40150-EXIT             04450000
               MOVE LQSS03-MSG-TEXT (WS-WIN-START:20)                   04460000
                                        TO LQSS03-TIMELINE-TEXT         04470000
               GO TO P40000-EXIT.                                       04480000
      *                                                                 04490000
           MOVE 0                      TO WS-TALLY1.                    04500000
           MOVE 1                      TO WS-SUB1.                      04510000
           PERFORM P40100-SCAN-URGENT THRU P40100-EXIT                  04520000
               UNTIL WS-SUB1 > 3.                                       04530000
           IF WS-TALLY1 NOT = ZERO                                      04540000
               MOVE 'Y'                TO LQSS03-TIMELINE-FND-SW        04550000
               MOVE 'URGENT'           TO LQSS03-TIMELINE-TEXT          04560000
               GO TO P40000-EXIT.                                       04570000
      *                                                                 04580000
           MOVE 0                      TO WS-TALLY1.                    04590000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                04600000
               FOR ALL 'FLEXIBLE' ALL 'NO RUSH'.                        04610000
           IF WS-TALLY1 NOT = ZERO                                      04620000
               MOVE 'Y'                TO LQSS03-TIMELINE-FND-SW        04630000
               MOVE 'FLEXIBLE'         TO LQSS03-TIMELINE-TEXT          04640000
           END-IF.                                                      04650000
      *                                                                 04660000
       P40000-EXIT.                                                     04670000
           EXIT.                                                        04680000
           EJECT                                                        04690000
      ***************************************************************** 04700000
      *                                                               * 04710000
      *    PARAGRAPH:  P40100-SCAN-URGENT                            *  04720000
      *                                                               * 04730000
      *    FUNCTION :  TALLY ONE URGENT-TIMELINE PHRASE ENTRY         * 04740000
      *                                                               * 04750000
      *    CALLED BY:  P40000-EXTRACT-TIMELINE                       *  04760000
      *                                                               * 04770000
      ***************************************************************** 04780000
      *                                                                 04790000
       P40100-SCAN-URGENT.                                              04800000
      *                                                                 04810000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                04820000
               FOR ALL WS-UP-TEXT (WS-SUB1) (1:WS-UP-LEN (WS-SUB1)).    04830000
      *                                                                 04840000
           ADD 1                        TO WS-SUB1.                     04850000
      *                                                                 04860000
       P40100-EXIT.                                                     04870000
           EXIT.                                                        04880000
           EJECT                                                        04890000
      ***************************************************************** 04900000
      *                                                               * 04910000
      *    PARAGRAPH:  P40110-SCAN-NUNIT                             *  04920000
      *                                                               * 04930000
      *    FUNCTION :  TALLY ONE N-UNIT TIMELINE WORD ENTRY           * 04940000
      *                                                               * 04950000
      *    CALLED BY:  P40000-EXTRACT-TIMELINE                       *  04960000
      *                                                               * 04970000
      ***************************************************************** 04980000
      *                                                                 04990000
       P40110-SCAN-NUNIT.                                               05000000
      *                                                                 05010000
           INSPECT LQSS03-MSG-TEXT-UC TALLYING WS-TALLY1                05020000
               FOR ALL WS-NU-TEXT (WS-SUB1) (1:WS-NU-LEN (WS-SUB1)).    05030000
      *                                                                 05040000
           ADD 1                        TO WS-SUB1.                     05050000
      *                                                                 05060000
       P40110-EXIT.                                                     05070000
           EXIT.                                                        05080000
           EJECT                                                        05090000
      ***************************************************************** 05100000
      *                                                               * 05110000
      *    PARAGRAPH:  P40150-LOCATE-NUNIT                           *  05120000
      *                                                               * 05130000
      *    FUNCTION :  FIND THE EARLIEST POSITION IN THE MESSAGE      * 05140000
      *                WHERE AN N-UNIT TIMELINE WORD STARTS, SO THE   * 05150000
      *                TIMELINE TEXT CAPTURED IS THE ACTUAL PHRASE    * 05160000
      *                RATHER THAN WHATEVER FALLS IN THE FIRST 20     * 05170000
      *                BYTES OF THE MESSAGE (TICKET LQS-0284).        * 05180000
      *                                                               * 05190000
      *    CALLED BY:  P40000-EXTRACT-TIMELINE                       *  05200000
      *                                                               * 05210000
      ***************************************************************** 05220000
      *                                                                 05230000
       P40150-LOCATE-NUNIT.                                             05240000
      *                                                                 05250000
           MOVE 'N'                    TO WS-POS-FOUND-SW.              05260000
           MOVE 1                      TO WS-SCAN-POS.                  05270000
           PERFORM P40160-SCAN-ONE-POS THRU P40160-EXIT                 05280000
               UNTIL WS-POS-WAS-FOUND OR WS-SCAN-POS > 156.             05290000
           IF NOT WS-POS-WAS-FOUND                                      05300000
               MOVE 1                  TO WS-MATCH-POS.                 05310000
           PERFORM P50000-SET-WINDOW THRU P50000-EXIT.                  05320000
      *                                                                 05330000
       P40150-EXIT.                                                     05340000
           EXIT.                                                        05350000
           EJECT                                                        05360000
      ***************************************************************** 05370000
      *                                                               * 05380000
      *    PARAGRAPH:  P40160-SCAN-ONE-POS                           *  05390000
      *                                                               * 05400000
      *    FUNCTION :  TEST EACH N-UNIT WORD AT ONE SCAN POSITION     * 05410000
      *                                                               * 05420000
      *    CALLED BY:  P40150-LOCATE-NUNIT                           *  05430000
      *                                                               * 05440000
      ***************************************************************** 05450000
      *                                                                 05460000
       P40160-SCAN-ONE-POS.                                             05470000
      *                                                                 05480000
           MOVE 1                      TO WS-SUB2.                      05490000
           PERFORM P40170-TEST-ONE-KW THRU P40170-EXIT                  05500000
               UNTIL WS-POS-WAS-FOUND OR WS-SUB2 > 3.                   05510000
           IF NOT WS-POS-WAS-FOUND                                      05520000
               ADD 1                   TO WS-SCAN-POS.                  05530000
      *                                                                 05540000
       P40160-EXIT.                                                     05550000
           EXIT.                                                        05560000
           EJECT                                                        05570000
      ***************************************************************** 05580000
      *                                                               * 05590000
      *    PARAGRAPH:  P40170-TEST-ONE-KW                            *  05600000
      *                                                               * 05610000
      *    FUNCTION :  COMPARE ONE N-UNIT WORD AGAINST THE MESSAGE    * 05620000
      *                TEXT AT THE CURRENT SCAN POSITION              * 05630000
      *                                                               * 05640000
      *    CALLED BY:  P40160-SCAN-ONE-POS                           *  05650000
      *                                                               * 05660000
      ***************************************************************** 05670000
      *                                                                 05680000
       P40170-TEST-ONE-KW.                                              05690000
      *                                                                 05700000
           IF LQSS03-MSG-TEXT-UC (WS-SCAN-POS : WS-NU-LEN (WS-SUB2))    05710000
                   = WS-NU-TEXT (WS-SUB2) (1:WS-NU-LEN (WS-SUB2))       05720000
               MOVE 'Y'                TO WS-POS-FOUND-SW               05730000
               MOVE WS-SCAN-POS        TO WS-MATCH-POS                  05740000
           ELSE                                                         05750000
               ADD 1                   TO WS-SUB2.                      05760000
      *                                                                 05770000
       P40170-EXIT.                                                     05780000
           EXIT.                                                        05790000
           EJECT                                                        05800000
      ***************************************************************** 05810000
      *                                                               * 05820000
      *    PARAGRAPH:  P50000-SET-WINDOW                             *  05830000
      *                                                               * 05840000
      *    FUNCTION :  GIVEN A MATCH POSITION IN WS-MATCH-POS, SET    * 05850000
      *                WS-WIN-START TO THE START OF A 20-BYTE WINDOW  * 05860000
      *                CENTERED 10 BYTES AHEAD OF THE MATCH, CLAMPED  * 05870000
      *                SO THE WINDOW STAYS INSIDE LQSS03-MSG-TEXT.    * 05880000
      *                SHARED BY THE BUDGET AND TIMELINE EXTRACTORS.  * 05890000
      *                                                               * 05900000
      *    CALLED BY:  P30150-LOCATE-BUDGET-KW                       *  05910000
      *                P40150-LOCATE-NUNIT                           *  05920000
      *                                                               * 05930000
      ***************************************************************** 05940000
      *                                                                 05950000
       P50000-SET-WINDOW.                                               05960000
      *                                                                 05970000
           COMPUTE WS-WIN-START = WS-MATCH-POS - 10.                    05980000
           IF WS-WIN-START < 1                                          05990000
               MOVE 1                  TO WS-WIN-START.                 06000000
           IF WS-WIN-START > 141                                        06010000
               MOVE 141                TO WS-WIN-START.                 06020000
      *                                                                 06030000
       P50000-EXIT.                                                     06040000
           EXIT.                                                        06050000
           EJECT                                                        06060000

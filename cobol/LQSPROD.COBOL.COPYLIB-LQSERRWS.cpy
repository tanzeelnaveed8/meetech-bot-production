      ******************************************************************00010000
      * LEAD QUALIFICATION SYSTEM (LQS)                                *00020000
      *                                                                *00030000
      * ERROR WORK AREA DEFINITIONS FOR: VSAM, DB2                    * 00040000
      ******************************************************************00050000
                                                                        00060000
       77  WS-LQS-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.00070000
                                                                        00080000
       01  WS-LQS-ERROR-GENERAL.                                        00090000
           05  WS-LQS-ERROR-TYPE       PIC X(04)       VALUE SPACES.    00100000
               88  LQS-VSAM-ERROR                      VALUE 'VSAM'.    00110000
               88  LQS-DB2-ERROR                       VALUE 'DB2'.     00120000
                                                                        00130000
      ******************************************************************00140000
      *    LQS FORMATTED ERROR LINES                                   *00150000
      ******************************************************************00160000
                                                                        00170000
       01  WS-LQS-ERROR-AREA.                                           00180000
           05  WLEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00190000
           05  WLEA-ERROR-02.                                           00200000
               10 FILLER               PIC X(01)       VALUE '*'.       00210000
               10 FILLER               PIC X(78)       VALUE            00220000
               '   LEAD QUALIFICATION SYSTEM (LQS) BATCH ERROR   '.     00230000
               10 FILLER               PIC X(01)       VALUE '*'.       00240000
           05  WLEA-ERROR-03.                                           00250000
               10 FILLER               PIC X(01)       VALUE '*'.       00260000
               10 WLEA-ERROR-03-TEXT   PIC X(78)       VALUE SPACES.    00270000
               10 FILLER               PIC X(01)       VALUE '*'.       00280000
           05  WLEA-ERROR-04           PIC X(80)       VALUE ALL '*'.   00290000
                                                                        00300000
      ******************************************************************00310000
      *    LQS VSAM ERROR LINE                                         *00320000
      ******************************************************************00330000
                                                                        00340000
       01  WS-LQS-VSAM-ERROR-01.                                        00350000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00360000
           05  FILLER                  PIC X(12)       VALUE            00370000
               'VSAM ERROR: '.                                          00380000
           05  FILLER                  PIC X(10)       VALUE            00390000
               'PROGRAM = '.                                            00400000
           05  WLVE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00410000
           05  FILLER                  PIC X(14)       VALUE            00420000
               ', PARAGRAPH = '.                                        00430000
           05  WLVE-PARAGRAPH          PIC X(06)       VALUE SPACES.    00440000
           05  FILLER                  PIC X(15)       VALUE            00450000
               ', FILE STATUS='.                                        00460000
           05  WLVE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00470000
           05  FILLER                  PIC X(10)       VALUE SPACES.    00480000
                                                                        00490000
      ******************************************************************00500000
      *    LQS DB2 ERROR LINES                                         *00510000
      ******************************************************************00520000
                                                                        00530000
       01  WS-LQS-DB2-ERROR-01.                                         00540000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00550000
           05  FILLER                  PIC X(11)       VALUE            00560000
               'DB2 ERROR: '.                                           00570000
           05  FILLER                  PIC X(10)       VALUE            00580000
               'PROGRAM = '.                                            00590000
           05  WLDE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00600000
           05  FILLER                  PIC X(12)       VALUE            00610000
               ', SQLCODE = '.                                          00620000
           05  WLDE-DB2-SQLCODE        PIC ZZZZZZ9-.                    00630000
           05  FILLER                  PIC X(28)       VALUE SPACES.    00640000
      *                                                                 00650000
       01  WS-LQS-DB2-ERROR-02.                                         00660000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00670000
           05  FILLER                  PIC X(11)       VALUE            00680000
               'FUNCTION = '.                                           00690000
           05  WLDE-FUNCTION           PIC X(30)       VALUE SPACES.    00700000
           05  WLDE-FUNCTION-R         REDEFINES WLDE-FUNCTION.         00710000
               10  WLDE-FUNCTION-1     PIC X(15).                       00720000
               10  WLDE-FUNCTION-2     PIC X(15).                       00730000
           05  FILLER                  PIC X(14)       VALUE            00740000
               ', PARAGRAPH = '.                                        00750000
           05  WLDE-PARAGRAPH          PIC X(06)       VALUE SPACES.    00760000
           05  FILLER                  PIC X(16)       VALUE SPACES.    00770000

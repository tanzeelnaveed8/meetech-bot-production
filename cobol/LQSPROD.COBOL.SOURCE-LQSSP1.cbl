       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSSP1.                                              00020000
       AUTHOR. T VASQUEZ.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 11/03/1994.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSSP1                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSSP1 IS A CALLED SUBROUTINE THAT MAINTAINS THE  * 00150000
      *             FOLLOW-UPS VSAM FILE.  ON FUNCTION 'CANCEL ' IT    *00160000
      *             MARKS EVERY PENDING FOLLOW-UP FOR A LEAD AS        *00170000
      *             CANCELLED.  ON FUNCTION 'SCHED  ' IT WRITES A NEW  *00180000
      *             FOLLOW-UP RECORD AT THE CORRECT INTERVAL FOR THE   *00190000
      *             SCENARIO/ATTEMPT PASSED IN, PICKING THE TEMPLATE   *00200000
      *             TEXT FROM THE HOUSE FOLLOW-UP TEMPLATE TABLE.     * 00210000
      *                                                               * 00220000
      * FILES   :   FOLLOW-UPS (VSAM KSDS, I-O)                        *00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  11/03/94   T VASQUEZ             INITIAL VERSION.  CANCEL-    *00370000
      *                                   PENDING FUNCTION ONLY.      * 00380000
      *  06/22/96   T VASQUEZ             ADDED SCHED FUNCTION, THE    *00390000
      *                                   INTERVAL TABLE AND THE       *00400000
      *                                   4-SCENARIO TEMPLATE TABLE    *00410000
      *                                   (BR-0064).                  * 00420000
      *  02/09/99   D PRATT               Y2K REVIEW.  SCHEDULED-AT    *00430000
      *                                   AND BASE-TIMESTAMP ARE FULL  *00440000
      *                                   4-DIGIT YEAR (9(14)).  DATE-* 00450000
      *                                   ROLL PARAGRAPH REWRITTEN TO  *00460000
      *                                   CARRY YEAR CORRECTLY PAST   * 00470000
      *                                   12/31/1999.  CERTIFIED       *00480000
      *                                   YEAR 2000 READY.             *00490000
      *  09/14/00   D PRATT               LEAP-YEAR TEST ADDED TO THE  *00500000
      *                                   DAY-ROLL PARAGRAPH (TICKET   *00510000
      *                                   LQS-0178) -- FEBRUARY WAS    *00520000
      *                                   ALWAYS CARRYING AT 28 DAYS.  *00530000
      *  04/11/03   M LINDGREN            MAXIMUM-ATTEMPT EDIT (RC=8   *00540000
      *                                   WHEN ATTEMPT > 3) ADDED TO   *00550000
      *                                   P20000-SCHEDULE-ATTEMPT.     *00560000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00570000
      *                                                               * 00580000
      ***************************************************************** 00590000
           EJECT                                                        00600000
       ENVIRONMENT DIVISION.                                            00610000
       CONFIGURATION SECTION.                                           00620000
       SPECIAL-NAMES.                                                   00630000
           C01 IS TOP-OF-FORM.                                          00640000
       INPUT-OUTPUT SECTION.                                            00650000
       FILE-CONTROL.                                                    00660000
           SELECT FOLLOW-UPS ASSIGN TO VSAM-FOLUP                       00670000
               ORGANIZATION IS INDEXED                                  00680000
               ACCESS MODE IS DYNAMIC                                   00690000
               RECORD KEY IS FU-ID                                      00700000
               FILE STATUS IS WS-FOLUP-STATUS.                          00710000
           EJECT                                                        00720000
       DATA DIVISION.                                                   00730000
       FILE SECTION.                                                    00740000
      *                                                                 00750000
       FD  FOLLOW-UPS                                                   00760000
           RECORD CONTAINS 221 CHARACTERS                               00770000
           LABEL RECORDS ARE STANDARD.                                  00780000
           COPY VFOLUP.                                                 00790000
           EJECT                                                        00800000
       WORKING-STORAGE SECTION.                                         00810000
      *                                                                 00820000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00830000
       77  WS-HOURS-TO-ADD             PIC S9(6) COMP VALUE +0.         00840000
       77  WS-NEXT-FU-ID               PIC 9(06)      VALUE 1.          00850000
      *                                                                 00860000
       01  WS-SWITCHES.                                                 00870000
           05  WS-FOLUP-STATUS         PIC X(02) VALUE '00'.            00880000
               88  FOLUP-OK                       VALUE '00'.           00890000
               88  FOLUP-EOF                       VALUE '10'.          00900000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             00910000
               88  END-OF-PROCESS                VALUE 'Y'.             00920000
           05  WS-FU-CTR-INIT-SW       PIC X     VALUE 'N'.             00930000
               88  FU-CTR-IS-INIT                VALUE 'Y'.             00940000
      *                                                                 00950000
      ***************************************************************** 00960000
      *    FOLLOW-UP INTERVAL TABLE -- HOURS TO ADD, BY ATTEMPT        *00970000
      ***************************************************************** 00980000
      *                                                                 00990000
       01  WS-INTERVAL-TABLE.                                           01000000
           05  FILLER                  PIC S9(6) COMP VALUE +2.         01010000
           05  FILLER                  PIC S9(6) COMP VALUE +24.        01020000
           05  FILLER                  PIC S9(6) COMP VALUE +72.        01030000
       01  WS-INTERVAL-TABLE-R REDEFINES WS-INTERVAL-TABLE.             01040000
           05  WS-IT-HOURS             PIC S9(6) COMP OCCURS 3 TIMES.   01050000
      *                                                                 01060000
      ***************************************************************** 01070000
      *    DAYS-IN-MONTH TABLE -- NON-LEAP.  FEBRUARY IS ADJUSTED BY   *01080000
      *    P20300-ROLL-DAY WHEN WS-RT-YEAR IS A LEAP YEAR.             *01090000
      ***************************************************************** 01100000
      *                                                                 01110000
       01  WS-DAYS-IN-MONTH.                                            01120000
           05  FILLER                  PIC 9(2)  VALUE 31.              01130000
           05  FILLER                  PIC 9(2)  VALUE 28.              01140000
           05  FILLER                  PIC 9(2)  VALUE 31.              01150000
           05  FILLER                  PIC 9(2)  VALUE 30.              01160000
           05  FILLER                  PIC 9(2)  VALUE 31.              01170000
           05  FILLER                  PIC 9(2)  VALUE 30.              01180000
           05  FILLER                  PIC 9(2)  VALUE 31.              01190000
           05  FILLER                  PIC 9(2)  VALUE 31.              01200000
           05  FILLER                  PIC 9(2)  VALUE 30.              01210000
           05  FILLER                  PIC 9(2)  VALUE 31.              01220000
           05  FILLER                  PIC 9(2)  VALUE 30.              01230000
           05  FILLER                  PIC 9(2)  VALUE 31.              01240000
       01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH.               01250000
           05  WS-DIM-ENTRY             PIC 9(2)  OCCURS 12 TIMES.      01260000
      *                                                                 01270000
      ***************************************************************** 01280000
      *    FOLLOW-UP TEMPLATE TABLE -- 4 SCENARIOS X 3 ATTEMPTS.       *01290000
      *    SALES OPS OWNS THE WORDING -- DO NOT HARD-CODE THESE TEXTS  *01300000
      *    ANYWHERE ELSE IN THE LQS PROGRAMS (BR-0064).                *01310000
      ***************************************************************** 01320000
      *                                                                 01330000
       01  WS-TEMPLATE-TABLE.                                           01340000
           05  FILLER.                                                  01350000
               10  FILLER              PIC X(16) VALUE 'INACTIVE'.      01360000
               10  FILLER              PIC 9(1)  VALUE 1.               01370000
               10  FILLER              PIC X(160) VALUE                 01380000
                   'Hi! Just checking in. Are you still interested in   01390000
      -    'discussing your project?'.                                  01400000
           05  FILLER.                                                  01410000
               10  FILLER              PIC X(16) VALUE 'INACTIVE'.      01420000
               10  FILLER              PIC 9(1)  VALUE 2.               01430000
               10  FILLER              PIC X(160) VALUE                 01440000
                   'Hello! I wanted to follow up on your project inquir 01450000
      -    'y. Let me know if you would like to continue our conversat  01460000
      -    'ion.'.                                                      01470000
           05  FILLER.                                                  01480000
               10  FILLER              PIC X(16) VALUE 'INACTIVE'.      01490000
               10  FILLER              PIC 9(1)  VALUE 3.               01500000
               10  FILLER              PIC X(160) VALUE                 01510000
                   'This is my last follow-up. If you are still intere  01520000
      -    'sted in your project, feel free to reach out anytime!'.     01530000
           05  FILLER.                                                  01540000
               10  FILLER             PIC X(16) VALUE 'CALL_NOT_BOOKED'.01550000
               10  FILLER              PIC 9(1)  VALUE 1.               01560000
               10  FILLER              PIC X(160) VALUE                 01570000
                   'Hi! I noticed you have not booked a call yet. Woul  01580000
      -    'd you like to schedule a time to discuss your project?'.    01590000
           05  FILLER.                                                  01600000
               10  FILLER             PIC X(16) VALUE 'CALL_NOT_BOOKED'.01610000
               10  FILLER              PIC 9(1)  VALUE 2.               01620000
               10  FILLER              PIC X(160) VALUE                 01630000
                   'Just following up on scheduling a call. Our team i  01640000
      -    's ready to discuss your project whenever you are available  01650000
      -    '.'.                                                         01660000
           05  FILLER.                                                  01670000
               10  FILLER             PIC X(16) VALUE 'CALL_NOT_BOOKED'.01680000
               10  FILLER              PIC 9(1)  VALUE 3.               01690000
               10  FILLER              PIC X(160) VALUE                 01700000
                   'Last reminder about scheduling a call. Let us know  01710000
      -    'if you would like to connect with our team!'.               01720000
           05  FILLER.                                                  01730000
               10  FILLER              PIC X(16) VALUE 'CALL_MISSED'.   01740000
               10  FILLER              PIC 9(1)  VALUE 1.               01750000
               10  FILLER              PIC X(160) VALUE                 01760000
                   'Hi! We missed you on our scheduled call. Would you  01770000
      -    'like to reschedule?'.                                       01780000
           05  FILLER.                                                  01790000
               10  FILLER              PIC X(16) VALUE 'CALL_MISSED'.   01800000
               10  FILLER              PIC 9(1)  VALUE 2.               01810000
               10  FILLER              PIC X(160) VALUE                 01820000
                   'Following up on our missed call. We are happy to f  01830000
      -    'ind another time that works for you.'.                      01840000
           05  FILLER.                                                  01850000
               10  FILLER              PIC X(16) VALUE 'CALL_MISSED'.   01860000
               10  FILLER              PIC 9(1)  VALUE 3.               01870000
               10  FILLER              PIC X(160) VALUE                 01880000
                   'Final follow-up about rescheduling. Let us know if  01890000
      -    ' you would still like to connect!'.                         01900000
           05  FILLER.                                                  01910000
               10  FILLER              PIC X(16) VALUE 'PROPOSAL_SENT'. 01920000
               10  FILLER              PIC 9(1)  VALUE 1.               01930000
               10  FILLER              PIC X(160) VALUE                 01940000
                   'Hi! Just checking if you had a chance to review the 01950000
      -    ' proposal we sent?'.                                        01960000
           05  FILLER.                                                  01970000
               10  FILLER              PIC X(16) VALUE 'PROPOSAL_SENT'. 01980000
               10  FILLER              PIC 9(1)  VALUE 2.               01990000
               10  FILLER              PIC X(160) VALUE                 02000000
                   'Following up on the proposal. Do you have any ques  02010000
      -    'tions or need clarification on anything?'.                  02020000
           05  FILLER.                                                  02030000
               10  FILLER              PIC X(16) VALUE 'PROPOSAL_SENT'. 02040000
               10  FILLER              PIC 9(1)  VALUE 3.               02050000
               10  FILLER              PIC X(160) VALUE                 02060000
                   'Last follow-up on our proposal. We are here if you  02070000
      -    ' need any additional information!'.                         02080000
       01  WS-TEMPLATE-TABLE-R REDEFINES WS-TEMPLATE-TABLE.             02090000
           05  WS-TT-ENTRY                      OCCURS 12 TIMES.        02100000
               10  WS-TT-SCENARIO      PIC X(16).                       02110000
               10  WS-TT-ATTEMPT       PIC 9(1).                        02120000
               10  WS-TT-TEXT          PIC X(160).                      02130000
      *                                                                 02140000
       01  WS-TIMESTAMP-WORK            PIC 9(14).                      02150000
       01  WS-TIMESTAMP-WORK-R REDEFINES WS-TIMESTAMP-WORK.             02160000
           05  WS-TW-YEAR               PIC 9(4).                       02170000
           05  WS-TW-MONTH              PIC 9(2).                       02180000
           05  WS-TW-DAY                PIC 9(2).                       02190000
           05  WS-TW-HOUR               PIC 9(2).                       02200000
           05  WS-TW-MINUTE             PIC 9(2).                       02210000
           05  WS-TW-SECOND             PIC 9(2).                       02220000
      *                                                                 02230000
       77  WS-DAYS-THIS-MONTH           PIC 9(2)  COMP VALUE 0.         02240000
       77  WS-LEAP-QUOTIENT             PIC 9(4)  COMP VALUE 0.         02250000
       77  WS-LEAP-REMAINDER            PIC 9(2)  COMP VALUE 0.         02260000
           EJECT                                                        02270000
      ***************************************************************** 02280000
      *    SUBROUTINE PARAMETER AREA                                  * 02290000
      ***************************************************************** 02300000
      *                                                                 02310000
           COPY LQSSP1CY.                                               02320000
           EJECT                                                        02330000
       LINKAGE SECTION.                                                 02340000
      *                                                                 02350000
       01  LS-LQSSP1-PARMS             PIC X(228).                      02360000
      *                                                                 02370000
       PROCEDURE DIVISION USING LS-LQSSP1-PARMS.                        02380000
      *                                                                 02390000
       P00000-MAINLINE.                                                 02400000
      *                                                                 02410000
           MOVE LS-LQSSP1-PARMS   TO LQSSP1-PARMS.                      02420000
           MOVE '0'                TO LQSSP1-RETURN-CODE.               02430000
      *                                                                 02440000
           OPEN I-O FOLLOW-UPS.                                         02450000
      *                                                                 02460000
           EVALUATE LQSSP1-FUNCTION                                     02470000
               WHEN 'CANCEL'                                            02480000
                   PERFORM P10000-CANCEL-PENDING THRU P10000-EXIT       02490000
               WHEN 'SCHED '                                            02500000
                   PERFORM P20000-SCHEDULE-ATTEMPT THRU P20000-EXIT     02510000
               WHEN OTHER                                               02520000
                   MOVE '8'            TO LQSSP1-RETURN-CODE            02530000
           END-EVALUATE.                                                02540000
      *                                                                 02550000
           CLOSE FOLLOW-UPS.                                            02560000
      *                                                                 02570000
           MOVE LQSSP1-PARMS      TO LS-LQSSP1-PARMS.                   02580000
      *                                                                 02590000
           GOBACK.                                                      02600000
      *                                                                 02610000
       P00000-EXIT.                                                     02620000
           EXIT.                                                        02630000
           EJECT                                                        02640000
      ***************************************************************** 02650000
      *                                                               * 02660000
      *    PARAGRAPH:  P10000-CANCEL-PENDING                         *  02670000
      *                                                               * 02680000
      *    FUNCTION :  MARK EVERY NOT-SENT, NOT-CANCELLED FOLLOW-UP   * 02690000
      *                FOR THIS LEAD AS CANCELLED.  FULL SEQUENTIAL    *02700000
      *                SCAN -- THE FILE IS KEYED ON FU-ID, NOT LEAD-ID.*02710000
      *                                                               * 02720000
      *    CALLED BY:  P00000-MAINLINE                                * 02730000
      *                                                               * 02740000
      ***************************************************************** 02750000
      *                                                                 02760000
       P10000-CANCEL-PENDING.                                           02770000
      *                                                                 02780000
           MOVE ZEROES                 TO LQSSP1-CANCEL-COUNT.          02790000
           MOVE 'N'                    TO WS-END-OF-PROCESS-SW.         02800000
      *                                                                 02810000
           MOVE LOW-VALUES              TO FU-ID.                       02820000
           START FOLLOW-UPS KEY IS >= FU-ID.                            02830000
           IF NOT FOLUP-OK                                              02840000
               MOVE 'Y'                TO WS-END-OF-PROCESS-SW.         02850000
      *                                                                 02860000
           PERFORM P10100-CANCEL-ONE THRU P10100-EXIT                   02870000
               UNTIL END-OF-PROCESS.                                    02880000
      *                                                                 02890000
       P10000-EXIT.                                                     02900000
           EXIT.                                                        02910000
           EJECT                                                        02920000
      ***************************************************************** 02930000
      *                                                               * 02940000
      *    PARAGRAPH:  P10100-CANCEL-ONE                             *  02950000
      *                                                               * 02960000
      *    FUNCTION :  READ THE NEXT FOLLOW-UP RECORD AND CANCEL IT   * 02970000
      *                IF IT BELONGS TO THIS LEAD AND IS PENDING.      *02980000
      *                                                               * 02990000
      *    CALLED BY:  P10000-CANCEL-PENDING                          * 03000000
      *                                                               * 03010000
      ***************************************************************** 03020000
      *                                                                 03030000
       P10100-CANCEL-ONE.                                               03040000
      *                                                                 03050000
           READ FOLLOW-UPS NEXT RECORD.                                 03060000
      *                                                                 03070000
           IF NOT FOLUP-OK                                              03080000
               MOVE 'Y'                TO WS-END-OF-PROCESS-SW          03090000
               GO TO P10100-EXIT.                                       03100000
      *                                                                 03110000
           IF FU-LEAD-ID = LQSSP1-LEAD-ID                               03120000
               IF NOT FU-IS-SENT AND NOT FU-IS-CANCELLED                03130000
                   MOVE 'Y'            TO FU-CANCELLED-FLAG             03140000
                   REWRITE FOLLOW-UP-RECORD                             03150000
                   ADD 1                TO LQSSP1-CANCEL-COUNT          03160000
               END-IF                                                   03170000
           END-IF.                                                      03180000
      *                                                                 03190000
       P10100-EXIT.                                                     03200000
           EXIT.                                                        03210000
           EJECT                                                        03220000
      ***************************************************************** 03230000
      *                                                               * 03240000
      *    PARAGRAPH:  P20000-SCHEDULE-ATTEMPT                       *  03250000
      *                                                               * 03260000
      *    FUNCTION :  WRITE A NEW FOLLOW-UP RECORD AT THE CORRECT    * 03270000
      *                INTERVAL FOR THE ATTEMPT, WITH THE SCENARIO'S   *03280000
      *                FIXED TEMPLATE TEXT.  ATTEMPT MUST BE 1-3.      *03290000
      *                                                               * 03300000
      *    CALLED BY:  P00000-MAINLINE                                * 03310000
      *                                                               * 03320000
      ***************************************************************** 03330000
      *                                                                 03340000
       P20000-SCHEDULE-ATTEMPT.                                         03350000
      *                                                                 03360000
           IF LQSSP1-ATTEMPT-NUMBER < 1 OR LQSSP1-ATTEMPT-NUMBER > 3    03370000
               MOVE '8'                TO LQSSP1-RETURN-CODE            03380000
               GO TO P20000-EXIT.                                       03390000
      *                                                                 03400000
           IF NOT FU-CTR-IS-INIT                                        03410000
               PERFORM P20050-INIT-FU-COUNTER THRU P20050-EXIT          03420000
               MOVE 'Y'                TO WS-FU-CTR-INIT-SW.            03430000
      *                                                                 03440000
           PERFORM P30000-SELECT-TEMPLATE THRU P30000-EXIT.             03450000
      *                                                                 03460000
           MOVE LQSSP1-BASE-TIMESTAMP   TO WS-TIMESTAMP-WORK.           03470000
      *                                                                 03480000
           MOVE WS-IT-HOURS (LQSSP1-ATTEMPT-NUMBER) TO WS-HOURS-TO-ADD. 03490000
           PERFORM P20100-ADD-HOURS THRU P20100-EXIT.                   03500000
      *                                                                 03510000
           MOVE WS-TIMESTAMP-WORK       TO LQSSP1-SCHEDULED-AT.         03520000
      *                                                                 03530000
           MOVE WS-NEXT-FU-ID           TO FU-ID.                       03540000
           MOVE WS-NEXT-FU-ID           TO LQSSP1-ASSIGNED-FU-ID.       03550000
           ADD 1                        TO WS-NEXT-FU-ID.               03560000
           MOVE LQSSP1-LEAD-ID          TO FU-LEAD-ID.                  03570000
           MOVE LQSSP1-SCENARIO         TO FU-SCENARIO.                 03580000
           MOVE LQSSP1-ATTEMPT-NUMBER   TO FU-ATTEMPT-NUMBER.           03590000
           MOVE LQSSP1-SCHEDULED-AT     TO FU-SCHEDULED-AT.             03600000
           MOVE 'N'                    TO FU-SENT-FLAG.                 03610000
           MOVE 'N'                    TO FU-RESPONDED-FLAG.            03620000
           MOVE 'N'                    TO FU-CANCELLED-FLAG.            03630000
           MOVE LQSSP1-MESSAGE-TEXT     TO FU-MESSAGE-TEXT.             03640000
      *                                                                 03650000
           WRITE FOLLOW-UP-RECORD.                                      03660000
      *                                                                 03670000
           IF NOT FOLUP-OK                                              03680000
               MOVE '8'                TO LQSSP1-RETURN-CODE.           03690000
      *                                                                 03700000
       P20000-EXIT.                                                     03710000
           EXIT.                                                        03720000
           EJECT                                                        03730000
      ***************************************************************** 03740000
      *                                                               * 03750000
      *    PARAGRAPH:  P20050-INIT-FU-COUNTER                        *  03760000
      *                                                               * 03770000
      *    FUNCTION :  ONE-TIME-PER-RUN BROWSE TO THE HIGH END OF THE * 03780000
      *                KEY RANGE TO SEED WS-NEXT-FU-ID.  EMPTY FILE   * 03790000
      *                LEAVES THE COUNTER AT ITS INITIAL VALUE OF 1.  * 03800000
      *                                                               * 03810000
      *    CALLED BY:  P20000-SCHEDULE-ATTEMPT                        * 03820000
      *                                                               * 03830000
      ***************************************************************** 03840000
      *                                                                 03850000
       P20050-INIT-FU-COUNTER.                                          03860000
      *                                                                 03870000
           MOVE HIGH-VALUES             TO FU-ID.                       03880000
           START FOLLOW-UPS KEY IS NOT > FU-ID                          03890000
               INVALID KEY                                              03900000
                   GO TO P20050-EXIT.                                   03910000
      *                                                                 03920000
           READ FOLLOW-UPS NEXT RECORD                                  03930000
               AT END                                                   03940000
                   GO TO P20050-EXIT.                                   03950000
      *                                                                 03960000
           MOVE FU-ID                   TO WS-NEXT-FU-ID.               03970000
           ADD 1                        TO WS-NEXT-FU-ID.               03980000
      *                                                                 03990000
       P20050-EXIT.                                                     04000000
           EXIT.                                                        04010000
           EJECT                                                        04020000
      ***************************************************************** 04030000
      *                                                               * 04040000
      *    PARAGRAPH:  P20100-ADD-HOURS                              *  04050000
      *                                                               * 04060000
      *    FUNCTION :  ADD WS-HOURS-TO-ADD TO THE WORK TIMESTAMP, ONE * 04070000
      *                DAY AT A TIME, SO THE DAY/MONTH/YEAR ROLL       *04080000
      *                PARAGRAPHS ONLY EVER HANDLE A SINGLE DAY.       *04090000
      *                                                               * 04100000
      *    CALLED BY:  P20000-SCHEDULE-ATTEMPT                        * 04110000
      *                                                               * 04120000
      ***************************************************************** 04130000
      *                                                                 04140000
       P20100-ADD-HOURS.                                                04150000
      *                                                                 04160000
           PERFORM P20110-ADD-ONE-HOUR THRU P20110-EXIT                 04170000
               UNTIL WS-HOURS-TO-ADD = 0.                               04180000
      *                                                                 04190000
       P20100-EXIT.                                                     04200000
           EXIT.                                                        04210000
           EJECT                                                        04220000
      ***************************************************************** 04230000
      *                                                               * 04240000
      *    PARAGRAPH:  P20110-ADD-ONE-HOUR                           *  04250000
      *                                                               * 04260000
      *    FUNCTION :  ADD ONE HOUR, ROLLING DAY/MONTH/YEAR AS NEEDED * 04270000
      *                                                               * 04280000
      *    CALLED BY:  P20100-ADD-HOURS                               * 04290000
      *                                                               * 04300000
      ***************************************************************** 04310000
      *                                                                 04320000
       P20110-ADD-ONE-HOUR.                                             04330000
      *                                                                 04340000
           ADD 1                        TO WS-TW-HOUR.                  04350000
           IF WS-TW-HOUR > 23                                           04360000
               MOVE 0                  TO WS-TW-HOUR                    04370000
               PERFORM P20300-ROLL-DAY THRU P20300-EXIT                 04380000
           END-IF.                                                      04390000
      *                                                                 04400000
           SUBTRACT 1                   FROM WS-HOURS-TO-ADD.           04410000
      *                                                                 04420000
       P20110-EXIT.                                                     04430000
           EXIT.                                                        04440000
           EJECT                                                        04450000
      ***************************************************************** 04460000
      *                                                               * 04470000
      *    PARAGRAPH:  P20300-ROLL-DAY                               *  04480000
      *                                                               * 04490000
      *    FUNCTION :  ADVANCE THE DAY ONE, ROLLING MONTH AND YEAR AS * 04500000
      *                NEEDED.  FEBRUARY IS 29 DAYS IN A LEAP YEAR.    *04510000
      *                                                               * 04520000
      *    CALLED BY:  P20110-ADD-ONE-HOUR                            * 04530000
      *                                                               * 04540000
      ***************************************************************** 04550000
      *                                                                 04560000
       P20300-ROLL-DAY.                                                 04570000
      *                                                                 04580000
           ADD 1                        TO WS-TW-DAY.                   04590000
      *                                                                 04600000
           MOVE WS-DIM-ENTRY (WS-TW-MONTH) TO WS-DAYS-THIS-MONTH.       04610000
           IF WS-TW-MONTH = 2                                           04620000
               DIVIDE WS-TW-YEAR BY 4 GIVING WS-LEAP-QUOTIENT           04630000
                   REMAINDER WS-LEAP-REMAINDER                          04640000
               IF WS-LEAP-REMAINDER = 0                                 04650000
                   MOVE 29             TO WS-DAYS-THIS-MONTH            04660000
               END-IF                                                   04670000
           END-IF.                                                      04680000
      *                                                                 04690000
           IF WS-TW-DAY > WS-DAYS-THIS-MONTH                            04700000
               MOVE 1                  TO WS-TW-DAY                     04710000
               ADD 1                    TO WS-TW-MONTH                  04720000
               IF WS-TW-MONTH > 12                                      04730000
                   MOVE 1              TO WS-TW-MONTH                   04740000
                   ADD 1                TO WS-TW-YEAR                   04750000
               END-IF                                                   04760000
           END-IF.                                                      04770000
      *                                                                 04780000
       P20300-EXIT.                                                     04790000
           EXIT.                                                        04800000
           EJECT                                                        04810000
      ***************************************************************** 04820000
      *                                                               * 04830000
      *    PARAGRAPH:  P30000-SELECT-TEMPLATE                        *  04840000
      *                                                               * 04850000
      *    FUNCTION :  LOOK UP THE FIXED TEMPLATE TEXT FOR THE        * 04860000
      *                SCENARIO/ATTEMPT PAIR.  UNKNOWN COMBINATION     *04870000
      *                FALLS BACK TO A GENERIC TEXT.                  * 04880000
      *                                                               * 04890000
      *    CALLED BY:  P20000-SCHEDULE-ATTEMPT                        * 04900000
      *                                                               * 04910000
      ***************************************************************** 04920000
      *                                                                 04930000
       P30000-SELECT-TEMPLATE.                                          04940000
      *                                                                 04950000
           MOVE 'Following up on your inquiry.' TO LQSSP1-MESSAGE-TEXT. 04960000
           MOVE 1                      TO WS-SUB1.                      04970000
      *                                                                 04980000
           PERFORM P30100-SCAN-TEMPLATES THRU P30100-EXIT               04990000
               UNTIL WS-SUB1 > 12.                                      05000000
      *                                                                 05010000
       P30000-EXIT.                                                     05020000
           EXIT.                                                        05030000
           EJECT                                                        05040000
      ***************************************************************** 05050000
      *                                                               * 05060000
      *    PARAGRAPH:  P30100-SCAN-TEMPLATES                         *  05070000
      *                                                               * 05080000
      *    FUNCTION :  ONE PASS OF THE TEMPLATE-TABLE SCAN            * 05090000
      *                                                               * 05100000
      *    CALLED BY:  P30000-SELECT-TEMPLATE                         * 05110000
      *                                                               * 05120000
      ***************************************************************** 05130000
      *                                                                 05140000
       P30100-SCAN-TEMPLATES.                                           05150000
      *                                                                 05160000
           IF LQSSP1-SCENARIO = WS-TT-SCENARIO (WS-SUB1)                05170000
               IF LQSSP1-ATTEMPT-NUMBER = WS-TT-ATTEMPT (WS-SUB1)       05180000
                   MOVE WS-TT-TEXT (WS-SUB1) TO LQSSP1-MESSAGE-TEXT     05190000
                   MOVE 13             TO WS-SUB1                       05200000
                   GO TO P30100-EXIT                                    05210000
               END-IF                                                   05220000
           END-IF.                                                      05230000
      *                                                                 05240000
           ADD 1                        TO WS-SUB1.                     05250000
      *                                                                 05260000
       P30100-EXIT.                                                     05270000
           EXIT.                                                        05280000
           EJECT                                                        05290000

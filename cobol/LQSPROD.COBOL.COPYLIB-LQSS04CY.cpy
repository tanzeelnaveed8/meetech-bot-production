      ******************************************************************00010000
      *    LQSS04 PARAMETER PASS AREA  -- QUALIFICATION SERVICE       * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS04-PARMS.                                                00050000
           03  LQSS04-MSG-TEXT         PIC X(160)  VALUE SPACES.        00060000
           03  LQSS04-PROJECT-TYPE     PIC X(20)   VALUE SPACES.        00070000
           03  LQSS04-BUDGET-TEXT      PIC X(20)   VALUE SPACES.        00080000
           03  LQSS04-BUDGET-NUMERIC   PIC 9(7)    VALUE ZEROES.        00090000
           03  LQSS04-BUDGET-AVOID-CNT PIC S9(4)    VALUE ZEROES COMP.  00100000
           03  LQSS04-TIMELINE-TEXT    PIC X(20)   VALUE SPACES.        00110000
           03  LQSS04-BUSINESS-TYPE    PIC X(15)   VALUE SPACES.        00120000
           03  LQSS04-FIELD-SET-SW     PIC X(01)   VALUE 'N'.           00130000
           03  LQSS04-NEXT-QUESTION    PIC X(80)   VALUE SPACES.        00140000
           03  LQSS04-COMPLETE-SW      PIC X(01)   VALUE 'N'.           00150000

      ******************************************************************00010000
      * LEAD MASTER RECORD -- VSAM KSDS                                *00020000
      * KEYED BY LEAD-PHONE-NUMBER (INBOUND MESSAGE SENDER)            *00030000
      ******************************************************************00040000
       01  LEAD-RECORD.                                                 00050000
           05  LEAD-KEY.                                                00060000
               10 LEAD-PHONE-NUMBER    PIC X(20).                       00070000
           05  LEAD-ID                 PIC 9(06).                       00080000
           05  LEAD-PROJECT-TYPE       PIC X(20).                       00090000
           05  LEAD-BUDGET-TEXT        PIC X(20).                       00100000
           05  LEAD-BUDGET-NUMERIC     PIC 9(07).                       00110000
           05  LEAD-TIMELINE           PIC X(20).                       00120000
           05  LEAD-BUSINESS-TYPE      PIC X(15).                       00130000
           05  LEAD-COUNTRY            PIC X(02).                       00140000
           05  LEAD-CURRENT-STATE      PIC X(16).                       00150000
           05  LEAD-BUDGET-AVOID-CNT   PIC S9(04)     COMP.             00160000
           05  LEAD-MESSAGE-COUNT      PIC S9(04)     COMP.             00170000
           05  LEAD-RESPONSE-PATTERN   PIC X(08).                       00180000
           05  LEAD-ASSETS-SHARED-CNT  PIC S9(04)     COMP.             00190000
           05  LEAD-LAST-MSG-TIMSTAMP  PIC 9(14).                       00200000
           05  LEAD-LAST-MSG-TS-R   REDEFINES                           00210000
               LEAD-LAST-MSG-TIMSTAMP.                                  00220000
               10 LEAD-LMT-YEAR        PIC 9(04).                       00230000
               10 LEAD-LMT-MONTH       PIC 9(02).                       00240000
               10 LEAD-LMT-DAY         PIC 9(02).                       00250000
               10 LEAD-LMT-HOUR        PIC 9(02).                       00260000
               10 LEAD-LMT-MINUTE      PIC 9(02).                       00270000
               10 LEAD-LMT-SECOND      PIC 9(02).                       00280000
           05  LEAD-CALL-BOOKED-FLAG   PIC X(01)      VALUE 'N'.        00290000
               88  LEAD-CALL-IS-BOOKED                VALUE 'Y'.        00300000
           05  LEAD-WINDOW-START-TS    PIC 9(14).                       00310000
           05  LEAD-WINDOW-COUNT       PIC S9(04)     COMP.             00320000
           05  FILLER                  PIC X(12).                       00330000

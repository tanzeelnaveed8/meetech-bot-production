       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS04.                                              00020000
       AUTHOR. T VASQUEZ.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 09/08/1992.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS04                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS04 IS A CALLED SUBROUTINE THAT COLLECTS THE   * 00150000
      *             FOUR QUALIFICATION FIELDS -- PROJECT TYPE,        * 00160000
      *             BUDGET, TIMELINE, BUSINESS TYPE -- ONE FIELD AT A * 00170000
      *             TIME, IN THAT FIXED ORDER.  EACH CALL ATTEMPTS    * 00180000
      *             ONLY THE FIRST FIELD STILL MISSING, TESTS FOR     * 00190000
      *             OVERALL COMPLETENESS, AND RETURNS THE NEXT        * 00200000
      *             QUESTION TEXT TO ASK THE LEAD.                    * 00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  09/08/92   T VASQUEZ             INITIAL VERSION.  PROJECT    *00370000
      *                                   TYPE AND BUDGET COLLECTION   *00380000
      *                                   ONLY.                       * 00390000
      *  04/14/94   T VASQUEZ             ADDED TIMELINE AND BUSINESS  *00400000
      *                                   TYPE COLLECTION AND THE      *00410000
      *                                   COMPLETENESS TEST.          * 00420000
      *  11/02/96   R OKONKWO             BUDGET-AVOIDANCE COUNTING    *00430000
      *                                   ADDED (BR-0044) -- TWO       *00440000
      *                                   AVOIDANT ANSWERS WAIVE THE   *00450000
      *                                   BUDGET REQUIREMENT.         * 00460000
      *  02/08/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT      *00470000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00480000
      *                                   CERTIFIED YEAR 2000 READY.  * 00490000
      *  07/21/00   D PRATT               NEXT-QUESTION TEXT TABLE    * 00500000
      *                                   REWORKED FROM A SERIES OF    *00510000
      *                                   IFS TO A PARAGRAPH PER FIELD.*00520000
      *  04/11/03   M LINDGREN          WEBSITE KEYWORD SET EXPANDED  * 00530000
      *                                   (WEB SITE, WEB APP, WEB      *00540000
      *                                   APPLICATION) PER LQS-0256.   *00550000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00560000
      *                                                               * 00570000
      ***************************************************************** 00580000
           EJECT                                                        00590000
       ENVIRONMENT DIVISION.                                            00600000
       CONFIGURATION SECTION.                                           00610000
       SPECIAL-NAMES.                                                   00620000
           C01 IS TOP-OF-FORM.                                          00630000
       DATA DIVISION.                                                   00640000
           EJECT                                                        00650000
       WORKING-STORAGE SECTION.                                         00660000
      *                                                                 00670000
       77  WS-TALLY1                   PIC S9(4) COMP VALUE +0.         00680000
      *                                                                 00690000
       01  WS-MSG-TEXT-UC              PIC X(160) VALUE SPACES.         00700000
      *                                                                 00710000
      ***************************************************************** 00720000
      *    PROJECT-TYPE CODE TABLE -- ENTRY ORDER MATCHES THE TIER     *00730000
      *    TEST ORDER IN P10000 (1=WEBSITE ... 4=CUSTOM-SOFTWARE)      *00740000
      ***************************************************************** 00750000
      *                                                                 00760000
       01  WS-PROJTYPE-CODES.                                           00770000
           05  FILLER                  PIC X(20) VALUE 'WEBSITE'.       00780000
           05  FILLER                  PIC X(20) VALUE 'MOBILE-APP'.    00790000
           05  FILLER                  PIC X(20) VALUE 'E-COMMERCE'.    00800000
           05  FILLER                PIC X(20) VALUE 'CUSTOM-SOFTWARE'. 00810000
       01  WS-PROJTYPE-CODES-R REDEFINES WS-PROJTYPE-CODES.             00820000
           05  WS-PTC-ENTRY             PIC X(20) OCCURS 4 TIMES.       00830000
      *                                                                 00840000
      ***************************************************************** 00850000
      *    BUSINESS-TYPE CODE TABLE -- ENTRY ORDER MATCHES THE TIER    *00860000
      *    TEST ORDER IN P40000 (1=STARTUP ... 4=SMALL-BUSINESS)       *00870000
      ***************************************************************** 00880000
      *                                                                 00890000
       01  WS-BUSTYPE-CODES.                                            00900000
           05  FILLER                  PIC X(15) VALUE 'STARTUP'.       00910000
           05  FILLER                  PIC X(15) VALUE 'ENTERPRISE'.    00920000
           05  FILLER                  PIC X(15) VALUE 'AGENCY'.        00930000
           05  FILLER                  PIC X(15) VALUE 'SMALL-BUSINESS'.00940000
       01  WS-BUSTYPE-CODES-R REDEFINES WS-BUSTYPE-CODES.               00950000
           05  WS-BTC-ENTRY             PIC X(15) OCCURS 4 TIMES.       00960000
      *                                                                 00970000
      ***************************************************************** 00980000
      *    NEXT-QUESTION TEXT TABLE -- ENTRY ORDER MATCHES THE FIELD   *00990000
      *    TEST ORDER IN P60000 (1=PROJECT ... 4=BUSINESS TYPE)        *01000000
      ***************************************************************** 01010000
      *                                                                 01020000
       01  WS-QUESTION-TEXTS.                                           01030000
           05  FILLER                  PIC X(47) VALUE                  01040000
               'What type of project are you looking to build? '.       01050000
           05  FILLER                  PIC X(47) VALUE                  01060000
               'What''s your budget range for this project?     '.      01070000
           05  FILLER                  PIC X(47) VALUE                  01080000
               'When do you need this completed?               '.       01090000
           05  FILLER                  PIC X(47) VALUE                  01100000
               'What type of business are you?                 '.       01110000
       01  WS-QUESTION-TEXTS-R REDEFINES WS-QUESTION-TEXTS.             01120000
           05  WS-QT-ENTRY              PIC X(47) OCCURS 4 TIMES.       01130000
      *                                                                 01140000
           COPY LQSS04CY.                                               01150000
           EJECT                                                        01160000
       LINKAGE SECTION.                                                 01170000
      *                                                                 01180000
       01  LS-LQSS04-PARMS             PIC X(330).                      01190000
      *                                                                 01200000
       PROCEDURE DIVISION USING LS-LQSS04-PARMS.                        01210000
      *                                                                 01220000
       P00000-MAINLINE.                                                 01230000
      *                                                                 01240000
           MOVE LS-LQSS04-PARMS   TO LQSS04-PARMS.                      01250000
           MOVE LQSS04-MSG-TEXT   TO WS-MSG-TEXT-UC.                    01260000
           INSPECT WS-MSG-TEXT-UC CONVERTING                            01270000
               'abcdefghijklmnopqrstuvwxyz' TO                          01280000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            01290000
      *                                                                 01300000
           MOVE 'N'                    TO LQSS04-FIELD-SET-SW.          01310000
           MOVE SPACES                 TO LQSS04-NEXT-QUESTION.         01320000
      *                                                                 01330000
           IF LQSS04-PROJECT-TYPE = SPACES                              01340000
               PERFORM P10000-COLLECT-PROJECT-TYPE THRU P10000-EXIT     01350000
               GO TO P00100-FINISH.                                     01360000
      *                                                                 01370000
           IF LQSS04-BUDGET-TEXT = SPACES                               01380000
                   AND LQSS04-BUDGET-AVOID-CNT < 2                      01390000
               PERFORM P20000-COLLECT-BUDGET THRU P20000-EXIT           01400000
               GO TO P00100-FINISH.                                     01410000
      *                                                                 01420000
           IF LQSS04-TIMELINE-TEXT = SPACES                             01430000
               PERFORM P30000-COLLECT-TIMELINE THRU P30000-EXIT         01440000
               GO TO P00100-FINISH.                                     01450000
      *                                                                 01460000
           IF LQSS04-BUSINESS-TYPE = SPACES                             01470000
               PERFORM P40000-COLLECT-BUSINESS-TYPE THRU P40000-EXIT.   01480000
      *                                                                 01490000
       P00100-FINISH.                                                   01500000
      *                                                                 01510000
           PERFORM P50000-TEST-COMPLETE THRU P50000-EXIT.               01520000
           PERFORM P60000-NEXT-QUESTION THRU P60000-EXIT.               01530000
      *                                                                 01540000
           MOVE LQSS04-PARMS      TO LS-LQSS04-PARMS.                   01550000
      *                                                                 01560000
           GOBACK.                                                      01570000
      *                                                                 01580000
       P00000-EXIT.                                                     01590000
           EXIT.                                                        01600000
           EJECT                                                        01610000
      ***************************************************************** 01620000
      *                                                               * 01630000
      *    PARAGRAPH:  P10000-COLLECT-PROJECT-TYPE                   *  01640000
      *                                                               * 01650000
      *    FUNCTION :  KEYWORD TEST FOR THE PROJECT-TYPE FIELD,       * 01660000
      *                TESTED IN FIXED ORDER -- WEBSITE, MOBILE-APP,  * 01670000
      *                E-COMMERCE, CUSTOM-SOFTWARE.                   * 01680000
      *                                                               * 01690000
      *    CALLED BY:  P00000-MAINLINE                                * 01700000
      *                                                               * 01710000
      ***************************************************************** 01720000
      *                                                                 01730000
       P10000-COLLECT-PROJECT-TYPE.                                     01740000
      *                                                                 01750000
           MOVE 0                      TO WS-TALLY1.                    01760000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    01770000
               FOR ALL 'WEBSITE' ALL 'WEB SITE' ALL 'WEB APP'           01780000
                       ALL 'WEB APPLICATION'.                           01790000
           IF WS-TALLY1 NOT = ZERO                                      01800000
               MOVE WS-PTC-ENTRY (1)   TO LQSS04-PROJECT-TYPE           01810000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           01820000
               GO TO P10000-EXIT.                                       01830000
      *                                                                 01840000
           MOVE 0                      TO WS-TALLY1.                    01850000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    01860000
               FOR ALL 'MOBILE APP' ALL 'MOBILE APPLICATION'            01870000
                       ALL 'IOS APP' ALL 'ANDROID APP'.                 01880000
           IF WS-TALLY1 NOT = ZERO                                      01890000
               MOVE WS-PTC-ENTRY (2)   TO LQSS04-PROJECT-TYPE           01900000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           01910000
               GO TO P10000-EXIT.                                       01920000
      *                                                                 01930000
           MOVE 0                      TO WS-TALLY1.                    01940000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    01950000
               FOR ALL 'E-COMMERCE' ALL 'ECOMMERCE'                     01960000
                       ALL 'ONLINE STORE' ALL 'SHOP'.                   01970000
           IF WS-TALLY1 NOT = ZERO                                      01980000
               MOVE WS-PTC-ENTRY (3)   TO LQSS04-PROJECT-TYPE           01990000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02000000
               GO TO P10000-EXIT.                                       02010000
      *                                                                 02020000
           MOVE 0                      TO WS-TALLY1.                    02030000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    02040000
               FOR ALL 'CUSTOM SOFTWARE' ALL 'SOFTWARE'                 02050000
                       ALL 'SYSTEM' ALL 'PLATFORM'.                     02060000
           IF WS-TALLY1 NOT = ZERO                                      02070000
               MOVE WS-PTC-ENTRY (4)   TO LQSS04-PROJECT-TYPE           02080000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02090000
           END-IF.                                                      02100000
      *                                                                 02110000
       P10000-EXIT.                                                     02120000
           EXIT.                                                        02130000
           EJECT                                                        02140000
      ***************************************************************** 02150000
      *                                                               * 02160000
      *    PARAGRAPH:  P20000-COLLECT-BUDGET                         *  02170000
      *                                                               * 02180000
      *    FUNCTION :  STORE A PARSED BUDGET, OR COUNT A BUDGET-      * 02190000
      *                AVOIDANCE ANSWER AGAINST THE LEAD (BR-0044).   * 02200000
      *                                                               * 02210000
      *    CALLED BY:  P00000-MAINLINE                                * 02220000
      *                                                               * 02230000
      ***************************************************************** 02240000
      *                                                                 02250000
       P20000-COLLECT-BUDGET.                                           02260000
      *                                                                 02270000
           IF LQSS04-BUDGET-NUMERIC NOT = ZEROES                        02280000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02290000
               GO TO P20000-EXIT.                                       02300000
      *                                                                 02310000
           MOVE 0                      TO WS-TALLY1.                    02320000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    02330000
               FOR ALL 'NOT SURE' ALL "DON'T KNOW" ALL 'LATER'          02340000
                       ALL 'DISCUSS LATER' ALL 'FLEXIBLE'               02350000
                       ALL 'DEPENDS' ALL 'VARIES'.                      02360000
           IF WS-TALLY1 NOT = ZERO                                      02370000
               ADD 1 TO LQSS04-BUDGET-AVOID-CNT                         02380000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02390000
           END-IF.                                                      02400000
      *                                                                 02410000
       P20000-EXIT.                                                     02420000
           EXIT.                                                        02430000
           EJECT                                                        02440000
      ***************************************************************** 02450000
      *                                                               * 02460000
      *    PARAGRAPH:  P30000-COLLECT-TIMELINE                       *  02470000
      *                                                               * 02480000
      *    FUNCTION :  STORE THE TIMELINE TEXT WHEN THE CALLER        * 02490000
      *                SUPPLIED ONE (EXTRACTION ITSELF IS LQSS03'S    * 02500000
      *                JOB -- THIS SUBROUTINE ONLY FILES THE RESULT). * 02510000
      *                                                               * 02520000
      *    CALLED BY:  P00000-MAINLINE                                * 02530000
      *                                                               * 02540000
      ***************************************************************** 02550000
      *                                                                 02560000
       P30000-COLLECT-TIMELINE.                                         02570000
      *                                                                 02580000
           IF LQSS04-TIMELINE-TEXT NOT = SPACES                         02590000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02600000
           END-IF.                                                      02610000
      *                                                                 02620000
       P30000-EXIT.                                                     02630000
           EXIT.                                                        02640000
           EJECT                                                        02650000
      ***************************************************************** 02660000
      *                                                               * 02670000
      *    PARAGRAPH:  P40000-COLLECT-BUSINESS-TYPE                  *  02680000
      *                                                               * 02690000
      *    FUNCTION :  KEYWORD TEST FOR THE BUSINESS-TYPE FIELD.      * 02700000
      *                                                               * 02710000
      *    CALLED BY:  P00000-MAINLINE                                * 02720000
      *                                                               * 02730000
      ***************************************************************** 02740000
      *                                                                 02750000
       P40000-COLLECT-BUSINESS-TYPE.                                    02760000
      *                                                                 02770000
           MOVE 0                      TO WS-TALLY1.                    02780000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    02790000
               FOR ALL 'STARTUP' ALL 'START-UP' ALL 'NEW BUSINESS'.     02800000
           IF WS-TALLY1 NOT = ZERO                                      02810000
               MOVE WS-BTC-ENTRY (1)    TO LQSS04-BUSINESS-TYPE         02820000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02830000
               GO TO P40000-EXIT.                                       02840000
      *                                                                 02850000
           MOVE 0                      TO WS-TALLY1.                    02860000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    02870000
               FOR ALL 'ENTERPRISE' ALL 'LARGE COMPANY'                 02880000
                       ALL 'CORPORATION'.                               02890000
           IF WS-TALLY1 NOT = ZERO                                      02900000
               MOVE WS-BTC-ENTRY (2)    TO LQSS04-BUSINESS-TYPE         02910000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           02920000
               GO TO P40000-EXIT.                                       02930000
      *                                                                 02940000
           MOVE 0                      TO WS-TALLY1.                    02950000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    02960000
               FOR ALL 'AGENCY' ALL 'CONSULTING'.                       02970000
           IF WS-TALLY1 NOT = ZERO                                      02980000
               MOVE WS-BTC-ENTRY (3)    TO LQSS04-BUSINESS-TYPE         02990000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           03000000
               GO TO P40000-EXIT.                                       03010000
      *                                                                 03020000
           MOVE 0                      TO WS-TALLY1.                    03030000
           INSPECT WS-MSG-TEXT-UC TALLYING WS-TALLY1                    03040000
               FOR ALL 'SMALL BUSINESS' ALL 'SMB'.                      03050000
           IF WS-TALLY1 NOT = ZERO                                      03060000
               MOVE WS-BTC-ENTRY (4)    TO LQSS04-BUSINESS-TYPE         03070000
               MOVE 'Y'                TO LQSS04-FIELD-SET-SW           03080000
           END-IF.                                                      03090000
      *                                                                 03100000
       P40000-EXIT.                                                     03110000
           EXIT.                                                        03120000
           EJECT                                                        03130000
      ***************************************************************** 03140000
      *                                                               * 03150000
      *    PARAGRAPH:  P50000-TEST-COMPLETE                          *  03160000
      *                                                               * 03170000
      *    FUNCTION :  QUALIFICATION IS COMPLETE WHEN PROJECT TYPE,   * 03180000
      *                TIMELINE AND BUSINESS TYPE ARE ALL PRESENT AND * 03190000
      *                EITHER BUDGET IS PRESENT OR THE AVOIDANCE      * 03200000
      *                COUNT HAS REACHED 2.                           * 03210000
      *                                                               * 03220000
      *    CALLED BY:  P00000-MAINLINE                                * 03230000
      *                                                               * 03240000
      ***************************************************************** 03250000
      *                                                                 03260000
       P50000-TEST-COMPLETE.                                            03270000
      *                                                                 03280000
           MOVE 'N'                    TO LQSS04-COMPLETE-SW.           03290000
      *                                                                 03300000
           IF LQSS04-PROJECT-TYPE NOT = SPACES                          03310000
                  AND LQSS04-TIMELINE-TEXT NOT = SPACES                 03320000
                  AND LQSS04-BUSINESS-TYPE NOT = SPACES                 03330000
               IF LQSS04-BUDGET-TEXT NOT = SPACES                       03340000
                      OR LQSS04-BUDGET-AVOID-CNT >= 2                   03350000
                   MOVE 'Y'            TO LQSS04-COMPLETE-SW            03360000
               END-IF                                                   03370000
           END-IF.                                                      03380000
      *                                                                 03390000
       P50000-EXIT.                                                     03400000
           EXIT.                                                        03410000
           EJECT                                                        03420000
      ***************************************************************** 03430000
      *                                                               * 03440000
      *    PARAGRAPH:  P60000-NEXT-QUESTION                          *  03450000
      *                                                               * 03460000
      *    FUNCTION :  SELECT THE QUESTION TEXT FOR THE NEXT FIELD    * 03470000
      *                STILL MISSING, OR A GENERIC CATCH-ALL.         * 03480000
      *                                                               * 03490000
      *    CALLED BY:  P00000-MAINLINE                                * 03500000
      *                                                               * 03510000
      ***************************************************************** 03520000
      *                                                                 03530000
       P60000-NEXT-QUESTION.                                            03540000
      *                                                                 03550000
           IF LQSS04-COMPLETE-SW = 'Y'                                  03560000
               MOVE SPACES TO LQSS04-NEXT-QUESTION                      03570000
               GO TO P60000-EXIT.                                       03580000
      *                                                                 03590000
           IF LQSS04-PROJECT-TYPE = SPACES                              03600000
               MOVE WS-QT-ENTRY (1)                                     03610000
                   TO LQSS04-NEXT-QUESTION                              03620000
               GO TO P60000-EXIT.                                       03630000
      *                                                                 03640000
           IF LQSS04-BUDGET-TEXT = SPACES                               03650000
                  AND LQSS04-BUDGET-AVOID-CNT < 2                       03660000
               MOVE WS-QT-ENTRY (2)                                     03670000
                   TO LQSS04-NEXT-QUESTION                              03680000
               GO TO P60000-EXIT.                                       03690000
      *                                                                 03700000
           IF LQSS04-TIMELINE-TEXT = SPACES                             03710000
               MOVE WS-QT-ENTRY (3)                                     03720000
                   TO LQSS04-NEXT-QUESTION                              03730000
               GO TO P60000-EXIT.                                       03740000
      *                                                                 03750000
           IF LQSS04-BUSINESS-TYPE = SPACES                             03760000
               MOVE WS-QT-ENTRY (4)                                     03770000
                   TO LQSS04-NEXT-QUESTION                              03780000
               GO TO P60000-EXIT.                                       03790000
      *                                                                 03800000
           MOVE 'Can you tell me more about your needs?'                03810000
               TO LQSS04-NEXT-QUESTION.                                 03820000
      *                                                                 03830000
       P60000-EXIT.                                                     03840000
           EXIT.                                                        03850000
           EJECT                                                        03860000

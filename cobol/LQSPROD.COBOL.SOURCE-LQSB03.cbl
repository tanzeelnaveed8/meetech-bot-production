       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSB03.                                              00020000
       AUTHOR. T VASQUEZ.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 06/14/1995.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSB03                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSB03 IS THE ANALYTICS REPORT BATCH.  IT READS    *00150000
      *             THE LEAD MASTER, THE SCORE FILE AND THE FOLLOW-UP  *00160000
      *             FILE AND PRINTS A FIVE-SECTION COLUMNAR REPORT -- * 00170000
      *             RUN TOTALS, LEADS BY SCORE CATEGORY, LEADS BY     * 00180000
      *             STATE, CONVERSION RATE, AND THE TOP FIVE PROJECT  * 00190000
      *             TYPES BY LEAD COUNT.                               *00200000
      *                                                               * 00210000
      * FILES   :   LEADS MASTER         -  VSAM KSDS        (INPUT)   *00220000
      *             SCORES-IN            -  SEQUENTIAL        (INPUT)  *00230000
      *             FOLLOW-UPS MASTER    -  VSAM KSDS        (INPUT)   *00240000
      *             ANLRPT-OUT           -  LINE SEQUENTIAL    (PRINT) *00250000
      *                                                               * 00260000
      * TRANSACTIONS GENERATED:                                       * 00270000
      *             NONE                                              * 00280000
      *                                                               * 00290000
      * PFKEYS  :   NONE                                              * 00300000
      *                                                               * 00310000
      ***************************************************************** 00320000
      *             PROGRAM CHANGE LOG                                * 00330000
      *             -------------------                               * 00340000
      *                                                               * 00350000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360000
      *  --------   --------------------  --------------------------  * 00370000
      *                                                               * 00380000
      *  06/14/95   T VASQUEZ             INITIAL VERSION (BR-0061).   *00390000
      *  02/09/99   D PRATT               Y2K REVIEW.  RUN DATE ON     *00400000
      *                                   THE REPORT TITLE LINE NOW    *00410000
      *                                   PRINTS A 4-DIGIT YEAR.       *00420000
      *                                   CERTIFIED YEAR 2000 READY.   *00430000
      *  04/11/03   M LINDGREN            DUPLICATE-MESSAGE AND RATE- * 00440000
      *                                   LIMITED COUNTS ON THE        *00450000
      *                                   TOTALS SECTION ARE LQSB01'S * 00460000
      *                                 OWN PER-RUN COUNTERS AND ARE  * 00470000
      *                                   NOT KEPT ON ANY FILE THIS   * 00480000
      *                                   PROGRAM READS -- THEY PRINT * 00490000
      *                                   ZERO HERE BY DESIGN (TICKET * 00500000
      *                                   LQS-0230).                  * 00510000
      *  10/06/03   M LINDGREN          SECTION 2 PRINT REWRITTEN AS  * 00520000
      *                                   A TABLE LOOP AND A CENTURY  * 00530000
      *                                   SANITY CHECK ADDED ON THE   * 00540000
      *                                   ACCEPTED RUN DATE (TICKET   * 00550000
      *                                   LQS-0269).                  * 00560000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00570000
      *                                                               * 00580000
      ***************************************************************** 00590000
           EJECT                                                        00600000
       ENVIRONMENT DIVISION.                                            00610000
       CONFIGURATION SECTION.                                           00620000
       SPECIAL-NAMES.                                                   00630000
           C01 IS TOP-OF-FORM.                                          00640000
       INPUT-OUTPUT SECTION.                                            00650000
       FILE-CONTROL.                                                    00660000
           SELECT VSAM-LEAD ASSIGN TO VSAMLEAD                          00670000
               ORGANIZATION IS INDEXED                                  00680000
               ACCESS MODE IS SEQUENTIAL                                00690000
               RECORD KEY IS LEAD-PHONE-NUMBER                          00700000
               FILE STATUS IS WS-LEAD-STATUS.                           00710000
           SELECT SCORE-IN ASSIGN TO SCOREOUT                           00720000
               FILE STATUS IS WS-SCORE-STATUS.                          00730000
           SELECT VSAM-FOLUP ASSIGN TO VSAMFUP                          00740000
               ORGANIZATION IS INDEXED                                  00750000
               ACCESS MODE IS SEQUENTIAL                                00760000
               RECORD KEY IS FU-ID                                      00770000
               FILE STATUS IS WS-FOLUP-STATUS.                          00780000
           SELECT ANLRPT-OUT ASSIGN TO ANLRPTO                          00790000
               ORGANIZATION IS LINE SEQUENTIAL                          00800000
               FILE STATUS IS WS-ANLRPT-STATUS.                         00810000
           EJECT                                                        00820000
       DATA DIVISION.                                                   00830000
       FILE SECTION.                                                    00840000
      *                                                                 00850000
       FD  VSAM-LEAD                                                    00860000
           RECORD CONTAINS 183 CHARACTERS.                              00870000
           COPY VLEAD.                                                  00880000
           EJECT                                                        00890000
       FD  SCORE-IN                                                     00900000
           LABEL RECORDS ARE STANDARD                                   00910000
           RECORDING MODE IS F                                          00920000
           RECORD CONTAINS 160 CHARACTERS.                              00930000
       01  SCORE-IN-REC.                                                00940000
           05  SCOR-LEAD-ID            PIC 9(06).                       00950000
           05  SCOR-TOTAL-SCORE        PIC 9(03).                       00960000
           05  SCOR-BUDGET-SCORE       PIC 9(02).                       00970000
           05  SCOR-TIMELINE-SCORE     PIC 9(02).                       00980000
           05  SCOR-CLARITY-SCORE      PIC 9(02).                       00990000
           05  SCOR-COUNTRY-SCORE      PIC 9(02).                       01000000
           05  SCOR-BEHAVIOR-SCORE     PIC 9(02).                       01010000
           05  SCOR-SCORE-CATEGORY     PIC X(06).                       01020000
           05  SCOR-TRIGGERED-HANDOVER PIC X(01).                       01030000
           05  SCOR-REASONING          PIC X(120).                      01040000
           05  FILLER                  PIC X(14).                       01050000
           EJECT                                                        01060000
       FD  VSAM-FOLUP                                                   01070000
           RECORD CONTAINS 63 CHARACTERS.                               01080000
           COPY VFOLUP.                                                 01090000
           EJECT                                                        01100000
       FD  ANLRPT-OUT                                                   01110000
           LABEL RECORDS ARE STANDARD                                   01120000
           RECORDING MODE IS F                                          01130000
           RECORD CONTAINS 80 CHARACTERS.                               01140000
       01  ANLRPT-OUT-REC              PIC X(80).                       01150000
           EJECT                                                        01160000
       WORKING-STORAGE SECTION.                                         01170000
      *                                                                 01180000
       01  WS-SWITCHES.                                                 01190000
           05  WS-LEAD-STATUS          PIC X(02) VALUE '00'.            01200000
               88  LEAD-OK                        VALUE '00'.           01210000
               88  LEAD-EOF                       VALUE '10'.           01220000
           05  WS-SCORE-STATUS         PIC X(02) VALUE '00'.            01230000
               88  SCORE-OK                       VALUE '00'.           01240000
               88  SCORE-EOF                      VALUE '10'.           01250000
           05  WS-FOLUP-STATUS         PIC X(02) VALUE '00'.            01260000
               88  FOLUP-OK                       VALUE '00'.           01270000
               88  FOLUP-EOF                      VALUE '10'.           01280000
           05  WS-ANLRPT-STATUS        PIC X(02) VALUE '00'.            01290000
           05  WS-PT-FOUND-SW          PIC X(01) VALUE 'N'.             01300000
               88  WS-PT-WAS-FOUND                VALUE 'Y'.            01310000
      *                                                                 01320000
      ***************************************************************** 01330000
      *    RUN TOTALS (REPORT SECTION 1)                              * 01340000
      ***************************************************************** 01350000
      *                                                                 01360000
       01  WS-CONTROL-TOTALS.                                           01370000
           05  WS-CT-TOTAL-LEADS       PIC S9(7) COMP VALUE +0.         01380000
           05  WS-CT-TOTAL-MESSAGES    PIC S9(7) COMP VALUE +0.         01390000
           05  WS-CT-RESPONSES-SENT    PIC S9(7) COMP VALUE +0.         01400000
           05  WS-CT-HANDOVERS         PIC S9(7) COMP VALUE +0.         01410000
           05  WS-CT-FOLLOWUPS-SCHED   PIC S9(7) COMP VALUE +0.         01420000
           05  WS-CT-DUPLICATE         PIC S9(7) COMP VALUE +0.         01430000
           05  WS-CT-RATE-LIMITED      PIC S9(7) COMP VALUE +0.         01440000
           05  WS-CT-CONVERTED         PIC S9(7) COMP VALUE +0.         01450000
      *                                                                 01460000
       01  WS-CONVERSION-RATE          PIC S9(3)V99 COMP-3 VALUE +0.    01470000
      *                                                                 01480000
      ***************************************************************** 01490000
      *    LEADS BY SCORE CATEGORY (REPORT SECTION 2)                 * 01500000
      ***************************************************************** 01510000
      *                                                                 01520000
       01  WS-CATEGORY-TOTALS.                                          01530000
           05  WS-CT-CAT-LOW           PIC S9(7) COMP VALUE +0.         01540000
           05  WS-CT-CAT-MEDIUM        PIC S9(7) COMP VALUE +0.         01550000
           05  WS-CT-CAT-HIGH          PIC S9(7) COMP VALUE +0.         01560000
       01  WS-CATEGORY-TOTALS-R REDEFINES WS-CATEGORY-TOTALS.           01570000
           05  WS-CT-CAT-ENTRY         PIC S9(7) COMP OCCURS 3 TIMES.   01580000
      *                                                                 01590000
      *    PARALLEL LABEL TEXT FOR THE THREE SCORE-CATEGORY COUNTERS,  *01600000
      *    PRINTED ONE LINE PER ENTRY BY P20200-PRINT-CATEGORY.       * 01610000
      *                                                                 01620000
       01  WS-CAT-LABELS.                                               01630000
           05  FILLER                  PIC X(10) VALUE 'LOW'.           01640000
           05  FILLER                  PIC X(10) VALUE 'MEDIUM'.        01650000
           05  FILLER                  PIC X(10) VALUE 'HIGH'.          01660000
       01  WS-CAT-LABELS-R REDEFINES WS-CAT-LABELS.                     01670000
           05  WS-CATL-ENTRY           PIC X(10) OCCURS 3 TIMES.        01680000
      *                                                                 01690000
      ***************************************************************** 01700000
      *    LEADS BY STATE (REPORT SECTION 3)                          * 01710000
      ***************************************************************** 01720000
      *                                                                 01730000
       01  WS-STATE-NAME-TABLE.                                         01740000
           05  FILLER                  PIC X(16) VALUE 'GREETING'.      01750000
           05  FILLER                PIC X(16) VALUE 'INTENT_DETECTION'.01760000
           05  FILLER                  PIC X(16) VALUE 'QUALIFICATION'. 01770000
           05  FILLER                  PIC X(16) VALUE 'SCORING'.       01780000
           05  FILLER                  PIC X(16) VALUE 'PROOF_DELIVERY'.01790000
           05  FILLER                  PIC X(16) VALUE 'CALL_PUSH'.     01800000
           05  FILLER                  PIC X(16) VALUE 'HUMAN_HANDOVER'.01810000
           05  FILLER                  PIC X(16) VALUE 'FOLLOW_UP'.     01820000
           05  FILLER                  PIC X(16) VALUE 'EXIT'.          01830000
           05  FILLER                  PIC X(16) VALUE 'PARK'.          01840000
       01  WS-STATE-NAME-TABLE-R REDEFINES WS-STATE-NAME-TABLE.         01850000
           05  WS-SNT-ENTRY            OCCURS 10 TIMES                  01860000
                                        PIC X(16).                      01870000
      *                                                                 01880000
       01  WS-STATE-COUNT-TABLE.                                        01890000
           05  WS-SCT-ENTRY            OCCURS 10 TIMES                  01900000
                                        INDEXED BY WS-SCT-IX            01910000
                                        PIC S9(5) COMP.                 01920000
      *                                                                 01930000
      ***************************************************************** 01940000
      *    TOP PROJECT TYPES (REPORT SECTION 5)                       * 01950000
      ***************************************************************** 01960000
      *                                                                 01970000
       01  WS-PROJTYPE-NAMES.                                           01980000
           05  WS-PT-NAME              OCCURS 50 TIMES                  01990000
                                        INDEXED BY WS-PT-IX             02000000
                                        PIC X(20).                      02010000
       01  WS-PROJTYPE-COUNTS.                                          02020000
           05  WS-PT-COUNT             OCCURS 50 TIMES                  02030000
                                        PIC S9(5) COMP.                 02040000
       01  WS-PROJTYPE-USED.                                            02050000
           05  WS-PT-USED-SW           OCCURS 50 TIMES                  02060000
                                        PIC X(01).                      02070000
       01  WS-PT-ENTRY-COUNT           PIC S9(4) COMP VALUE +0.         02080000
       01  WS-PT-BEST-IX               PIC S9(4) COMP VALUE +0.         02090000
       01  WS-PT-BEST-COUNT            PIC S9(5) COMP VALUE +0.         02100000
       01  WS-PT-SELECT-CTR            PIC S9(4) COMP VALUE +0.         02110000
      *                                                                 02120000
      ***************************************************************** 02130000
      *    RUN DATE                                                   * 02140000
      ***************************************************************** 02150000
      *                                                                 02160000
       01  WS-CURR-DATE.                                                02170000
           05  WS-CD-YEAR              PIC 9(04).                       02180000
           05  WS-CD-MONTH             PIC 9(02).                       02190000
           05  WS-CD-DAY               PIC 9(02).                       02200000
       01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.                       02210000
           05  WS-CD-CENTURY           PIC 9(02).                       02220000
           05  WS-CD-YR-OF-CEN         PIC 9(02).                       02230000
           05  FILLER                  PIC 9(04).                       02240000
      *                                                                 02250000
       77  WS-CAT-SUB                  PIC S9(4) COMP VALUE +0.         02260000
      *                                                                 02270000
      ***************************************************************** 02280000
      *    REPORT PRINT LINES                                         * 02290000
      ***************************************************************** 02300000
      *                                                                 02310000
       01  WS-RPT-TITLE.                                                02320000
           05  FILLER                  PIC X(20) VALUE                  02330000
               'LQS ANALYTICS REPORT'.                                  02340000
           05  FILLER                  PIC X(15) VALUE ' -- RUN DATE '. 02350000
           05  WRT-MONTH               PIC 9(02).                       02360000
           05  FILLER                  PIC X(01) VALUE '/'.             02370000
           05  WRT-DAY                 PIC 9(02).                       02380000
           05  FILLER                  PIC X(01) VALUE '/'.             02390000
           05  WRT-YEAR                PIC 9(04).                       02400000
           05  FILLER                  PIC X(35) VALUE SPACES.          02410000
      *                                                                 02420000
       01  WS-RPT-BLANK                PIC X(80) VALUE SPACES.          02430000
      *                                                                 02440000
       01  WS-RPT-SECTION-HDG.                                          02450000
           05  WRSH-TEXT               PIC X(40).                       02460000
           05  FILLER                  PIC X(40) VALUE SPACES.          02470000
      *                                                                 02480000
       01  WS-RPT-TOTALS-LINE.                                          02490000
           05  WRTL-LABEL              PIC X(30).                       02500000
           05  WRTL-VALUE              PIC ZZZ,ZZ9.                     02510000
           05  FILLER                  PIC X(43) VALUE SPACES.          02520000
      *                                                                 02530000
       01  WS-RPT-CATEGORY-LINE.                                        02540000
           05  WRCL-LABEL              PIC X(10).                       02550000
           05  FILLER                  PIC X(04) VALUE SPACES.          02560000
           05  WRCL-VALUE              PIC ZZZ,ZZ9.                     02570000
           05  FILLER                  PIC X(59) VALUE SPACES.          02580000
      *                                                                 02590000
       01  WS-RPT-STATE-LINE.                                           02600000
           05  WRSL-LABEL              PIC X(16).                       02610000
           05  FILLER                  PIC X(04) VALUE SPACES.          02620000
           05  WRSL-VALUE              PIC ZZZ,ZZ9.                     02630000
           05  FILLER                  PIC X(53) VALUE SPACES.          02640000
      *                                                                 02650000
       01  WS-RPT-CONVERSION-LINE.                                      02660000
           05  FILLER                  PIC X(18) VALUE                  02670000
               'CONVERSION RATE: '.                                     02680000
           05  WRVL-VALUE              PIC ZZ9.99.                      02690000
           05  FILLER                  PIC X(01) VALUE '%'.             02700000
           05  FILLER                  PIC X(55) VALUE SPACES.          02710000
      *                                                                 02720000
       01  WS-RPT-TOPTYPE-LINE.                                         02730000
           05  WRTT-RANK               PIC 9(01).                       02740000
           05  FILLER                  PIC X(03) VALUE '.  '.           02750000
           05  WRTT-NAME               PIC X(20).                       02760000
           05  FILLER                  PIC X(04) VALUE SPACES.          02770000
           05  WRTT-COUNT              PIC ZZZ,ZZ9.                     02780000
           05  FILLER                  PIC X(45) VALUE SPACES.          02790000
           EJECT                                                        02800000
      ***************************************************************** 02810000
      *    P R O C E D U R E    D I V I S I O N                       * 02820000
      ***************************************************************** 02830000
      *                                                                 02840000
       PROCEDURE DIVISION.                                              02850000
      *                                                                 02860000
      ***************************************************************** 02870000
      *                                                               * 02880000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02890000
      *                                                               * 02900000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, ACCUMULATE OVER ALL  *02910000
      *                THREE INPUT FILES, PRINT THE REPORT, CLOSE.    * 02920000
      *                                                               * 02930000
      *    CALLED BY:  NONE                                           * 02940000
      *                                                               * 02950000
      ***************************************************************** 02960000
      *                                                                 02970000
       P00000-MAINLINE.                                                 02980000
      *                                                                 02990000
           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      03000000
      *                                                                 03010000
      *    CENTURY SANITY CHECK ON THE SYSTEM-SUPPLIED RUN DATE --    * 03020000
      *    CATCHES A BADLY-SET SYSTEM CLOCK BEFORE IT GOES OUT ON THE * 03030000
      *    REPORT TITLE LINE (TICKET LQS-0269).                        *03040000
      *                                                                 03050000
           IF WS-CD-CENTURY NOT = 19                                    03060000
               AND WS-CD-CENTURY NOT = 20                               03070000
                   DISPLAY 'LQSB03 - SYSTEM CLOCK CENTURY SUSPECT - '   03080000
                       WS-CURR-DATE.                                    03090000
      *                                                                 03100000
           OPEN INPUT VSAM-LEAD                                         03110000
                      SCORE-IN                                          03120000
                      VSAM-FOLUP                                        03130000
                OUTPUT ANLRPT-OUT.                                      03140000
      *                                                                 03150000
           READ VSAM-LEAD NEXT RECORD.                                  03160000
           PERFORM P10000-ACCUM-LOOP THRU P10000-EXIT                   03170000
               UNTIL LEAD-EOF.                                          03180000
      *                                                                 03190000
           READ SCORE-IN                                                03200000
               AT END                                                   03210000
                   MOVE '10' TO WS-SCORE-STATUS.                        03220000
           PERFORM P15000-ACCUM-SCORES THRU P15000-EXIT                 03230000
               UNTIL SCORE-EOF.                                         03240000
      *                                                                 03250000
           READ VSAM-FOLUP NEXT RECORD.                                 03260000
           PERFORM P16000-COUNT-FOLLOWUPS THRU P16000-EXIT              03270000
               UNTIL FOLUP-EOF.                                         03280000
      *                                                                 03290000
           IF WS-CT-TOTAL-LEADS > 0                                     03300000
               COMPUTE WS-CONVERSION-RATE ROUNDED =                     03310000
                   (WS-CT-CONVERTED / WS-CT-TOTAL-LEADS) * 100.         03320000
      *                                                                 03330000
           COMPUTE WS-CT-RESPONSES-SENT =                               03340000
               WS-CT-TOTAL-MESSAGES - WS-CT-DUPLICATE                   03350000
                                     - WS-CT-RATE-LIMITED.              03360000
      *                                                                 03370000
           PERFORM P20000-PRINT-REPORT THRU P20000-EXIT.                03380000
      *                                                                 03390000
           CLOSE VSAM-LEAD                                              03400000
                 SCORE-IN                                               03410000
                 VSAM-FOLUP                                             03420000
                 ANLRPT-OUT.                                            03430000
      *                                                                 03440000
           GOBACK.                                                      03450000
      *                                                                 03460000
       P00000-EXIT.                                                     03470000
           EXIT.                                                        03480000
           EJECT                                                        03490000
      ***************************************************************** 03500000
      *                                                               * 03510000
      *    PARAGRAPH:  P10000-ACCUM-LOOP                              * 03520000
      *                                                               * 03530000
      *    FUNCTION :  ACCUMULATE LEAD TOTALS, STATE COUNTS, THE       *03540000
      *      CONVERTED-LEAD COUNT AND THE PROJECT-TYPE TABLE FOR ONE  * 03550000
      *      LEAD RECORD, THEN READ THE NEXT RECORD.                  * 03560000
      *                                                               * 03570000
      *    CALLED BY:  P00000-MAINLINE                                * 03580000
      *                                                               * 03590000
      ***************************************************************** 03600000
      *                                                                 03610000
       P10000-ACCUM-LOOP.                                               03620000
      *                                                                 03630000
           ADD 1 TO WS-CT-TOTAL-LEADS.                                  03640000
           ADD LEAD-MESSAGE-COUNT TO WS-CT-TOTAL-MESSAGES.              03650000
      *                                                                 03660000
           IF LEAD-CURRENT-STATE = 'HUMAN_HANDOVER'                     03670000
               OR LEAD-CURRENT-STATE = 'CALL_PUSH'                      03680000
               OR LEAD-CURRENT-STATE = 'EXIT'                           03690000
                   ADD 1 TO WS-CT-CONVERTED.                            03700000
      *                                                                 03710000
           SET WS-SCT-IX TO 1.                                          03720000
           PERFORM P11000-FIND-STATE THRU P11000-EXIT                   03730000
               UNTIL WS-SCT-IX > 10.                                    03740000
      *                                                                 03750000
           PERFORM P12000-ACCUM-PROJTYPE THRU P12000-EXIT.              03760000
      *                                                                 03770000
           READ VSAM-LEAD NEXT RECORD.                                  03780000
      *                                                                 03790000
       P10000-EXIT.                                                     03800000
           EXIT.                                                        03810000
      *                                                                 03820000
       P11000-FIND-STATE.                                               03830000
      *                                                                 03840000
           IF WS-SNT-ENTRY(WS-SCT-IX) = LEAD-CURRENT-STATE              03850000
               ADD 1 TO WS-SCT-ENTRY(WS-SCT-IX)                         03860000
               SET WS-SCT-IX TO 11                                      03870000
               GO TO P11000-EXIT.                                       03880000
      *                                                                 03890000
           SET WS-SCT-IX UP BY 1.                                       03900000
      *                                                                 03910000
       P11000-EXIT.                                                     03920000
           EXIT.                                                        03930000
           EJECT                                                        03940000
      ***************************************************************** 03950000
      *                                                               * 03960000
      *    PARAGRAPH:  P12000-ACCUM-PROJTYPE                          * 03970000
      *                                                               * 03980000
      *    FUNCTION :  SCAN THE PROJECT-TYPE TABLE FOR THIS LEAD'S     *03990000
      *      PROJECT TYPE; INCREMENT IF FOUND, ELSE ADD A NEW ENTRY   * 04000000
      *      WHEN THERE IS ROOM.  BLANK PROJECT TYPES ARE NOT COUNTED. *04010000
      *                                                               * 04020000
      *    CALLED BY:  P10000-ACCUM-LOOP                              * 04030000
      *                                                               * 04040000
      ***************************************************************** 04050000
      *                                                                 04060000
       P12000-ACCUM-PROJTYPE.                                           04070000
      *                                                                 04080000
           IF LEAD-PROJECT-TYPE = SPACES                                04090000
               GO TO P12000-EXIT.                                       04100000
      *                                                                 04110000
           MOVE 'N' TO WS-PT-FOUND-SW.                                  04120000
           SET WS-PT-IX TO 1.                                           04130000
           PERFORM P12100-SCAN-PROJTYPE THRU P12100-EXIT                04140000
               UNTIL WS-PT-IX > WS-PT-ENTRY-COUNT                       04150000
                  OR WS-PT-WAS-FOUND.                                   04160000
      *                                                                 04170000
           IF NOT WS-PT-WAS-FOUND                                       04180000
               AND WS-PT-ENTRY-COUNT < 50                               04190000
                   ADD 1 TO WS-PT-ENTRY-COUNT                           04200000
                   SET WS-PT-IX TO WS-PT-ENTRY-COUNT                    04210000
                   MOVE LEAD-PROJECT-TYPE TO WS-PT-NAME(WS-PT-IX)       04220000
                   MOVE 1 TO WS-PT-COUNT(WS-PT-IX).                     04230000
      *                                                                 04240000
       P12000-EXIT.                                                     04250000
           EXIT.                                                        04260000
      *                                                                 04270000
       P12100-SCAN-PROJTYPE.                                            04280000
      *                                                                 04290000
           IF WS-PT-NAME(WS-PT-IX) = LEAD-PROJECT-TYPE                  04300000
               ADD 1 TO WS-PT-COUNT(WS-PT-IX)                           04310000
               MOVE 'Y' TO WS-PT-FOUND-SW                               04320000
               GO TO P12100-EXIT.                                       04330000
      *                                                                 04340000
           SET WS-PT-IX UP BY 1.                                        04350000
      *                                                                 04360000
       P12100-EXIT.                                                     04370000
           EXIT.                                                        04380000
           EJECT                                                        04390000
      ***************************************************************** 04400000
      *                                                               * 04410000
      *    PARAGRAPH:  P15000-ACCUM-SCORES                            * 04420000
      *                                                               * 04430000
      *    FUNCTION :  ACCUMULATE SCORE-CATEGORY AND HANDOVER COUNTS   *04440000
      *      FOR ONE SCORE RECORD, THEN READ THE NEXT RECORD.         * 04450000
      *                                                               * 04460000
      *    CALLED BY:  P00000-MAINLINE                                * 04470000
      *                                                               * 04480000
      ***************************************************************** 04490000
      *                                                                 04500000
       P15000-ACCUM-SCORES.                                             04510000
      *                                                                 04520000
           IF SCOR-SCORE-CATEGORY = 'LOW'                               04530000
               ADD 1 TO WS-CT-CAT-LOW                                   04540000
           ELSE IF SCOR-SCORE-CATEGORY = 'MEDIUM'                       04550000
               ADD 1 TO WS-CT-CAT-MEDIUM                                04560000
           ELSE IF SCOR-SCORE-CATEGORY = 'HIGH'                         04570000
               ADD 1 TO WS-CT-CAT-HIGH.                                 04580000
      *                                                                 04590000
           IF SCOR-TRIGGERED-HANDOVER = 'Y'                             04600000
               ADD 1 TO WS-CT-HANDOVERS.                                04610000
      *                                                                 04620000
           READ SCORE-IN                                                04630000
               AT END                                                   04640000
                   MOVE '10' TO WS-SCORE-STATUS.                        04650000
      *                                                                 04660000
       P15000-EXIT.                                                     04670000
           EXIT.                                                        04680000
           EJECT                                                        04690000
      ***************************************************************** 04700000
      *                                                               * 04710000
      *    PARAGRAPH:  P16000-COUNT-FOLLOWUPS                         * 04720000
      *                                                               * 04730000
      *    FUNCTION :  COUNT FOLLOW-UP RECORDS -- EVERY RECORD ON THE  *04740000
      *      FILE WAS WRITTEN BY A SCHEDULE ACTION, SO THE RECORD     * 04750000
      *      COUNT IS THE FOLLOW-UPS-SCHEDULED TOTAL.                  *04760000
      *                                                               * 04770000
      *    CALLED BY:  P00000-MAINLINE                                * 04780000
      *                                                               * 04790000
      ***************************************************************** 04800000
      *                                                                 04810000
       P16000-COUNT-FOLLOWUPS.                                          04820000
      *                                                                 04830000
           ADD 1 TO WS-CT-FOLLOWUPS-SCHED.                              04840000
      *                                                                 04850000
           READ VSAM-FOLUP NEXT RECORD.                                 04860000
      *                                                                 04870000
       P16000-EXIT.                                                     04880000
           EXIT.                                                        04890000
           EJECT                                                        04900000
      ***************************************************************** 04910000
      *                                                               * 04920000
      *    PARAGRAPH:  P20000-PRINT-REPORT                            * 04930000
      *                                                               * 04940000
      *    FUNCTION :  PRINT THE FIVE REPORT SECTIONS IN ORDER.        *04950000
      *                                                               * 04960000
      *    CALLED BY:  P00000-MAINLINE                                * 04970000
      *                                                               * 04980000
      ***************************************************************** 04990000
      *                                                                 05000000
       P20000-PRINT-REPORT.                                             05010000
      *                                                                 05020000
           MOVE WS-CD-MONTH TO WRT-MONTH.                               05030000
           MOVE WS-CD-DAY   TO WRT-DAY.                                 05040000
           MOVE WS-CD-YEAR  TO WRT-YEAR.                                05050000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TITLE.                      05060000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-BLANK.                      05070000
      *                                                                 05080000
           MOVE 'SECTION 1 -- RUN TOTALS' TO WRSH-TEXT.                 05090000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-SECTION-HDG.                05100000
           MOVE 'TOTAL LEADS'              TO WRTL-LABEL.               05110000
           MOVE WS-CT-TOTAL-LEADS          TO WRTL-VALUE.               05120000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05130000
           MOVE 'TOTAL MESSAGES PROCESSED' TO WRTL-LABEL.               05140000
           MOVE WS-CT-TOTAL-MESSAGES       TO WRTL-VALUE.               05150000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05160000
           MOVE 'RESPONSES SENT'           TO WRTL-LABEL.               05170000
           MOVE WS-CT-RESPONSES-SENT       TO WRTL-VALUE.               05180000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05190000
           MOVE 'HANDOVERS'                TO WRTL-LABEL.               05200000
           MOVE WS-CT-HANDOVERS            TO WRTL-VALUE.               05210000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05220000
           MOVE 'FOLLOW-UPS SCHEDULED'     TO WRTL-LABEL.               05230000
           MOVE WS-CT-FOLLOWUPS-SCHED      TO WRTL-VALUE.               05240000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05250000
           MOVE 'DUPLICATES'               TO WRTL-LABEL.               05260000
           MOVE WS-CT-DUPLICATE            TO WRTL-VALUE.               05270000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05280000
           MOVE 'RATE-LIMITED'             TO WRTL-LABEL.               05290000
           MOVE WS-CT-RATE-LIMITED         TO WRTL-VALUE.               05300000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOTALS-LINE.                05310000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-BLANK.                      05320000
      *                                                                 05330000
           MOVE 'SECTION 2 -- LEADS BY SCORE CATEGORY' TO WRSH-TEXT.    05340000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-SECTION-HDG.                05350000
           MOVE 1 TO WS-CAT-SUB.                                        05360000
           PERFORM P20200-PRINT-CATEGORY THRU P20200-EXIT               05370000
               UNTIL WS-CAT-SUB > 3.                                    05380000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-BLANK.                      05390000
      *                                                                 05400000
           MOVE 'SECTION 3 -- LEADS BY STATE' TO WRSH-TEXT.             05410000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-SECTION-HDG.                05420000
           SET WS-SCT-IX TO 1.                                          05430000
           PERFORM P21000-PRINT-STATE THRU P21000-EXIT                  05440000
               UNTIL WS-SCT-IX > 10.                                    05450000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-BLANK.                      05460000
      *                                                                 05470000
           MOVE 'SECTION 4 -- CONVERSION RATE' TO WRSH-TEXT.            05480000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-SECTION-HDG.                05490000
           MOVE WS-CONVERSION-RATE TO WRVL-VALUE.                       05500000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-CONVERSION-LINE.            05510000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-BLANK.                      05520000
      *                                                                 05530000
           MOVE 'SECTION 5 -- TOP 5 PROJECT TYPES' TO WRSH-TEXT.        05540000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-SECTION-HDG.                05550000
           MOVE SPACES TO WS-PROJTYPE-USED.                             05560000
           MOVE 0 TO WS-PT-SELECT-CTR.                                  05570000
           PERFORM P22000-PRINT-TOPTYPE THRU P22000-EXIT                05580000
               UNTIL WS-PT-SELECT-CTR = 5.                              05590000
      *                                                                 05600000
       P20000-EXIT.                                                     05610000
           EXIT.                                                        05620000
           EJECT                                                        05630000
      *                                                                 05640000
       P20200-PRINT-CATEGORY.                                           05650000
      *                                                                 05660000
           MOVE WS-CATL-ENTRY (WS-CAT-SUB)    TO WRCL-LABEL.            05670000
           MOVE WS-CT-CAT-ENTRY (WS-CAT-SUB)  TO WRCL-VALUE.            05680000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-CATEGORY-LINE.              05690000
      *                                                                 05700000
           ADD 1 TO WS-CAT-SUB.                                         05710000
      *                                                                 05720000
       P20200-EXIT.                                                     05730000
           EXIT.                                                        05740000
           EJECT                                                        05750000
      *                                                                 05760000
       P21000-PRINT-STATE.                                              05770000
      *                                                                 05780000
           MOVE WS-SNT-ENTRY(WS-SCT-IX) TO WRSL-LABEL.                  05790000
           MOVE WS-SCT-ENTRY(WS-SCT-IX) TO WRSL-VALUE.                  05800000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-STATE-LINE.                 05810000
           SET WS-SCT-IX UP BY 1.                                       05820000
      *                                                                 05830000
       P21000-EXIT.                                                     05840000
           EXIT.                                                        05850000
      *                                                                 05860000
       P22000-PRINT-TOPTYPE.                                            05870000
      *                                                                 05880000
           MOVE 0 TO WS-PT-BEST-IX.                                     05890000
           MOVE 0 TO WS-PT-BEST-COUNT.                                  05900000
           SET WS-PT-IX TO 1.                                           05910000
           PERFORM P22100-SCAN-BEST THRU P22100-EXIT                    05920000
               UNTIL WS-PT-IX > WS-PT-ENTRY-COUNT.                      05930000
      *                                                                 05940000
           IF WS-PT-BEST-IX = 0                                         05950000
               MOVE 5 TO WS-PT-SELECT-CTR                               05960000
               GO TO P22000-EXIT.                                       05970000
      *                                                                 05980000
           ADD 1 TO WS-PT-SELECT-CTR.                                   05990000
           MOVE WS-PT-SELECT-CTR TO WRTT-RANK.                          06000000
           MOVE WS-PT-NAME(WS-PT-BEST-IX)  TO WRTT-NAME.                06010000
           MOVE WS-PT-COUNT(WS-PT-BEST-IX) TO WRTT-COUNT.               06020000
           WRITE ANLRPT-OUT-REC FROM WS-RPT-TOPTYPE-LINE.               06030000
           MOVE 'Y' TO WS-PT-USED-SW(WS-PT-BEST-IX).                    06040000
      *                                                                 06050000
       P22000-EXIT.                                                     06060000
           EXIT.                                                        06070000
      *                                                                 06080000
       P22100-SCAN-BEST.                                                06090000
      *                                                                 06100000
           IF WS-PT-USED-SW(WS-PT-IX) NOT = 'Y'                         06110000
               AND WS-PT-COUNT(WS-PT-IX) > WS-PT-BEST-COUNT             06120000
                   MOVE WS-PT-IX TO WS-PT-BEST-IX                       06130000
                   MOVE WS-PT-COUNT(WS-PT-IX) TO WS-PT-BEST-COUNT.      06140000
      *                                                                 06150000
           SET WS-PT-IX UP BY 1.                                        06160000
      *                                                                 06170000
       P22100-EXIT.                                                     06180000
           EXIT.                                                        06190000
           EJECT                                                        06200000

      ******************************************************************00010000
      *    LQSSP2 PARAMETER PASS AREA  -- PROOF ASSET SELECTOR        * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSSP2-PARMS.                                                00050000
           03  LQSSP2-PROJECT-TYPE     PIC X(20)   VALUE SPACES.        00060000
           03  LQSSP2-CURRENT-STATE    PIC X(16)   VALUE SPACES.        00070000
           03  LQSSP2-ASSETS-SHARED    PIC S9(4)    VALUE ZEROES COMP.  00080000
           03  LQSSP2-INJECT-SW        PIC X(01)   VALUE 'N'.           00090000
           03  LQSSP2-ASSET-ID         PIC 9(9)    VALUE ZEROES.        00100000
           03  LQSSP2-ASSET-TYPE       PIC X(12)   VALUE SPACES.        00110000
           03  LQSSP2-RELEVANCE        PIC 9V99    VALUE ZEROES.        00120000
           03  LQSSP2-MESSAGE-TEXT     PIC X(300)  VALUE SPACES.        00130000

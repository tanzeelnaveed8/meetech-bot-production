      ******************************************************************00010000
      *    LQSS03 PARAMETER PASS AREA  -- INTENT DETECTOR (PATTERN)   * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS03-PARMS.                                                00050000
           03  LQSS03-MSG-TEXT         PIC X(160)  VALUE SPACES.        00060000
           03  LQSS03-MSG-TEXT-UC      PIC X(160)  VALUE SPACES.        00070000
           03  LQSS03-INTENT           PIC X(20)   VALUE SPACES.        00080000
           03  LQSS03-CONFIDENCE       PIC 9V99    VALUE ZEROES.        00090000
           03  LQSS03-PRICING-FLAG     PIC X(01)   VALUE 'N'.           00100000
           03  LQSS03-BUDGET-TEXT      PIC X(20)   VALUE SPACES.        00110000
           03  LQSS03-BUDGET-NUMERIC   PIC 9(7)    VALUE ZEROES.        00120000
           03  LQSS03-BUDGET-FOUND-SW  PIC X(01)   VALUE 'N'.           00130000
           03  LQSS03-TIMELINE-TEXT    PIC X(20)   VALUE SPACES.        00140000
           03  LQSS03-TIMELINE-FND-SW  PIC X(01)   VALUE 'N'.           00150000

       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS02.                                              00020000
       AUTHOR. R OKONKWO.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 04/02/1991.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS02                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS02 IS A CALLED SUBROUTINE THAT EDITS A        * 00150000
      *             PROPOSED CONVERSATION-STATE TRANSITION AGAINST    * 00160000
      *             THE LQS STATE TABLE AND, WHEN THE CALLER ASKS     * 00170000
      *             FOR IT, SELECTS THE NEXT STATE GIVEN THE CURRENT  * 00180000
      *             STATE, THE DETECTED INTENT AND THE QUALIFICATION  * 00190000
      *             / SCORING FLAGS PASSED IN.                        * 00200000
      *                                                               * 00210000
      * FILES   :   NONE                                              * 00220000
      *                                                               * 00230000
      * TRANSACTIONS GENERATED:                                       * 00240000
      *             NONE                                              * 00250000
      *                                                               * 00260000
      * PFKEYS  :   NONE                                              * 00270000
      *                                                               * 00280000
      ***************************************************************** 00290000
      *             PROGRAM CHANGE LOG                                * 00300000
      *             -------------------                               * 00310000
      *                                                               * 00320000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00330000
      *  --------   --------------------  --------------------------  * 00340000
      *                                                               * 00350000
      *  04/02/91   R OKONKWO             INITIAL VERSION.  STATE      *00360000
      *                                   TABLE EDIT ONLY, NO NEXT-    *00370000
      *                                   STATE SELECTION YET.        * 00380000
      *  02/11/93   R OKONKWO             ADDED P20000-NEXT-STATE AND  *00390000
      *                                   THE FULL TRANSITION TABLE.  * 00400000
      *  08/05/95   T VASQUEZ             HUMAN_HANDOVER NOW OVERRIDES *00410000
      *                                   FROM ANY STATE (BR-0058).   * 00420000
      *  01/19/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT      *00430000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00440000
      *                                   CERTIFIED YEAR 2000 READY.  * 00450000
      *  07/14/00   D PRATT               CORRECTED TRANSITION FROM    *00460000
      *                                   QUALIFICATION TO SCORING --  *00470000
      *                                   WAS FIRING ON PARTIAL DATA. * 00480000
      *  04/11/03   M LINDGREN            ADDED PROOF_DELIVERY TO      *00490000
      *                                   CALL_PUSH TRANSITION PER    * 00500000
      *                                   TICKET LQS-0233.            * 00510000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00520000
      *                                                               * 00530000
      ***************************************************************** 00540000
           EJECT                                                        00550000
       ENVIRONMENT DIVISION.                                            00560000
       CONFIGURATION SECTION.                                           00570000
       SPECIAL-NAMES.                                                   00580000
           C01 IS TOP-OF-FORM.                                          00590000
       DATA DIVISION.                                                   00600000
           EJECT                                                        00610000
       WORKING-STORAGE SECTION.                                         00620000
      *                                                                 00630000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00640000
       77  WS-FOUND-SW                 PIC X     VALUE 'N'.             00650000
           88  TRANS-FOUND-IN-TABLE            VALUE 'Y'.               00660000
       77  WS-QI-FOUND-SW               PIC X     VALUE 'N'.            00670000
           88  WS-QI-WAS-FOUND                  VALUE 'Y'.              00680000
      *                                                                 00690000
      ***************************************************************** 00700000
      *    LQS CONVERSATION STATE TRANSITION TABLE                    * 00710000
      *    EACH ENTRY IS FROM-STATE / TO-STATE, 16 BYTES EACH         * 00720000
      ***************************************************************** 00730000
      *                                                                 00740000
       01  WS-TRANSITION-TABLE.                                         00750000
           05  FILLER                  PIC X(32)  VALUE                 00760000
               'GREETING        INTENT_DETECTION'.                      00770000
           05  FILLER                  PIC X(32)  VALUE                 00780000
               'INTENT_DETECTIONQUALIFICATION   '.                      00790000
           05  FILLER                  PIC X(32)  VALUE                 00800000
               'QUALIFICATION   SCORING         '.                      00810000
           05  FILLER                  PIC X(32)  VALUE                 00820000
               'SCORING         PROOF_DELIVERY  '.                      00830000
           05  FILLER                  PIC X(32)  VALUE                 00840000
               'SCORING         CALL_PUSH       '.                      00850000
           05  FILLER                  PIC X(32)  VALUE                 00860000
               'SCORING         FOLLOW_UP       '.                      00870000
           05  FILLER                  PIC X(32)  VALUE                 00880000
               'PROOF_DELIVERY  CALL_PUSH       '.                      00890000
           05  FILLER                  PIC X(32)  VALUE                 00900000
               'CALL_PUSH       FOLLOW_UP       '.                      00910000
           05  FILLER                  PIC X(32)  VALUE                 00920000
               'CALL_PUSH       EXIT            '.                      00930000
           05  FILLER                  PIC X(32)  VALUE                 00940000
               'HUMAN_HANDOVER  FOLLOW_UP       '.                      00950000
           05  FILLER                  PIC X(32)  VALUE                 00960000
               'HUMAN_HANDOVER  EXIT            '.                      00970000
           05  FILLER                  PIC X(32)  VALUE                 00980000
               'FOLLOW_UP       QUALIFICATION   '.                      00990000
           05  FILLER                  PIC X(32)  VALUE                 01000000
               'FOLLOW_UP       EXIT            '.                      01010000
           05  FILLER                  PIC X(32)  VALUE                 01020000
               'FOLLOW_UP       PARK            '.                      01030000
           05  FILLER                  PIC X(32)  VALUE                 01040000
               'PARK            FOLLOW_UP       '.                      01050000
           05  FILLER                  PIC X(32)  VALUE                 01060000
               'PARK            EXIT            '.                      01070000
       01  WS-TRANSITION-TABLE-R REDEFINES WS-TRANSITION-TABLE.         01080000
           05  WS-TT-ENTRY             OCCURS 16 TIMES.                 01090000
               10 WS-TT-FROM-STATE     PIC X(16).                       01100000
               10 WS-TT-TO-STATE       PIC X(16).                       01110000
      *                                                                 01120000
      ***************************************************************** 01130000
      *    SCORING STATE CUTOFFS -- ENTRY 1 = HANDOVER, 2 = PROOF      *01140000
      ***************************************************************** 01150000
      *                                                                 01160000
       01  WS-SCORE-THRESHOLDS.                                         01170000
           05  FILLER                  PIC 9(3)  VALUE 070.             01180000
           05  FILLER                  PIC 9(3)  VALUE 040.             01190000
       01  WS-SCORE-THRESHOLDS-R REDEFINES WS-SCORE-THRESHOLDS.         01200000
           05  WS-ST-ENTRY             PIC 9(3)  OCCURS 2 TIMES.        01210000
      *                                                                 01220000
      ***************************************************************** 01230000
      *    QUALIFYING INTENTS -- INTENT_DETECTION TO QUALIFICATION     *01240000
      ***************************************************************** 01250000
      *                                                                 01260000
       01  WS-QUALIFYING-INTENTS.                                       01270000
           05  FILLER                PIC X(20) VALUE 'PROJECT_INQUIRY'. 01280000
           05  FILLER                  PIC X(20) VALUE 'GREETING'.      01290000
           05  FILLER                PIC X(20) VALUE 'GENERAL_QUESTION'.01300000
       01  WS-QUALIFYING-INTENTS-R REDEFINES WS-QUALIFYING-INTENTS.     01310000
           05  WS-QI-ENTRY             PIC X(20) OCCURS 3 TIMES.        01320000
      *                                                                 01330000
           COPY LQSS02CY.                                               01340000
           EJECT                                                        01350000
       LINKAGE SECTION.                                                 01360000
      *                                                                 01370000
       01  LS-LQSS02-PARMS             PIC X(82).                       01380000
      *                                                                 01390000
       PROCEDURE DIVISION USING LS-LQSS02-PARMS.                        01400000
      *                                                                 01410000
       P00000-MAINLINE.                                                 01420000
      *                                                                 01430000
           MOVE LS-LQSS02-PARMS   TO LQSS02-PARMS.                      01440000
      *                                                                 01450000
           PERFORM P10000-EDIT-TRANSITION THRU P10000-EXIT.             01460000
      *                                                                 01470000
           IF LQSS02-TRANS-VALID                                        01480000
               IF LQSS02-TO-STATE = SPACES                              01490000
                   PERFORM P20000-NEXT-STATE THRU P20000-EXIT           01500000
               END-IF                                                   01510000
           END-IF.                                                      01520000
      *                                                                 01530000
           MOVE LQSS02-PARMS      TO LS-LQSS02-PARMS.                   01540000
      *                                                                 01550000
           GOBACK.                                                      01560000
      *                                                                 01570000
       P00000-EXIT.                                                     01580000
           EXIT.                                                        01590000
           EJECT                                                        01600000
      ***************************************************************** 01610000
      *                                                               * 01620000
      *    PARAGRAPH:  P10000-EDIT-TRANSITION                        *  01630000
      *                                                               * 01640000
      *    FUNCTION :  VALIDATE FROM-STATE/TO-STATE PAIR AGAINST THE *  01650000
      *                LQS STATE TABLE.  HUMAN_HANDOVER IS ALLOWED    * 01660000
      *                FROM ANY STATE AND IS EDITED SEPARATELY.       * 01670000
      *                                                               * 01680000
      *    CALLED BY:  P00000-MAINLINE                                * 01690000
      *                                                               * 01700000
      ***************************************************************** 01710000
      *                                                                 01720000
       P10000-EDIT-TRANSITION.                                          01730000
      *                                                                 01740000
           MOVE 'N'                    TO LQSS02-EDIT-RESULT-SW.        01750000
           MOVE 'N'                    TO WS-FOUND-SW.                  01760000
      *                                                                 01770000
           IF LQSS02-TO-STATE = 'HUMAN_HANDOVER'                        01780000
               MOVE 'Y'                TO LQSS02-EDIT-RESULT-SW         01790000
               GO TO P10000-EXIT.                                       01800000
      *                                                                 01810000
           IF LQSS02-TO-STATE = SPACES                                  01820000
               MOVE 'Y'                TO LQSS02-EDIT-RESULT-SW         01830000
               GO TO P10000-EXIT.                                       01840000
      *                                                                 01850000
           MOVE 1                      TO WS-SUB1.                      01860000
           PERFORM P10100-SCAN-TRANS-TABLE THRU P10100-EXIT             01870000
               UNTIL WS-SUB1 > 16.                                      01880000
      *                                                                 01890000
           IF TRANS-FOUND-IN-TABLE                                      01900000
               MOVE 'Y'                TO LQSS02-EDIT-RESULT-SW         01910000
           ELSE                                                         01920000
               MOVE 'N'                TO LQSS02-EDIT-RESULT-SW         01930000
           END-IF.                                                      01940000
      *                                                                 01950000
       P10000-EXIT.                                                     01960000
           EXIT.                                                        01970000
           EJECT                                                        01980000
      ***************************************************************** 01990000
      *                                                               * 02000000
      *    PARAGRAPH:  P10100-SCAN-TRANS-TABLE                       *  02010000
      *                                                               * 02020000
      *    FUNCTION :  ONE PASS OF THE TRANSITION-TABLE SCAN          * 02030000
      *                                                               * 02040000
      *    CALLED BY:  P10000-EDIT-TRANSITION                        *  02050000
      *                                                               * 02060000
      ***************************************************************** 02070000
      *                                                                 02080000
       P10100-SCAN-TRANS-TABLE.                                         02090000
      *                                                                 02100000
           IF LQSS02-FROM-STATE = WS-TT-FROM-STATE (WS-SUB1)            02110000
               IF LQSS02-TO-STATE = WS-TT-TO-STATE (WS-SUB1)            02120000
                   MOVE 'Y'            TO WS-FOUND-SW                   02130000
                   MOVE 17             TO WS-SUB1                       02140000
                   GO TO P10100-EXIT                                    02150000
               END-IF                                                   02160000
           END-IF.                                                      02170000
      *                                                                 02180000
           ADD 1                        TO WS-SUB1.                     02190000
      *                                                                 02200000
       P10100-EXIT.                                                     02210000
           EXIT.                                                        02220000
           EJECT                                                        02230000
      ***************************************************************** 02240000
      *                                                               * 02250000
      *    PARAGRAPH:  P20000-NEXT-STATE                             *  02260000
      *                                                               * 02270000
      *    FUNCTION :  WHEN THE CALLER SENDS NO TO-STATE, DECIDE THE *  02280000
      *                NEXT STATE FROM THE CURRENT STATE, THE DETECTED* 02290000
      *                INTENT, AND THE QUALIFICATION / SCORE FLAGS.   * 02300000
      *                                                               * 02310000
      *    CALLED BY:  P00000-MAINLINE                                * 02320000
      *                                                               * 02330000
      ***************************************************************** 02340000
      *                                                                 02350000
       P20000-NEXT-STATE.                                               02360000
      *                                                                 02370000
           MOVE LQSS02-FROM-STATE      TO LQSS02-TO-STATE.              02380000
      *                                                                 02390000
           EVALUATE LQSS02-FROM-STATE                                   02400000
               WHEN 'GREETING'                                          02410000
                   IF LQSS02-TRIGGER = 'MESSAGE_RECEIVED'               02420000
                       MOVE 'INTENT_DETECTION' TO LQSS02-TO-STATE       02430000
                   END-IF                                               02440000
               WHEN 'INTENT_DETECTION'                                  02450000
                   MOVE 'N'                TO WS-QI-FOUND-SW            02460000
                   MOVE 1                  TO WS-SUB1                   02470000
                   PERFORM P20100-SCAN-QUAL-INTENTS THRU P20100-EXIT    02480000
                       UNTIL WS-SUB1 > 3                                02490000
                          OR WS-QI-WAS-FOUND                            02500000
                   IF WS-QI-WAS-FOUND                                   02510000
                       MOVE 'QUALIFICATION'    TO LQSS02-TO-STATE       02520000
                   END-IF                                               02530000
               WHEN 'QUALIFICATION'                                     02540000
                   IF LQSS02-QUAL-COMPLETE-SW = 'Y'                     02550000
                       MOVE 'SCORING'          TO LQSS02-TO-STATE       02560000
                   END-IF                                               02570000
               WHEN 'SCORING'                                           02580000
                   IF LQSS02-TOTAL-SCORE >= WS-ST-ENTRY (1)             02590000
                       MOVE 'HUMAN_HANDOVER'   TO LQSS02-TO-STATE       02600000
                   ELSE                                                 02610000
                       IF LQSS02-TOTAL-SCORE >= WS-ST-ENTRY (2)         02620000
                           MOVE 'PROOF_DELIVERY' TO LQSS02-TO-STATE     02630000
                       ELSE                                             02640000
                           MOVE 'FOLLOW_UP'    TO LQSS02-TO-STATE       02650000
                       END-IF                                           02660000
                   END-IF                                               02670000
               WHEN 'PROOF_DELIVERY'                                    02680000
                   MOVE 'CALL_PUSH'            TO LQSS02-TO-STATE       02690000
               WHEN 'CALL_PUSH'                                         02700000
                   IF LQSS02-CALL-BOOKED-SW = 'Y'                       02710000
                       MOVE 'HUMAN_HANDOVER'   TO LQSS02-TO-STATE       02720000
                   ELSE                                                 02730000
                       MOVE 'FOLLOW_UP'        TO LQSS02-TO-STATE       02740000
                   END-IF                                               02750000
           END-EVALUATE.                                                02760000
      *                                                                 02770000
       P20000-EXIT.                                                     02780000
           EXIT.                                                        02790000
           EJECT                                                        02800000
      ***************************************************************** 02810000
      *                                                               * 02820000
      *    PARAGRAPH:  P20100-SCAN-QUAL-INTENTS                      *  02830000
      *                                                               * 02840000
      *    FUNCTION :  ONE PASS OF THE QUALIFYING-INTENTS TABLE SCAN  * 02850000
      *                                                               * 02860000
      *    CALLED BY:  P20000-NEXT-STATE                              * 02870000
      *                                                               * 02880000
      ***************************************************************** 02890000
      *                                                                 02900000
       P20100-SCAN-QUAL-INTENTS.                                        02910000
      *                                                                 02920000
           IF LQSS02-INTENT = WS-QI-ENTRY (WS-SUB1)                     02930000
               MOVE 'Y'                TO WS-QI-FOUND-SW                02940000
               GO TO P20100-EXIT.                                       02950000
      *                                                                 02960000
           ADD 1                        TO WS-SUB1.                     02970000
      *                                                                 02980000
       P20100-EXIT.                                                     02990000
           EXIT.                                                        03000000
           EJECT                                                        03010000

      ******************************************************************00010000
      * DCLGEN TABLE(PROOF_ASSET)                                      *00020000
      *        LIBRARY(LQSPROD.COBOL.COPYLIB(DPROOFA))                 *00030000
      *        ACTION(REPLACE)                                         *00040000
      *        LANGUAGE(COBOL)                                         *00050000
      *        STRUCTURE(PROOF-ASSET)                                  *00060000
      *        QUOTE                                                   *00070000
      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
      ******************************************************************00090000
           EXEC SQL DECLARE PROOF_ASSET TABLE                           00100000
           ( ASSET_ID                       INTEGER   NOT NULL,         00110000
             ASSET_TYPE                     CHAR(12)  NOT NULL,         00120000
             PROJECT_TYPE                   CHAR(20)  NOT NULL,         00130000
             TITLE                          CHAR(40)  NOT NULL,         00140000
             CONTENT_TEXT                   CHAR(80)  NOT NULL,         00150000
             USAGE_COUNT                    INTEGER   NOT NULL,         00160000
             DAYS_SINCE_USED                INTEGER   NOT NULL,         00170000
             ACTIVE_FLAG                    CHAR(1)   NOT NULL          00180000
           ) END-EXEC.                                                  00190000
      ******************************************************************00200000
      * COBOL DECLARATION FOR TABLE PROOF_ASSET                        *00210000
      ******************************************************************00220000
       01  PROOF-ASSET.                                                 00230000
           05  PROOF-ASSET-KEY.                                         00240000
               10 PA-ASSET-ID          PIC S9(9)  USAGE COMP.           00250000
           05  PA-ASSET-TYPE           PIC X(12).                       00260000
           05  PA-PROJECT-TYPE         PIC X(20).                       00270000
           05  PA-TITLE                PIC X(40).                       00280000
           05  PA-CONTENT-TEXT         PIC X(80).                       00290000
           05  PA-USAGE-COUNT          PIC S9(9)  USAGE COMP.           00300000
           05  PA-DAYS-SINCE-USED      PIC S9(9)  USAGE COMP.           00310000
           05  PA-ACTIVE-FLAG          PIC X(1).                        00320000
      ******************************************************************00330000
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *00340000
      ******************************************************************00350000

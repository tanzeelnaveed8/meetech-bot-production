      ******************************************************************00010000
      *    LQSSP1 PARAMETER PASS AREA  -- FOLLOW-UP SCHEDULER         * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSSP1-PARMS.                                                00050000
           03  LQSSP1-FUNCTION         PIC X(06)   VALUE SPACES.        00060000
           03  LQSSP1-LEAD-ID           PIC 9(06)   VALUE ZEROES.       00070000
           03  LQSSP1-SCENARIO          PIC X(16)   VALUE SPACES.       00080000
           03  LQSSP1-ATTEMPT-NUMBER    PIC 9(01)   VALUE ZEROES.       00090000
           03  LQSSP1-ASSIGNED-FU-ID    PIC 9(06)   VALUE ZEROES.       00100000
           03  LQSSP1-BASE-TIMESTAMP    PIC 9(14)   VALUE ZEROES.       00110000
           03  LQSSP1-SCHEDULED-AT      PIC 9(14)   VALUE ZEROES.       00120000
           03  LQSSP1-MESSAGE-TEXT      PIC X(160)  VALUE SPACES.       00130000
           03  LQSSP1-CANCEL-COUNT      PIC 9(04)   VALUE ZEROES.       00140000
           03  LQSSP1-RETURN-CODE       PIC X(01)   VALUE '0'.          00150000

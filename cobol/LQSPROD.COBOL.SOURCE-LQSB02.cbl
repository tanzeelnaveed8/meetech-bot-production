       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSB02.                                              00020000
       AUTHOR. T VASQUEZ.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 05/29/1995.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSB02                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSB02 IS THE FOLLOW-UP WORKER BATCH.  IT MAKES A  *00150000
      *             SINGLE SEQUENTIAL PASS OF THE FOLLOW-UP SCHEDULE   *00160000
      *             FILE.  FOR EVERY RECORD NOT YET SENT, NOT          *00170000
      *             CANCELLED, AND DUE (SCHEDULED-AT NOT AFTER THE     *00180000
      *             RUN TIMESTAMP), IT LOOKS UP THE LEAD'S PHONE      * 00190000
      *             NUMBER, WRITES THE FOLLOW-UP TEXT TO THE OUTBOUND * 00200000
      *             RESPONSE FILE, AND MARKS THE RECORD SENT.          *00210000
      *                                                               * 00220000
      * FILES   :   FOLLOW-UPS MASTER    -  VSAM KSDS        (I-O)     *00230000
      *             LEADS MASTER         -  VSAM KSDS        (INPUT)   *00240000
      *             RESPONSES-OUT        -  LINE SEQUENTIAL   (OUTPUT) *00250000
      *                                                               * 00260000
      * TRANSACTIONS GENERATED:                                       * 00270000
      *             NONE                                              * 00280000
      *                                                               * 00290000
      * PFKEYS  :   NONE                                              * 00300000
      *                                                               * 00310000
      ***************************************************************** 00320000
      *             PROGRAM CHANGE LOG                                * 00330000
      *             -------------------                               * 00340000
      *                                                               * 00350000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360000
      *  --------   --------------------  --------------------------  * 00370000
      *                                                               * 00380000
      *  05/29/95   T VASQUEZ             INITIAL VERSION (BR-0061).   *00390000
      *  02/09/99   D PRATT               Y2K REVIEW.  RUN TIMESTAMP  * 00400000
      *                                   NOW ACCEPTED AS A 4-DIGIT   * 00410000
      *                                   YEAR FROM THE SYSTEM CLOCK. * 00420000
      *                                   CERTIFIED YEAR 2000 READY.   *00430000
      *  04/11/03   M LINDGREN            LEAD-ID LOOKUP REWRITTEN AS * 00440000
      *                                   A SEQUENTIAL SCAN OF VSAM-  * 00450000
      *                                   LEAD SINCE THAT FILE IS     * 00460000
      *                                   KEYED ON PHONE NUMBER, NOT  * 00470000
      *                                   LEAD-ID (TICKET LQS-0214).  * 00480000
      *  10/06/03   M LINDGREN          RUN-TOTALS PRINT REWRITTEN AS * 00490000
      *                                   A TABLE LOOP AND A CENTURY  * 00500000
      *                                   SANITY CHECK ADDED ON THE   * 00510000
      *                                   ACCEPTED RUN DATE (TICKET   * 00520000
      *                                   LQS-0268).                   *00530000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00540000
      *                                                               * 00550000
      ***************************************************************** 00560000
           EJECT                                                        00570000
       ENVIRONMENT DIVISION.                                            00580000
       CONFIGURATION SECTION.                                           00590000
       SPECIAL-NAMES.                                                   00600000
           C01 IS TOP-OF-FORM.                                          00610000
       INPUT-OUTPUT SECTION.                                            00620000
       FILE-CONTROL.                                                    00630000
           SELECT VSAM-FOLUP ASSIGN TO VSAMFUP                          00640000
               ORGANIZATION IS INDEXED                                  00650000
               ACCESS MODE IS DYNAMIC                                   00660000
               RECORD KEY IS FU-ID                                      00670000
               FILE STATUS IS WS-FOLUP-STATUS.                          00680000
           SELECT VSAM-LEAD ASSIGN TO VSAMLEAD                          00690000
               ORGANIZATION IS INDEXED                                  00700000
               ACCESS MODE IS DYNAMIC                                   00710000
               RECORD KEY IS LEAD-PHONE-NUMBER                          00720000
               FILE STATUS IS WS-LEAD-STATUS.                           00730000
           SELECT RESP-OUT ASSIGN TO RESPOUT                            00740000
               ORGANIZATION IS LINE SEQUENTIAL                          00750000
               FILE STATUS IS WS-RESPO-STATUS.                          00760000
           EJECT                                                        00770000
       DATA DIVISION.                                                   00780000
       FILE SECTION.                                                    00790000
      *                                                                 00800000
       FD  VSAM-FOLUP                                                   00810000
           RECORD CONTAINS 63 CHARACTERS.                               00820000
           COPY VFOLUP.                                                 00830000
           EJECT                                                        00840000
       FD  VSAM-LEAD                                                    00850000
           RECORD CONTAINS 183 CHARACTERS.                              00860000
           COPY VLEAD.                                                  00870000
           EJECT                                                        00880000
       FD  RESP-OUT                                                     00890000
           LABEL RECORDS ARE STANDARD                                   00900000
           RECORDING MODE IS F                                          00910000
           RECORD CONTAINS 340 CHARACTERS.                              00920000
       01  RESP-OUT-REC.                                                00930000
           05  RESO-PHONE-NUMBER       PIC X(20).                       00940000
           05  RESO-MESSAGE-TEXT       PIC X(300).                      00950000
           05  FILLER                  PIC X(20).                       00960000
           EJECT                                                        00970000
       WORKING-STORAGE SECTION.                                         00980000
      *                                                                 00990000
       01  WS-SWITCHES.                                                 01000000
           05  WS-FOLUP-STATUS         PIC X(02) VALUE '00'.            01010000
               88  FOLUP-OK                       VALUE '00'.           01020000
               88  FOLUP-EOF                       VALUE '10'.          01030000
           05  WS-LEAD-STATUS          PIC X(02) VALUE '00'.            01040000
               88  LEAD-OK                         VALUE '00'.          01050000
               88  LEAD-NOTFOUND                   VALUE '23'.          01060000
           05  WS-RESPO-STATUS         PIC X(02) VALUE '00'.            01070000
           05  WS-END-OF-PROCESS-SW    PIC X(01) VALUE SPACES.          01080000
               88  END-OF-PROCESS                 VALUE 'Y'.            01090000
           05  WS-DUE-SW               PIC X(01) VALUE 'N'.             01100000
               88  WS-IS-DUE                      VALUE 'Y'.            01110000
           05  WS-LEAD-FOUND-SW        PIC X(01) VALUE 'N'.             01120000
               88  WS-LEAD-WAS-FOUND               VALUE 'Y'.           01130000
      *                                                                 01140000
      ***************************************************************** 01150000
      *    CONTROL TOTALS -- PRINTED AT END OF RUN                    * 01160000
      ***************************************************************** 01170000
      *                                                                 01180000
       01  WS-CONTROL-TOTALS.                                           01190000
           05  WS-CT-READ              PIC S9(7) COMP VALUE +0.         01200000
           05  WS-CT-SENT              PIC S9(7) COMP VALUE +0.         01210000
           05  WS-CT-SKIPPED           PIC S9(7) COMP VALUE +0.         01220000
           05  WS-CT-LEAD-NOTFOUND     PIC S9(7) COMP VALUE +0.         01230000
       01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.             01240000
           05  WS-CT-ENTRY             PIC S9(7) COMP OCCURS 4 TIMES.   01250000
      *                                                                 01260000
      *    PARALLEL LABEL TEXT FOR THE FOUR RUN-TOTAL COUNTERS ABOVE,  *01270000
      *    PRINTED ONE LINE PER ENTRY BY P90000-PRINT-TOTALS.          *01280000
      *                                                                 01290000
       01  WS-CT-LABELS.                                                01300000
           05  FILLER                  PIC X(16) VALUE                  01310000
               'RECORDS READ    '.                                      01320000
           05  FILLER                  PIC X(16) VALUE                  01330000
               'FOLLOW-UPS SENT '.                                      01340000
           05  FILLER                  PIC X(16) VALUE                  01350000
               'RECORDS SKIPPED '.                                      01360000
           05  FILLER                  PIC X(16) VALUE                  01370000
               'LEAD NOT FOUND  '.                                      01380000
       01  WS-CT-LABELS-R REDEFINES WS-CT-LABELS.                       01390000
           05  WS-CTL-ENTRY            PIC X(16) OCCURS 4 TIMES.        01400000
      *                                                                 01410000
       01  WS-CONTROL-REPORT.                                           01420000
           05  FILLER                  PIC X(20) VALUE                  01430000
               'LQSB02 RUN TOTALS - '.                                  01440000
           05  WC-COUNT                PIC ZZZ,ZZ9.                     01450000
           05  FILLER                  PIC X(01) VALUE SPACE.           01460000
           05  WC-LABEL                PIC X(16).                       01470000
      *                                                                 01480000
      ***************************************************************** 01490000
      *    RUN TIMESTAMP -- ACCEPTED FRESH FOR EVERY FOLLOW-UP RECORD  *01500000
      ***************************************************************** 01510000
      *                                                                 01520000
       01  WS-CURR-DATE.                                                01530000
           05  WS-CD-YEAR              PIC 9(04).                       01540000
           05  WS-CD-MONTH             PIC 9(02).                       01550000
           05  WS-CD-DAY               PIC 9(02).                       01560000
       01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.                       01570000
           05  WS-CD-CENTURY           PIC 9(02).                       01580000
           05  WS-CD-YR-OF-CEN         PIC 9(02).                       01590000
           05  FILLER                  PIC 9(04).                       01600000
       01  WS-CURR-TIME.                                                01610000
           05  WS-CT-HOUR              PIC 9(02).                       01620000
           05  WS-CT-MINUTE            PIC 9(02).                       01630000
           05  WS-CT-SECOND            PIC 9(02).                       01640000
           05  WS-CT-HUNDREDTH         PIC 9(02).                       01650000
       01  WS-CURR-TIMESTAMP           PIC 9(14).                       01660000
       01  WS-CURR-TIMESTAMP-R REDEFINES WS-CURR-TIMESTAMP.             01670000
           05  WS-CTS-YEAR             PIC 9(04).                       01680000
           05  WS-CTS-MONTH            PIC 9(02).                       01690000
           05  WS-CTS-DAY              PIC 9(02).                       01700000
           05  WS-CTS-HOUR             PIC 9(02).                       01710000
           05  WS-CTS-MINUTE           PIC 9(02).                       01720000
           05  WS-CTS-SECOND           PIC 9(02).                       01730000
      *                                                                 01740000
       77  WS-PT-SUB                   PIC S9(4) COMP VALUE +0.         01750000
           EJECT                                                        01760000
      ***************************************************************** 01770000
      *    P R O C E D U R E    D I V I S I O N                       * 01780000
      ***************************************************************** 01790000
      *                                                                 01800000
       PROCEDURE DIVISION.                                              01810000
      *                                                                 01820000
      ***************************************************************** 01830000
      *                                                               * 01840000
      *    PARAGRAPH:  P00000-MAINLINE                                * 01850000
      *                                                               * 01860000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS THE FOLLOW-  *01870000
      *                UP FILE, CLOSE AND PRINT CONTROL TOTALS.       * 01880000
      *                                                               * 01890000
      *    CALLED BY:  NONE                                           * 01900000
      *                                                               * 01910000
      ***************************************************************** 01920000
      *                                                                 01930000
       P00000-MAINLINE.                                                 01940000
      *                                                                 01950000
           OPEN I-O    VSAM-FOLUP                                       01960000
                INPUT  VSAM-LEAD                                        01970000
                OUTPUT RESP-OUT.                                        01980000
      *                                                                 01990000
           READ VSAM-FOLUP NEXT RECORD                                  02000000
               AT END                                                   02010000
                   MOVE 'Y' TO WS-END-OF-PROCESS-SW.                    02020000
      *                                                                 02030000
           PERFORM P10000-WORKER-LOOP THRU P10000-EXIT                  02040000
               UNTIL END-OF-PROCESS.                                    02050000
      *                                                                 02060000
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT.                02070000
      *                                                                 02080000
           CLOSE VSAM-FOLUP                                             02090000
                 VSAM-LEAD                                              02100000
                 RESP-OUT.                                              02110000
      *                                                                 02120000
           GOBACK.                                                      02130000
      *                                                                 02140000
       P00000-EXIT.                                                     02150000
           EXIT.                                                        02160000
           EJECT                                                        02170000
      ***************************************************************** 02180000
      *                                                               * 02190000
      *    PARAGRAPH:  P10000-WORKER-LOOP                             * 02200000
      *                                                               * 02210000
      *    FUNCTION :  TEST ONE FOLLOW-UP RECORD FOR DUE-NESS, SEND    *02220000
      *      IT IF DUE, THEN READ THE NEXT RECORD.                    * 02230000
      *                                                               * 02240000
      *    CALLED BY:  P00000-MAINLINE                                * 02250000
      *                                                               * 02260000
      ***************************************************************** 02270000
      *                                                                 02280000
       P10000-WORKER-LOOP.                                              02290000
      *                                                                 02300000
           ADD 1 TO WS-CT-READ.                                         02310000
      *                                                                 02320000
           ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      02330000
           ACCEPT WS-CURR-TIME FROM TIME.                               02340000
      *                                                                 02350000
      *    CENTURY SANITY CHECK ON THE SYSTEM-SUPPLIED RUN DATE --    * 02360000
      *    CATCHES A BADLY-SET SYSTEM CLOCK BEFORE IT IS USED TO      * 02370000
      *    DECIDE WHICH FOLLOW-UPS ARE DUE (TICKET LQS-0268).         * 02380000
      *                                                                 02390000
           IF WS-CD-CENTURY NOT = 19                                    02400000
               AND WS-CD-CENTURY NOT = 20                               02410000
                   DISPLAY 'LQSB02 - SYSTEM CLOCK CENTURY SUSPECT - '   02420000
                       WS-CURR-DATE.                                    02430000
      *                                                                 02440000
           MOVE WS-CD-YEAR    TO WS-CTS-YEAR.                           02450000
           MOVE WS-CD-MONTH   TO WS-CTS-MONTH.                          02460000
           MOVE WS-CD-DAY     TO WS-CTS-DAY.                            02470000
           MOVE WS-CT-HOUR    TO WS-CTS-HOUR.                           02480000
           MOVE WS-CT-MINUTE  TO WS-CTS-MINUTE.                         02490000
           MOVE WS-CT-SECOND  TO WS-CTS-SECOND.                         02500000
      *                                                                 02510000
           MOVE 'N' TO WS-DUE-SW.                                       02520000
           IF FU-SENT-FLAG = 'N'                                        02530000
               AND FU-CANCELLED-FLAG = 'N'                              02540000
               AND FU-SCHEDULED-AT NOT > WS-CURR-TIMESTAMP              02550000
                   MOVE 'Y' TO WS-DUE-SW.                               02560000
      *                                                                 02570000
           IF NOT WS-IS-DUE                                             02580000
               ADD 1 TO WS-CT-SKIPPED                                   02590000
               GO TO P10000-READ-NEXT.                                  02600000
      *                                                                 02610000
           PERFORM P11000-FIND-LEAD-PHONE THRU P11000-EXIT.             02620000
      *                                                                 02630000
           IF NOT WS-LEAD-WAS-FOUND                                     02640000
               ADD 1 TO WS-CT-LEAD-NOTFOUND                             02650000
               GO TO P10000-READ-NEXT.                                  02660000
      *                                                                 02670000
           MOVE LEAD-PHONE-NUMBER TO RESO-PHONE-NUMBER.                 02680000
           MOVE FU-MESSAGE-TEXT   TO RESO-MESSAGE-TEXT.                 02690000
           WRITE RESP-OUT-REC.                                          02700000
      *                                                                 02710000
           MOVE 'Y' TO FU-SENT-FLAG.                                    02720000
           REWRITE FOLLOW-UP-RECORD.                                    02730000
           ADD 1 TO WS-CT-SENT.                                         02740000
      *                                                                 02750000
       P10000-READ-NEXT.                                                02760000
      *                                                                 02770000
           READ VSAM-FOLUP NEXT RECORD                                  02780000
               AT END                                                   02790000
                   MOVE 'Y' TO WS-END-OF-PROCESS-SW.                    02800000
      *                                                                 02810000
       P10000-EXIT.                                                     02820000
           EXIT.                                                        02830000
           EJECT                                                        02840000
      ***************************************************************** 02850000
      *                                                               * 02860000
      *    PARAGRAPH:  P11000-FIND-LEAD-PHONE                         * 02870000
      *                                                               * 02880000
      *    FUNCTION :  VSAM-LEAD IS KEYED ON PHONE NUMBER, NOT LEAD-   *02890000
      *      ID, SO THE LEAD OWNING THIS FOLLOW-UP IS FOUND BY A       *02900000
      *      SEQUENTIAL SCAN FROM THE START OF THE FILE FOR A          *02910000
      *      MATCHING LEAD-ID (TICKET LQS-0214).                      * 02920000
      *                                                               * 02930000
      *    CALLED BY:  P10000-WORKER-LOOP                              *02940000
      *                                                               * 02950000
      ***************************************************************** 02960000
      *                                                                 02970000
       P11000-FIND-LEAD-PHONE.                                          02980000
      *                                                                 02990000
           MOVE 'N' TO WS-LEAD-FOUND-SW.                                03000000
      *                                                                 03010000
           START VSAM-LEAD KEY IS NOT LESS THAN LEAD-PHONE-NUMBER       03020000
               INVALID KEY                                              03030000
                   GO TO P11000-EXIT.                                   03040000
      *                                                                 03050000
           PERFORM P11100-SCAN-LEADS THRU P11100-EXIT                   03060000
               UNTIL LEAD-NOTFOUND                                      03070000
                  OR WS-LEAD-WAS-FOUND.                                 03080000
      *                                                                 03090000
       P11000-EXIT.                                                     03100000
           EXIT.                                                        03110000
      *                                                                 03120000
       P11100-SCAN-LEADS.                                               03130000
      *                                                                 03140000
           READ VSAM-LEAD NEXT RECORD.                                  03150000
      *                                                                 03160000
           IF LEAD-NOTFOUND                                             03170000
               GO TO P11100-EXIT.                                       03180000
      *                                                                 03190000
           IF LEAD-ID = FU-LEAD-ID                                      03200000
               MOVE 'Y' TO WS-LEAD-FOUND-SW.                            03210000
      *                                                                 03220000
       P11100-EXIT.                                                     03230000
           EXIT.                                                        03240000
           EJECT                                                        03250000
      ***************************************************************** 03260000
      *                                                               * 03270000
      *    PARAGRAPH:  P90000-PRINT-TOTALS                           *  03280000
      *                                                               * 03290000
      *    FUNCTION :  PRINT ONE RUN-TOTALS LINE FOR EACH ENTRY OF     *03300000
      *                WS-CONTROL-TOTALS-R, PAIRED WITH ITS LABEL      *03310000
      *                FROM WS-CT-LABELS-R (TICKET LQS-0268).         * 03320000
      *                                                               * 03330000
      *    CALLED BY:  P00000-MAINLINE                                * 03340000
      *                                                               * 03350000
      ***************************************************************** 03360000
      *                                                                 03370000
       P90000-PRINT-TOTALS.                                             03380000
      *                                                                 03390000
           MOVE 1 TO WS-PT-SUB.                                         03400000
           PERFORM P90100-PRINT-ONE-TOTAL THRU P90100-EXIT              03410000
               UNTIL WS-PT-SUB > 4.                                     03420000
      *                                                                 03430000
       P90000-EXIT.                                                     03440000
           EXIT.                                                        03450000
           EJECT                                                        03460000
      *                                                                 03470000
       P90100-PRINT-ONE-TOTAL.                                          03480000
      *                                                                 03490000
           MOVE WS-CT-ENTRY (WS-PT-SUB)    TO WC-COUNT.                 03500000
           MOVE WS-CTL-ENTRY (WS-PT-SUB)   TO WC-LABEL.                 03510000
           DISPLAY WS-CONTROL-REPORT.                                   03520000
      *                                                                 03530000
           ADD 1 TO WS-PT-SUB.                                          03540000
      *                                                                 03550000
       P90100-EXIT.                                                     03560000
           EXIT.                                                        03570000
           EJECT                                                        03580000

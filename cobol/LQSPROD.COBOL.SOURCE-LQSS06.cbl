       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS06.                                              00020000
       AUTHOR. R OKONKWO.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 02/02/1993.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS06                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS06 IS A CALLED SUBROUTINE THAT ENFORCES A     * 00150000
      *             FIXED 60-SECOND WINDOW, 10-MESSAGE RATE LIMIT      *00160000
      *             PER PHONE NUMBER.  THE CALLING BATCH PROGRAM      * 00170000
      *             MAINTAINS THE PER-PHONE WINDOW TABLE IN WORKING   * 00180000
      *             STORAGE FOR THE DURATION OF ONE RUN AND PASSES    * 00190000
      *             THE CURRENT WINDOW COUNT AND WINDOW-START TIME IN * 00200000
      *             WITH EACH CALL.                                  *  00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  02/02/93   R OKONKWO             INITIAL VERSION.            * 00370000
      *  05/29/95   T VASQUEZ             WINDOW LIMIT CHANGED FROM 5  *00380000
      *                                   TO 10 MESSAGES PER REQUEST  * 00390000
      *                                   FROM SALES OPS (BR-0061).   * 00400000
      *  04/02/99   D PRATT               Y2K REVIEW.  TIMESTAMP       *00410000
      *                                   FIELDS ARE FULL 4-DIGIT      *00420000
      *                                   YEAR (9(14)).  CERTIFIED     *00430000
      *                                   YEAR 2000 READY.            * 00440000
      *  04/11/03   M LINDGREN            CLARIFIED COMMENTS -- WINDOW *00450000
      *                                   RESET/ROLL LOGIC LIVES IN    *00460000
      *                                   THE CALLING PROGRAM, NOT     *00470000
      *                                   HERE (TICKET LQS-0201).      *00480000
      *  09/22/03   M LINDGREN            ADDED A SECOND, INDEPENDENT * 00490000
      *                                   EXPIRY CHECK OF ITS OWN      *00500000
      *                                   BASED ON THE TWO TIMESTAMPS  *00510000
      *                                   PASSED IN -- A STALE WINDOW- *00520000
      *                                   COUNT FROM THE CALLER NO    * 00530000
      *                                   LONGER FALSE-REJECTS ACROSS  *00540000
      *                                   MIDNIGHT OR PAST THE 60-SEC  *00550000
      *                                   MARK (TICKET LQS-0261).      *00560000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00570000
      *                                                               * 00580000
      ***************************************************************** 00590000
           EJECT                                                        00600000
       ENVIRONMENT DIVISION.                                            00610000
       CONFIGURATION SECTION.                                           00620000
       SPECIAL-NAMES.                                                   00630000
           C01 IS TOP-OF-FORM.                                          00640000
       DATA DIVISION.                                                   00650000
           EJECT                                                        00660000
       WORKING-STORAGE SECTION.                                         00670000
      *                                                                 00680000
       77  WS-ELAPSED-SECS             PIC S9(5) COMP VALUE +0.         00690000
      *                                                                 00700000
      ***************************************************************** 00710000
      *    WINDOW PARAMETERS -- 1=MESSAGE-COUNT LIMIT PER WINDOW       *00720000
      *    2=WINDOW WIDTH IN SECONDS.  KEPT TOGETHER SO SALES OPS      *00730000
      *    CHANGES BOTH AT ONCE IF THE WINDOW DEFINITION EVER CHANGES. *00740000
      ***************************************************************** 00750000
      *                                                                 00760000
       01  WS-WINDOW-PARMS.                                             00770000
           05  FILLER                  PIC 9(3)  VALUE 010.             00780000
           05  FILLER                  PIC 9(3)  VALUE 060.             00790000
       01  WS-WINDOW-PARMS-R REDEFINES WS-WINDOW-PARMS.                 00800000
           05  WS-WPARM-ENTRY          PIC 9(3)  OCCURS 2 TIMES.        00810000
      *                                                                 00820000
      *    CURRENT-MESSAGE AND WINDOW-START TIMESTAMPS, EACH SPLIT     *00830000
      *    INTO A CALENDAR-DATE PORTION AND A TIME-OF-DAY PORTION SO   *00840000
      *    P10000 CAN TELL A MIDNIGHT ROLLOVER FROM A STALE COUNT.     *00850000
      *                                                                 00860000
       01  WS-CURR-TS                  PIC 9(14).                       00870000
       01  WS-CURR-TS-R REDEFINES WS-CURR-TS.                           00880000
           05  WS-CURR-TS-DATE         PIC 9(08).                       00890000
           05  WS-CURR-TS-HH           PIC 9(02).                       00900000
           05  WS-CURR-TS-MM           PIC 9(02).                       00910000
           05  WS-CURR-TS-SS           PIC 9(02).                       00920000
      *                                                                 00930000
       01  WS-WSTART-TS                PIC 9(14).                       00940000
       01  WS-WSTART-TS-R REDEFINES WS-WSTART-TS.                       00950000
           05  WS-WSTART-TS-DATE       PIC 9(08).                       00960000
           05  WS-WSTART-TS-HH         PIC 9(02).                       00970000
           05  WS-WSTART-TS-MM         PIC 9(02).                       00980000
           05  WS-WSTART-TS-SS         PIC 9(02).                       00990000
      *                                                                 01000000
           COPY LQSS06CY.                                               01010000
           EJECT                                                        01020000
       LINKAGE SECTION.                                                 01030000
      *                                                                 01040000
       01  LS-LQSS06-PARMS             PIC X(40).                       01050000
      *                                                                 01060000
       PROCEDURE DIVISION USING LS-LQSS06-PARMS.                        01070000
      *                                                                 01080000
       P00000-MAINLINE.                                                 01090000
      *                                                                 01100000
           MOVE LS-LQSS06-PARMS   TO LQSS06-PARMS.                      01110000
      *                                                                 01120000
           PERFORM P10000-CHECK-WINDOW THRU P10000-EXIT.                01130000
      *                                                                 01140000
           MOVE LQSS06-PARMS      TO LS-LQSS06-PARMS.                   01150000
      *                                                                 01160000
           GOBACK.                                                      01170000
      *                                                                 01180000
       P00000-EXIT.                                                     01190000
           EXIT.                                                        01200000
           EJECT                                                        01210000
      ***************************************************************** 01220000
      *                                                               * 01230000
      *    PARAGRAPH:  P10000-CHECK-WINDOW                           *  01240000
      *                                                               * 01250000
      *    FUNCTION :  REJECT WHEN THE CALLER'S CURRENT-WINDOW COUNT  * 01260000
      *                FOR THIS PHONE NUMBER HAS ALREADY REACHED THE  * 01270000
      *                10-MESSAGE LIMIT.  THE CALLER IS NORMALLY       *01280000
      *                RESPONSIBLE FOR ROLLING THE WINDOW WHEN THE    * 01290000
      *                CURRENT MESSAGE TIMESTAMP FALLS 60 SECONDS OR   *01300000
      *                MORE PAST THE WINDOW-START TIME, BUT THIS       *01310000
      *                PARAGRAPH ALSO RE-DERIVES THE ELAPSED TIME      *01320000
      *                ITSELF FROM THE TWO TIMESTAMPS PASSED IN AND    *01330000
      *                AUTO-ACCEPTS WHEN IT DISAGREES WITH A STALE     *01340000
      *                COUNT (TICKET LQS-0261).                       * 01350000
      *                                                               * 01360000
      *    CALLED BY:  P00000-MAINLINE                                * 01370000
      *                                                               * 01380000
      ***************************************************************** 01390000
      *                                                                 01400000
       P10000-CHECK-WINDOW.                                             01410000
      *                                                                 01420000
           MOVE LQSS06-CURR-TIMESTAMP  TO WS-CURR-TS.                   01430000
           MOVE LQSS06-WINDOW-START-TS TO WS-WSTART-TS.                 01440000
      *                                                                 01450000
           IF WS-CURR-TS-DATE NOT = WS-WSTART-TS-DATE                   01460000
               MOVE 'N'                TO LQSS06-REJECT-SW              01470000
               GO TO P10000-EXIT.                                       01480000
      *                                                                 01490000
           COMPUTE WS-ELAPSED-SECS =                                    01500000
               (WS-CURR-TS-HH - WS-WSTART-TS-HH) * 3600                 01510000
             + (WS-CURR-TS-MM - WS-WSTART-TS-MM) * 60                   01520000
             + (WS-CURR-TS-SS - WS-WSTART-TS-SS).                       01530000
      *                                                                 01540000
           IF WS-ELAPSED-SECS >= WS-WPARM-ENTRY (2)                     01550000
               MOVE 'N'                TO LQSS06-REJECT-SW              01560000
               GO TO P10000-EXIT.                                       01570000
      *                                                                 01580000
           IF LQSS06-WINDOW-COUNT >= WS-WPARM-ENTRY (1)                 01590000
               MOVE 'Y'                TO LQSS06-REJECT-SW              01600000
           ELSE                                                         01610000
               MOVE 'N'                TO LQSS06-REJECT-SW              01620000
           END-IF.                                                      01630000
      *                                                                 01640000
       P10000-EXIT.                                                     01650000
           EXIT.                                                        01660000
           EJECT                                                        01670000

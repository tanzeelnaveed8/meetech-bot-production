      ******************************************************************00010000
      *    LQSS02 PARAMETER PASS AREA  -- CONVERSATION STATE MACHINE  * 00020000
      ******************************************************************00030000
                                                                        00040000
       01  LQSS02-PARMS.                                                00050000
           03  LQSS02-FROM-STATE       PIC X(16)   VALUE SPACES.        00060000
           03  LQSS02-TO-STATE         PIC X(16)   VALUE SPACES.        00070000
           03  LQSS02-TRIGGER          PIC X(24)   VALUE SPACES.        00080000
           03  LQSS02-INTENT           PIC X(20)   VALUE SPACES.        00090000
           03  LQSS02-QUAL-COMPLETE-SW PIC X(01)   VALUE 'N'.           00100000
           03  LQSS02-TOTAL-SCORE      PIC 9(3)    VALUE ZEROES.        00110000
           03  LQSS02-CALL-BOOKED-SW   PIC X(01)   VALUE 'N'.           00120000
           03  LQSS02-EDIT-RESULT-SW   PIC X(01)   VALUE SPACES.        00130000
               88  LQSS02-TRANS-VALID              VALUE 'Y'.           00140000
               88  LQSS02-TRANS-INVALID            VALUE 'N'.           00150000

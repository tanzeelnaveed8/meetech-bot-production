       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LQSS01.                                              00020000
       AUTHOR. R OKONKWO.                                               00030000
       INSTALLATION. VANTAGE DIGITAL STUDIO.                            00040000
       DATE-WRITTEN. 03/14/1991.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. NONE.                                                  00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *              LEAD QUALIFICATION SYSTEM (LQS)                  * 00100000
      *                  VANTAGE DIGITAL STUDIO                       * 00110000
      *                                                                *00120000
      * PROGRAM :   LQSS01                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   LQSS01 IS A CALLED SUBROUTINE THAT WILL           * 00150000
      *             ACCEPT A LEAD'S QUALIFICATION FIELDS FROM THE     * 00160000
      *             CALLING PROGRAM AND COMPUTE THE FIVE WEIGHTED     * 00170000
      *             SCORE COMPONENTS (BUDGET, TIMELINE, CLARITY,      * 00180000
      *             COUNTRY, BEHAVIOR), THE 0-100 TOTAL SCORE, THE    * 00190000
      *             LOW/MEDIUM/HIGH CATEGORY AND A REASONING STRING.  * 00200000
      *             THE RESULTS ARE RETURNED TO THE CALLING PROGRAM.  * 00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  03/14/91   R OKONKWO             INITIAL VERSION.  FIVE      * 00370000
      *                                   COMPONENT SCORER FOR SALES  * 00380000
      *                                   LEAD QUALIFICATION PIPELINE.* 00390000
      *  09/02/92   R OKONKWO             ADDED COUNTRY SCORE TABLE   * 00400000
      *                                   PER SALES OPS REQUEST #114. * 00410000
      *  05/18/94   T VASQUEZ             ADDED BEHAVIOR SCORE AND    * 00420000
      *                                   REASONING STRING BUILD.    *  00430000
      *  11/09/96   T VASQUEZ             CORRECTED BUDGET-AVOID-CNT  * 00440000
      *                                   OVERRIDE (BR-0037) -- SCORE*  00450000
      *                                   PINNED TO 5 WHEN CNT >= 2.  * 00460000
      *  01/22/99   D PRATT               Y2K REVIEW.  NO 2-DIGIT     * 00470000
      *                                   YEAR FIELDS IN THIS PROGRAM.* 00480000
      *                                   CERTIFIED YEAR 2000 READY.  * 00490000
      *  06/30/01   D PRATT               REASONING TEXT NOW BUILT BY * 00500000
      *                                   STRING INSTEAD OF A SERIES  * 00510000
      *                                   OF MOVES (TICKET LQS-0212). * 00520000
      *  04/11/03   M LINDGREN            CLARITY SCORE CAP ADDED --  * 00530000
      *                                   COMPONENT COULD EXCEED 20   * 00540000
      *                                   WHEN MESSAGE COUNT WAS HIGH.* 00550000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00560000
      *                                                               * 00570000
      ***************************************************************** 00580000
           EJECT                                                        00590000
       ENVIRONMENT DIVISION.                                            00600000
       CONFIGURATION SECTION.                                           00610000
       SPECIAL-NAMES.                                                   00620000
           C01 IS TOP-OF-FORM.                                          00630000
       DATA DIVISION.                                                   00640000
           EJECT                                                        00650000
       WORKING-STORAGE SECTION.                                         00660000
      *                                                                 00670000
      ***************************************************************** 00680000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00690000
      ***************************************************************** 00700000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00710000
      *                                                                 00720000
      ***************************************************************** 00730000
      *    SWITCHES                                                   * 00740000
      ***************************************************************** 00750000
      *                                                                 00760000
       01  WS-SWITCHES.                                                 00770000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             00780000
               88  END-OF-PROCESS                VALUE 'Y'.             00790000
      *                                                                 00800000
      ***************************************************************** 00810000
      *    MISCELLANEOUS WORK FIELDS                                  * 00820000
      ***************************************************************** 00830000
      *                                                                 00840000
       01  WS-MISCELLANEOUS-FIELDS.                                     00850000
           05  WMF-BEHAVIOR-RAW        PIC S9(4) COMP  VALUE +0.        00860000
           05  WMF-CLARITY-RAW         PIC S9(4) COMP  VALUE +0.        00870000
           05  WMF-REASON-LEN          PIC S9(4) COMP  VALUE +0.        00880000
           05  WMF-PROJECT-TYPE-UC     PIC X(20) VALUE SPACES.          00890000
           05  WMF-TL-TALLY            PIC S9(4) COMP  VALUE +0.        00900000
           05  WMF-HICLARITY-SW        PIC X(01) VALUE 'N'.             00910000
      *                                                                 00920000
      ***************************************************************** 00930000
      *    COUNTRY SCORE TABLE -- TIER 1 (15), TIER 2 (10), ELSE (7)  * 00940000
      ***************************************************************** 00950000
      *                                                                 00960000
       01  WS-COUNTRY-TIER1.                                            00970000
           05  FILLER                  PIC X(2)  VALUE 'US'.            00980000
           05  FILLER                  PIC X(2)  VALUE 'GB'.            00990000
           05  FILLER                  PIC X(2)  VALUE 'CA'.            01000000
           05  FILLER                  PIC X(2)  VALUE 'AU'.            01010000
           05  FILLER                  PIC X(2)  VALUE 'DE'.            01020000
           05  FILLER                  PIC X(2)  VALUE 'FR'.            01030000
           05  FILLER                  PIC X(2)  VALUE 'NL'.            01040000
           05  FILLER                  PIC X(2)  VALUE 'SE'.            01050000
           05  FILLER                  PIC X(2)  VALUE 'NO'.            01060000
           05  FILLER                  PIC X(2)  VALUE 'DK'.            01070000
       01  WS-COUNTRY-TIER1-R REDEFINES WS-COUNTRY-TIER1.               01080000
           05  WS-CT1-ENTRY            PIC X(2)  OCCURS 10 TIMES.       01090000
      *                                                                 01100000
       01  WS-COUNTRY-TIER2.                                            01110000
           05  FILLER                  PIC X(2)  VALUE 'IN'.            01120000
           05  FILLER                  PIC X(2)  VALUE 'BR'.            01130000
           05  FILLER                  PIC X(2)  VALUE 'MX'.            01140000
           05  FILLER                  PIC X(2)  VALUE 'ES'.            01150000
           05  FILLER                  PIC X(2)  VALUE 'IT'.            01160000
           05  FILLER                  PIC X(2)  VALUE 'PL'.            01170000
           05  FILLER                  PIC X(2)  VALUE 'SG'.            01180000
           05  FILLER                  PIC X(2)  VALUE 'AE'.            01190000
       01  WS-COUNTRY-TIER2-R REDEFINES WS-COUNTRY-TIER2.               01200000
           05  WS-CT2-ENTRY            PIC X(2)  OCCURS 8 TIMES.        01210000
      *                                                                 01220000
      ***************************************************************** 01230000
      *    HIGH-CLARITY PROJECT TYPES -- BR-0037 CLARITY BONUS LIST    *01240000
      *    (TABLE-DRIVEN PER M LINDGREN 04/11/03 -- SEE P30000)        *01250000
      ***************************************************************** 01260000
      *                                                                 01270000
       01  WS-HICLARITY-TYPES.                                          01280000
           05  FILLER                  PIC X(20) VALUE 'E-COMMERCE'.    01290000
           05  FILLER                  PIC X(20) VALUE 'MOBILE-APP'.    01300000
           05  FILLER                PIC X(20) VALUE 'CUSTOM-SOFTWARE'. 01310000
       01  WS-HICLARITY-TYPES-R REDEFINES WS-HICLARITY-TYPES.           01320000
           05  WS-HCT-ENTRY            PIC X(20) OCCURS 3 TIMES.        01330000
           EJECT                                                        01340000
      *                                                                 01350000
      ***************************************************************** 01360000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01370000
      ***************************************************************** 01380000
      *                                                                 01390000
           COPY LQSS01CY.                                               01400000
           EJECT                                                        01410000
      ***************************************************************** 01420000
      *    L I N K A G E     S E C T I O N                            * 01430000
      ***************************************************************** 01440000
      *                                                                 01450000
       LINKAGE SECTION.                                                 01460000
      *                                                                 01470000
       01  LS-LQSS01-PARMS             PIC X(200).                      01480000
      *                                                                 01490000
      ***************************************************************** 01500000
      *    P R O C E D U R E    D I V I S I O N                       * 01510000
      ***************************************************************** 01520000
      *                                                                 01530000
       PROCEDURE DIVISION USING LS-LQSS01-PARMS.                        01540000
      *                                                                 01550000
       P00000-MAINLINE.                                                 01560000
      *                                                                 01570000
           MOVE LS-LQSS01-PARMS   TO LQSS01-PARMS.                      01580000
      *                                                                 01590000
           PERFORM P10000-CALC-BUDGET-SCORE   THRU P10000-EXIT.         01600000
           PERFORM P20000-CALC-TIMELINE-SCORE THRU P20000-EXIT.         01610000
           PERFORM P30000-CALC-CLARITY-SCORE  THRU P30000-EXIT.         01620000
           PERFORM P40000-CALC-COUNTRY-SCORE  THRU P40000-EXIT.         01630000
           PERFORM P50000-CALC-BEHAVIOR-SCORE THRU P50000-EXIT.         01640000
           PERFORM P60000-CALC-CATEGORY       THRU P60000-EXIT.         01650000
           PERFORM P70000-BUILD-REASONING     THRU P70000-EXIT.         01660000
      *                                                                 01670000
           MOVE LQSS01-PARMS      TO LS-LQSS01-PARMS.                   01680000
      *                                                                 01690000
           GOBACK.                                                      01700000
      *                                                                 01710000
       P00000-EXIT.                                                     01720000
           EXIT.                                                        01730000
           EJECT                                                        01740000
      ***************************************************************** 01750000
      *                                                               * 01760000
      *    PARAGRAPH:  P10000-CALC-BUDGET-SCORE                      *  01770000
      *                                                               * 01780000
      *    FUNCTION :  BUDGET SCORE, 0-30, PER BUSINESS RULE BR-0037 *  01790000
      *                                                               * 01800000
      *    CALLED BY:  P00000-MAINLINE                                * 01810000
      *                                                               * 01820000
      ***************************************************************** 01830000
      *                                                                 01840000
       P10000-CALC-BUDGET-SCORE.                                        01850000
      *                                                                 01860000
           IF LQSS01-BUDGET-AVOID-CNT >= +2                             01870000
               MOVE 5                  TO LQSS01-BUDGET-SCORE           01880000
               GO TO P10000-EXIT.                                       01890000
      *                                                                 01900000
           IF LQSS01-BUDGET-NUMERIC  = ZEROES                           01910000
               MOVE 0                  TO LQSS01-BUDGET-SCORE           01920000
               GO TO P10000-EXIT.                                       01930000
      *                                                                 01940000
           EVALUATE TRUE                                                01950000
               WHEN LQSS01-BUDGET-NUMERIC >= 20000                      01960000
                   MOVE 30             TO LQSS01-BUDGET-SCORE           01970000
               WHEN LQSS01-BUDGET-NUMERIC >= 10000                      01980000
                   MOVE 25             TO LQSS01-BUDGET-SCORE           01990000
               WHEN LQSS01-BUDGET-NUMERIC >= 7000                       02000000
                   MOVE 20             TO LQSS01-BUDGET-SCORE           02010000
               WHEN LQSS01-BUDGET-NUMERIC >= 5000                       02020000
                   MOVE 15             TO LQSS01-BUDGET-SCORE           02030000
               WHEN LQSS01-BUDGET-NUMERIC >= 3000                       02040000
                   MOVE 10             TO LQSS01-BUDGET-SCORE           02050000
               WHEN OTHER                                               02060000
                   MOVE 5              TO LQSS01-BUDGET-SCORE           02070000
           END-EVALUATE.                                                02080000
      *                                                                 02090000
       P10000-EXIT.                                                     02100000
           EXIT.                                                        02110000
           EJECT                                                        02120000
      ***************************************************************** 02130000
      *                                                               * 02140000
      *    PARAGRAPH:  P20000-CALC-TIMELINE-SCORE                    *  02150000
      *                                                               * 02160000
      *    FUNCTION :  TIMELINE SCORE, 0-25, FIRST SUBSTRING HIT WINS * 02170000
      *                                                               * 02180000
      *    CALLED BY:  P00000-MAINLINE                                * 02190000
      *                                                               * 02200000
      ***************************************************************** 02210000
      *                                                                 02220000
       P20000-CALC-TIMELINE-SCORE.                                      02230000
      *                                                                 02240000
           IF LQSS01-TIMELINE-TEXT = SPACES                             02250000
               MOVE 0                  TO LQSS01-TIMELINE-SCORE         02260000
               GO TO P20000-EXIT.                                       02270000
      *                                                                 02280000
      *    SCAN THE RAW TIMELINE TEXT FOR SUBSTRING HITS.  CALLER IS    02290000
      *    EXPECTED TO HAVE UPCASED LQSS01-TIMELINE-TEXT BEFORE THE     02300000
      *    CALL (BR-0022 IS CASE-INSENSITIVE).  FIRST TIER HIT WINS.    02310000
      *                                                                 02320000
           MOVE 0                      TO WMF-TL-TALLY.                 02330000
           INSPECT LQSS01-TIMELINE-TEXT TALLYING WMF-TL-TALLY           02340000
               FOR ALL 'URGENT' ALL 'ASAP' ALL 'IMMEDIATELY'            02350000
                       ALL '1 WEEK' ALL '2 WEEKS'.                      02360000
           IF WMF-TL-TALLY NOT = ZERO                                   02370000
               MOVE 25                 TO LQSS01-TIMELINE-SCORE         02380000
               GO TO P20000-EXIT.                                       02390000
      *                                                                 02400000
           MOVE 0                      TO WMF-TL-TALLY.                 02410000
           INSPECT LQSS01-TIMELINE-TEXT TALLYING WMF-TL-TALLY           02420000
               FOR ALL '1 MONTH' ALL '2 MONTHS' ALL '1-2 MONTHS'.       02430000
           IF WMF-TL-TALLY NOT = ZERO                                   02440000
               MOVE 18                 TO LQSS01-TIMELINE-SCORE         02450000
               GO TO P20000-EXIT.                                       02460000
      *                                                                 02470000
           MOVE 0                      TO WMF-TL-TALLY.                 02480000
           INSPECT LQSS01-TIMELINE-TEXT TALLYING WMF-TL-TALLY           02490000
               FOR ALL '2-3 MONTHS' ALL '3 MONTHS'.                     02500000
           IF WMF-TL-TALLY NOT = ZERO                                   02510000
               MOVE 12                 TO LQSS01-TIMELINE-SCORE         02520000
               GO TO P20000-EXIT.                                       02530000
      *                                                                 02540000
           MOVE 0                      TO WMF-TL-TALLY.                 02550000
           INSPECT LQSS01-TIMELINE-TEXT TALLYING WMF-TL-TALLY           02560000
               FOR ALL 'FLEXIBLE' ALL 'NO RUSH' ALL '6 MONTHS'          02570000
                       ALL 'LATER'.                                     02580000
           IF WMF-TL-TALLY NOT = ZERO                                   02590000
               MOVE 5                  TO LQSS01-TIMELINE-SCORE         02600000
               GO TO P20000-EXIT.                                       02610000
      *                                                                 02620000
           MOVE 10                     TO LQSS01-TIMELINE-SCORE.        02630000
      *                                                                 02640000
       P20000-EXIT.                                                     02650000
           EXIT.                                                        02660000
           EJECT                                                        02670000
      ***************************************************************** 02680000
      *                                                               * 02690000
      *    PARAGRAPH:  P30000-CALC-CLARITY-SCORE                     *  02700000
      *                                                               * 02710000
      *    FUNCTION :  CLARITY SCORE, 0-20, CAPPED AT 20              * 02720000
      *                                                               * 02730000
      *    CALLED BY:  P00000-MAINLINE                                * 02740000
      *                                                               * 02750000
      ***************************************************************** 02760000
      *                                                                 02770000
       P30000-CALC-CLARITY-SCORE.                                       02780000
      *                                                                 02790000
           MOVE 0                      TO WMF-CLARITY-RAW.              02800000
           MOVE LQSS01-PROJECT-TYPE    TO WMF-PROJECT-TYPE-UC.          02810000
      *                                                                 02820000
           IF LQSS01-PROJECT-TYPE NOT = SPACES                          02830000
               MOVE 'N'                TO WMF-HICLARITY-SW              02840000
               MOVE 1                  TO WS-SUB1                       02850000
               PERFORM P30100-SCAN-HICLARITY THRU P30100-EXIT           02860000
                   UNTIL WS-SUB1 > 3                                    02870000
                      OR WMF-HICLARITY-SW = 'Y'                         02880000
               IF WMF-HICLARITY-SW = 'Y'                                02890000
                   ADD 8               TO WMF-CLARITY-RAW               02900000
               ELSE                                                     02910000
                   ADD 5               TO WMF-CLARITY-RAW               02920000
               END-IF                                                   02930000
           END-IF.                                                      02940000
      *                                                                 02950000
           IF LQSS01-TIMELINE-TEXT NOT = SPACES                         02960000
               ADD 4                   TO WMF-CLARITY-RAW.              02970000
      *                                                                 02980000
           IF LQSS01-BUDGET-NUMERIC NOT = ZEROES                        02990000
               ADD 4                   TO WMF-CLARITY-RAW.              03000000
      *                                                                 03010000
           IF LQSS01-MESSAGE-COUNT >= 6                                 03020000
               ADD 4                   TO WMF-CLARITY-RAW               03030000
           ELSE                                                         03040000
               IF LQSS01-MESSAGE-COUNT >= 4                             03050000
                   ADD 2               TO WMF-CLARITY-RAW               03060000
               END-IF                                                   03070000
           END-IF.                                                      03080000
      *                                                                 03090000
           IF WMF-CLARITY-RAW > 20                                      03100000
               MOVE 20                 TO LQSS01-CLARITY-SCORE          03110000
           ELSE                                                         03120000
               MOVE WMF-CLARITY-RAW    TO LQSS01-CLARITY-SCORE          03130000
           END-IF.                                                      03140000
      *                                                                 03150000
       P30000-EXIT.                                                     03160000
           EXIT.                                                        03170000
           EJECT                                                        03180000
      ***************************************************************** 03190000
      *                                                               * 03200000
      *    PARAGRAPH:  P30100-SCAN-HICLARITY                         *  03210000
      *                                                               * 03220000
      *    FUNCTION :  ONE PASS OF THE HIGH-CLARITY PROJECT-TYPE SCAN * 03230000
      *                                                               * 03240000
      *    CALLED BY:  P30000-CALC-CLARITY-SCORE                      * 03250000
      *                                                               * 03260000
      ***************************************************************** 03270000
      *                                                                 03280000
       P30100-SCAN-HICLARITY.                                           03290000
      *                                                                 03300000
           IF LQSS01-PROJECT-TYPE = WS-HCT-ENTRY (WS-SUB1)              03310000
               MOVE 'Y'                TO WMF-HICLARITY-SW              03320000
               GO TO P30100-EXIT.                                       03330000
      *                                                                 03340000
           ADD 1                        TO WS-SUB1.                     03350000
      *                                                                 03360000
       P30100-EXIT.                                                     03370000
           EXIT.                                                        03380000
           EJECT                                                        03390000
      ***************************************************************** 03400000
      *                                                               * 03410000
      *    PARAGRAPH:  P40000-CALC-COUNTRY-SCORE                     *  03420000
      *                                                               * 03430000
      *    FUNCTION :  COUNTRY SCORE, 0-15, TABLE LOOKUP ON ISO CODE  * 03440000
      *                                                               * 03450000
      *    CALLED BY:  P00000-MAINLINE                                * 03460000
      *                                                               * 03470000
      ***************************************************************** 03480000
      *                                                                 03490000
       P40000-CALC-COUNTRY-SCORE.                                       03500000
      *                                                                 03510000
           MOVE 7                      TO LQSS01-COUNTRY-SCORE.         03520000
      *                                                                 03530000
           IF LQSS01-COUNTRY = SPACES                                   03540000
               GO TO P40000-EXIT.                                       03550000
      *                                                                 03560000
           MOVE 1                      TO WS-SUB1.                      03570000
           PERFORM P40100-SCAN-TIER1 THRU P40100-EXIT                   03580000
               UNTIL WS-SUB1 > 10.                                      03590000
      *                                                                 03600000
           IF LQSS01-COUNTRY-SCORE = 15                                 03610000
               GO TO P40000-EXIT.                                       03620000
      *                                                                 03630000
           MOVE 1                      TO WS-SUB1.                      03640000
           PERFORM P40200-SCAN-TIER2 THRU P40200-EXIT                   03650000
               UNTIL WS-SUB1 > 8.                                       03660000
      *                                                                 03670000
       P40000-EXIT.                                                     03680000
           EXIT.                                                        03690000
           EJECT                                                        03700000
      ***************************************************************** 03710000
      *                                                               * 03720000
      *    PARAGRAPH:  P40100-SCAN-TIER1                             *  03730000
      *                                                               * 03740000
      *    FUNCTION :  ONE PASS OF THE TIER-1 COUNTRY TABLE SCAN      * 03750000
      *                                                               * 03760000
      *    CALLED BY:  P40000-CALC-COUNTRY-SCORE                      * 03770000
      *                                                               * 03780000
      ***************************************************************** 03790000
      *                                                                 03800000
       P40100-SCAN-TIER1.                                               03810000
      *                                                                 03820000
           IF LQSS01-COUNTRY = WS-CT1-ENTRY (WS-SUB1)                   03830000
               MOVE 15                 TO LQSS01-COUNTRY-SCORE          03840000
               MOVE 11                 TO WS-SUB1                       03850000
               GO TO P40100-EXIT                                        03860000
           END-IF.                                                      03870000
      *                                                                 03880000
           ADD 1                        TO WS-SUB1.                     03890000
      *                                                                 03900000
       P40100-EXIT.                                                     03910000
           EXIT.                                                        03920000
           EJECT                                                        03930000
      ***************************************************************** 03940000
      *                                                               * 03950000
      *    PARAGRAPH:  P40200-SCAN-TIER2                             *  03960000
      *                                                               * 03970000
      *    FUNCTION :  ONE PASS OF THE TIER-2 COUNTRY TABLE SCAN      * 03980000
      *                                                               * 03990000
      *    CALLED BY:  P40000-CALC-COUNTRY-SCORE                      * 04000000
      *                                                               * 04010000
      ***************************************************************** 04020000
      *                                                                 04030000
       P40200-SCAN-TIER2.                                               04040000
      *                                                                 04050000
           IF LQSS01-COUNTRY = WS-CT2-ENTRY (WS-SUB1)                   04060000
               MOVE 10                 TO LQSS01-COUNTRY-SCORE          04070000
               MOVE 9                  TO WS-SUB1                       04080000
               GO TO P40200-EXIT                                        04090000
           END-IF.                                                      04100000
      *                                                                 04110000
           ADD 1                        TO WS-SUB1.                     04120000
      *                                                                 04130000
       P40200-EXIT.                                                     04140000
           EXIT.                                                        04150000
           EJECT                                                        04160000
      ***************************************************************** 04170000
      *                                                               * 04180000
      *    PARAGRAPH:  P50000-CALC-BEHAVIOR-SCORE                    *  04190000
      *                                                               * 04200000
      *    FUNCTION :  BEHAVIOR SCORE, 0-10, CLAMPED BOTH ENDS        * 04210000
      *                                                               * 04220000
      *    CALLED BY:  P00000-MAINLINE                                * 04230000
      *                                                               * 04240000
      ***************************************************************** 04250000
      *                                                                 04260000
       P50000-CALC-BEHAVIOR-SCORE.                                      04270000
      *                                                                 04280000
           COMPUTE WMF-BEHAVIOR-RAW =                                   04290000
               10 - (2 * LQSS01-BUDGET-AVOID-CNT).                      04300000
      *                                                                 04310000
           IF LQSS01-MESSAGE-COUNT < 3                                  04320000
               SUBTRACT 3              FROM WMF-BEHAVIOR-RAW            04330000
           ELSE                                                         04340000
               IF LQSS01-MESSAGE-COUNT < 5                              04350000
                   SUBTRACT 1          FROM WMF-BEHAVIOR-RAW            04360000
               END-IF                                                   04370000
           END-IF.                                                      04380000
      *                                                                 04390000
           IF LQSS01-RESPONSE-PATTRN = 'EVASIVE'                        04400000
               SUBTRACT 2              FROM WMF-BEHAVIOR-RAW.           04410000
      *                                                                 04420000
           IF WMF-BEHAVIOR-RAW < 0                                      04430000
               MOVE 0                  TO LQSS01-BEHAVIOR-SCORE         04440000
           ELSE                                                         04450000
               IF WMF-BEHAVIOR-RAW > 10                                 04460000
                   MOVE 10             TO LQSS01-BEHAVIOR-SCORE         04470000
               ELSE                                                     04480000
                   MOVE WMF-BEHAVIOR-RAW TO LQSS01-BEHAVIOR-SCORE       04490000
               END-IF                                                   04500000
           END-IF.                                                      04510000
      *                                                                 04520000
       P50000-EXIT.                                                     04530000
           EXIT.                                                        04540000
           EJECT                                                        04550000
      ***************************************************************** 04560000
      *                                                               * 04570000
      *    PARAGRAPH:  P60000-CALC-CATEGORY                          *  04580000
      *                                                               * 04590000
      *    FUNCTION :  TOTAL SCORE AND LOW/MEDIUM/HIGH CATEGORY       * 04600000
      *                                                               * 04610000
      *    CALLED BY:  P00000-MAINLINE                                * 04620000
      *                                                               * 04630000
      ***************************************************************** 04640000
      *                                                                 04650000
       P60000-CALC-CATEGORY.                                            04660000
      *                                                                 04670000
           COMPUTE LQSS01-TOTAL-SCORE = LQSS01-BUDGET-SCORE +           04680000
                                         LQSS01-TIMELINE-SCORE +        04690000
                                         LQSS01-CLARITY-SCORE +         04700000
                                         LQSS01-COUNTRY-SCORE +         04710000
                                         LQSS01-BEHAVIOR-SCORE.         04720000
      *                                                                 04730000
           EVALUATE TRUE                                                04740000
               WHEN LQSS01-TOTAL-SCORE >= 70                            04750000
                   MOVE 'HIGH  '       TO LQSS01-SCORE-CATEGORY         04760000
               WHEN LQSS01-TOTAL-SCORE >= 40                            04770000
                   MOVE 'MEDIUM'       TO LQSS01-SCORE-CATEGORY         04780000
               WHEN OTHER                                               04790000
                   MOVE 'LOW   '       TO LQSS01-SCORE-CATEGORY         04800000
           END-EVALUATE.                                                04810000
      *                                                                 04820000
       P60000-EXIT.                                                     04830000
           EXIT.                                                        04840000
           EJECT                                                        04850000
      ***************************************************************** 04860000
      *                                                               * 04870000
      *    PARAGRAPH:  P70000-BUILD-REASONING                        *  04880000
      *                                                               * 04890000
      *    FUNCTION :  ASSEMBLE THE SEMICOLON-JOINED REASONING STRING*  04900000
      *                                                               * 04910000
      *    CALLED BY:  P00000-MAINLINE                                * 04920000
      *                                                               * 04930000
      ***************************************************************** 04940000
      *                                                                 04950000
       P70000-BUILD-REASONING.                                          04960000
      *                                                                 04970000
           MOVE SPACES                 TO LQSS01-REASONING.             04980000
           MOVE 1                      TO WMF-REASON-LEN.               04990000
      *                                                                 05000000
           EVALUATE TRUE                                                05010000
               WHEN LQSS01-BUDGET-SCORE >= 25                           05020000
                   STRING 'High budget ($10k+)' DELIMITED BY SIZE       05030000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05040000
               WHEN LQSS01-BUDGET-SCORE >= 15                           05050000
                   STRING 'Medium budget ($5k-$10k)' DELIMITED BY SIZE  05060000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05070000
               WHEN LQSS01-BUDGET-AVOID-CNT >= 2                        05080000
                   STRING 'Budget information avoided' DELIMITED BY SIZE05090000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05100000
               WHEN OTHER                                               05110000
                   STRING 'Low budget' DELIMITED BY SIZE                05120000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05130000
           END-EVALUATE.                                                05140000
      *                                                                 05150000
           EVALUATE TRUE                                                05160000
               WHEN LQSS01-TIMELINE-SCORE >= 20                         05170000
                   STRING '; Urgent timeline' DELIMITED BY SIZE         05180000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05190000
               WHEN LQSS01-TIMELINE-SCORE >= 10                         05200000
                   STRING '; Normal timeline' DELIMITED BY SIZE         05210000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05220000
               WHEN OTHER                                               05230000
                   STRING '; Flexible timeline' DELIMITED BY SIZE       05240000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05250000
           END-EVALUATE.                                                05260000
      *                                                                 05270000
           EVALUATE TRUE                                                05280000
               WHEN LQSS01-CLARITY-SCORE >= 15                          05290000
                   STRING '; Clear requirements' DELIMITED BY SIZE      05300000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05310000
               WHEN LQSS01-CLARITY-SCORE >= 10                          05320000
                   STRING '; Moderate clarity' DELIMITED BY SIZE        05330000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05340000
               WHEN OTHER                                               05350000
                   STRING '; Vague requirements' DELIMITED BY SIZE      05360000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05370000
           END-EVALUATE.                                                05380000
      *                                                                 05390000
           IF LQSS01-BEHAVIOR-SCORE >= 8                                05400000
               STRING '; Engaged communication' DELIMITED BY SIZE       05410000
                   INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN    05420000
           ELSE                                                         05430000
               IF LQSS01-BEHAVIOR-SCORE <= 5                            05440000
                   STRING '; Limited engagement' DELIMITED BY SIZE      05450000
                       INTO LQSS01-REASONING WITH POINTER WMF-REASON-LEN05460000
               END-IF                                                   05470000
           END-IF.                                                      05480000
      *                                                                 05490000
       P70000-EXIT.                                                     05500000
           EXIT.                                                        05510000
           EJECT                                                        05520000

      ******************************************************************00010000
      * FOLLOW-UP SCHEDULE RECORD -- VSAM KSDS                         *00020000
      ******************************************************************00030000
       01  FOLLOW-UP-RECORD.                                            00040000
           05  FOLLOW-UP-KEY.                                           00050000
               10 FU-ID                PIC 9(06).                       00060000
           05  FU-ID-R REDEFINES FU-ID.                                 00070000
               10 FU-ID-PRE            PIC X(06).                       00080000
           05  FU-LEAD-ID              PIC 9(06).                       00090000
           05  FU-SCENARIO             PIC X(16).                       00100000
           05  FU-ATTEMPT-NUMBER       PIC 9(01)      COMP-3.           00110000
           05  FU-SCHEDULED-AT         PIC 9(14).                       00120000
           05  FU-SCHEDULED-AT-R    REDEFINES                           00130000
               FU-SCHEDULED-AT.                                         00140000
               10 FU-SA-YEAR           PIC 9(04).                       00150000
               10 FU-SA-MONTH          PIC 9(02).                       00160000
               10 FU-SA-DAY            PIC 9(02).                       00170000
               10 FU-SA-HOUR           PIC 9(02).                       00180000
               10 FU-SA-MINUTE         PIC 9(02).                       00190000
               10 FU-SA-SECOND         PIC 9(02).                       00200000
           05  FU-SENT-FLAG            PIC X(01)      VALUE 'N'.        00210000
               88  FU-IS-SENT                         VALUE 'Y'.        00220000
           05  FU-RESPONDED-FLAG       PIC X(01)      VALUE 'N'.        00230000
               88  FU-IS-RESPONDED                    VALUE 'Y'.        00240000
           05  FU-CANCELLED-FLAG       PIC X(01)      VALUE 'N'.        00250000
               88  FU-IS-CANCELLED                    VALUE 'Y'.        00260000
           05  FU-MESSAGE-TEXT         PIC X(160).                      00270000
           05  FILLER                  PIC X(15).                       00280000
